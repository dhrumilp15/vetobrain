000100********************************************************************
000200*                                                                  *
000300*    VSOURMAP  --  OUR-MAP INPUT RECORD                           *
000400*    OUR OWN TEAM'S PER-MAP GAME/WIN/LOSS COUNTS, SUPPLIED BY      *
000500*    THE COACHING STAFF FOR VETO SCORING.  FILE MAY BE EMPTY OR    *
000600*    ABSENT -- SEE 3000-LOAD-OUR-MAP-STATS.                        *
000700*                                                                  *
000800*    HIST..  1987-11-04  RKP  TKT-VB-0114  ORIGINAL LAYOUT.        *
000900*                                                                  *
001000********************************************************************
001100    01  VS-OURMAP-REC.
001200        05  VSO-MAP-NAME                    PIC X(12).
001300        05  VSO-GAMES-PLAYED                PIC 9(03).
001400        05  VSO-WINS                        PIC 9(03).
001500        05  VSO-LOSSES                      PIC 9(03).
