000100********************************************************************
000200*                                                                  *
000300*    VSXTRACT  --  TEAM EXTRACT RECORD                            *
000400*    THE HAND-OFF FILE BETWEEN THE SCOUTING REPORT STEP           *
000500*    (VSCRPT01) AND THE HEAD-TO-HEAD COMPARISON STEP (VSCH2H01).  *
000600*    ONE 'H' HEADER RECORD CARRIES THE TEAM IDENTITY AND ITS       *
000700*    PRIMARY THREAT STRING, FOLLOWED BY UP TO SEVEN 'D' DETAIL     *
000800*    RECORDS -- ONE PER ACTIVE-POOL MAP -- CARRYING THAT TEAM'S    *
000900*    WIN RATE ON THE MAP.  BOTH THE "OURS" AND "THEIRS" RUN OF     *
001000*    VSCRPT01 PRODUCE ONE OF THESE FOR THE COMPARISON STEP.        *
001100*                                                                  *
001200*    HIST..  1988-02-01  RKP  TKT-VB-0140  ORIGINAL LAYOUT, ADDED  *
001300*                                          FOR THE H2H TIE-IN.     *
001400*                                                                  *
001500********************************************************************
001600    01  VS-XTRACT-REC.
001700        05  VSX-REC-TYPE                    PIC X(01).
001800            88  VSX-REC-IS-HEADER           VALUE 'H'.
001900            88  VSX-REC-IS-DETAIL           VALUE 'D'.
002000        05  FILLER                          PIC X(79).
002100*
002200    01  VS-XTRACT-HDR REDEFINES VS-XTRACT-REC.
002300        05  VSXH-REC-TYPE                   PIC X(01).
002400        05  VSXH-TEAM-NAME                  PIC X(20).
002500        05  VSXH-TEAM-ID                    PIC X(12).
002600        05  VSXH-PRIMARY-THREAT             PIC X(40).
002700        05  FILLER                          PIC X(07).
002800*
002900    01  VS-XTRACT-DTL REDEFINES VS-XTRACT-REC.
003000        05  VSXD-REC-TYPE                   PIC X(01).
003100        05  VSXD-MAP-NAME                   PIC X(12).
003200        05  VSXD-WIN-RATE                   PIC 9(01)V9(04).
003300        05  FILLER                          PIC X(62).
