000100********************************************************************
000200*                                                                  *
000300*    VSMAPTB  --  MAP-STATS WORKING TABLE                         *
000400*    ONE ENTRY PER DISTINCT MAP NAME SEEN ON THE MATCH FILE.       *
000500*    BUILT BY 2300-ACCUM-MAP-STATS, AVERAGED AND SORTED BY         *
000600*    3100-FINALIZE-MAP-STATS.  TWELVE SLOTS COVER THE SEVEN        *
000700*    ACTIVE-POOL MAPS PLUS ROOM FOR RETIRED/ROTATED MAPS THAT      *
000800*    STILL SHOW UP IN OLDER MATCH HISTORY.                         *
000900*                                                                  *
001000*    HIST..  1987-11-05  RKP  TKT-VB-0115  ORIGINAL TABLE.         *
001100*                                                                  *
001200********************************************************************
001300    01  VS-MAP-STATS-AREA.
001400        05  VS-MAP-COUNT                    PIC S9(04) COMP-3 VALUE ZERO.
001500        05  VS-MAP-STATS-TAB.
001600            10  VS-MAP-STATS OCCURS 12 TIMES
001700                    INDEXED BY VS-MAPX.
001800                15  VSM-STAT-MAP-NAME       PIC X(12).
001900                15  VSM-STAT-GAMES          PIC S9(03) COMP-3
002000                                            VALUE ZERO.
002100                15  VSM-STAT-WINS           PIC S9(03) COMP-3
002200                                            VALUE ZERO.
002300                15  VSM-STAT-LOSSES         PIC S9(03) COMP-3
002400                                            VALUE ZERO.
002500                15  VSM-STAT-RNDS-WON-TOT   PIC S9(05) COMP-3
002600                                            VALUE ZERO.
002700                15  VSM-STAT-RNDS-LOST-TOT  PIC S9(05) COMP-3
002800                                            VALUE ZERO.
002900                15  VSM-STAT-AVG-RNDS-WON   PIC S9(02)V9(02) COMP-3
003000                                            VALUE ZERO.
003100                15  VSM-STAT-AVG-RNDS-LOST  PIC S9(02)V9(02) COMP-3
003200                                            VALUE ZERO.
003300                15  VSM-STAT-WIN-RATE       PIC S9(01)V9(04) COMP-3
003400                                            VALUE ZERO.
003500*
003600        05  VS-OUR-MAP-STATS-TAB.
003700            10  VS-OUR-MAP-STATS OCCURS 7 TIMES
003800                    INDEXED BY VS-OMAPX.
003900                15  VSOM-MAP-NAME           PIC X(12).
004000                15  VSOM-GAMES              PIC S9(03) COMP-3
004100                                            VALUE ZERO.
004200                15  VSOM-WINS               PIC S9(03) COMP-3
004300                                            VALUE ZERO.
004400                15  VSOM-WIN-RATE           PIC S9(01)V9(04) COMP-3
004500                                            VALUE ZERO.
