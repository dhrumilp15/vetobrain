000100********************************************************************
000200*                                                                  *
000300*    VSPROFT  --  PLAYER BEHAVIOR PROFILE TABLE                   *
000400*    ONE ENTRY PER VS-PLAYER-AGGR SLOT (SAME INDEX), BUILT BY      *
000500*    5000-GENERATE-BEHAVIOR-PROF.  VS-PROF-ORDER HOLDS THE         *
000600*    SUBSCRIPTS OF THE POPULATED ENTRIES SORTED BY IMPACT RATING   *
000700*    DESCENDING FOR REPORT SECTION 8.                              *
000800*                                                                  *
000900*    HIST..  1987-11-12  RKP  TKT-VB-0122  ORIGINAL TABLE.         *
001000*                                                                  *
001100********************************************************************
001200    01  VS-PROF-AREA.
001300        05  VS-PROF-TAB.
001400            10  VS-PROF OCCURS 40 TIMES INDEXED BY VS-PFX.
001500                15  VSPF-PRIMARY-ROLE       PIC X(10).
001600                15  VSPF-SECONDARY-ROLE     PIC X(10).
001700                15  VSPF-AGGRESSION-SCORE   PIC S9(03)V9(01) COMP-3
001800                                            VALUE ZERO.
001900                15  VSPF-CONSISTENCY-SCORE  PIC S9(03)V9(01) COMP-3
002000                                            VALUE ZERO.
002100                15  VSPF-IMPACT-RATING      PIC S9(03)V9(01) COMP-3
002200                                            VALUE ZERO.
002300                15  VSPF-TAG-COUNT          PIC S9(01) COMP-3 VALUE ZERO.
002400                15  VSPF-TAG                PIC X(16) OCCURS 4 TIMES.
002500                15  VSPF-AGENT-POOL-1       PIC X(12).
002600                15  VSPF-AGENT-POOL-2       PIC X(12).
002700                15  VSPF-AGENT-POOL-3       PIC X(12).
002800                15  VSPF-PREFERRED-SITE     PIC X(04).
002900                15  VSPF-ROUND-PRESENCE     PIC X(09).
003000        05  VS-PROF-ORDER-TAB.
003100            10  VS-PROF-ORDER PIC S9(04) COMP OCCURS 40 TIMES.
