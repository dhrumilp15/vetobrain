000100********************************************************************
000200*                                                                  *
000300*    VSMTXT  --  MAP POOL MATRIX TABLE                            *
000400*    ONE ENTRY PER ACTIVE-POOL MAP (SAME INDEX AS VS-POOL-ENTRY),  *
000500*    BUILT BY 4900-GENERATE-MAP-MATRIX.  VS-MTX-ORDER HOLDS THE    *
000600*    SUBSCRIPTS SORTED BY WIN RATE DESCENDING FOR THE MAP POOL     *
000700*    MATRIX (REPORT SECTION 7).                                    *
000800*                                                                  *
000900*    HIST..  1987-11-10  RKP  TKT-VB-0120  ORIGINAL TABLE.         *
001000*                                                                  *
001100********************************************************************
001200    01  VS-MTX-AREA.
001300        05  VS-MTX-TAB.
001400            10  VS-MTX OCCURS 7 TIMES INDEXED BY VS-MTX-IX.
001500                15  VSMX-MAP-NAME           PIC X(12).
001600                15  VSMX-GAMES              PIC S9(03) COMP-3
001700                                            VALUE ZERO.
001800                15  VSMX-WIN-RATE           PIC 9(01)V9(04).
001900                15  VSMX-ATK-WR             PIC 9(01)V9(04).
002000                15  VSMX-DEF-WR             PIC 9(01)V9(04).
002100                15  VSMX-AVG-ROUND-DIFF     PIC S9(02)V9(02).
002200        05  VS-MTX-ORDER-TAB.
002300            10  VS-MTX-ORDER PIC S9(04) COMP OCCURS 7 TIMES.
