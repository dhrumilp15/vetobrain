000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VSCH2H01.
000300 AUTHOR. R K PATTERSON.
000400 INSTALLATION. CENTRAL KEYSTONE DATA CENTER.
000500 DATE-WRITTEN. 02/01/1988.
000600 DATE-COMPILED.
000700 SECURITY. FOR THE USE OF THE VARSITY ATHLETICS COMPETITIVE
000800     ANALYSIS UNIT ONLY.  NOT FOR RELEASE OUTSIDE THE UNIT.
000900****************************************************************
001000*                                                              *
001100*A    ABSTRACT..                                               *
001200*  VSCH2H01 IS THE HEAD-TO-HEAD MAP-ADVANTAGE COMPARISON STEP  *
001300*  FOR THE VETOBRAIN OPPONENT-SCOUTING BATCH.  IT READS TWO    *
001400*  TEAM-EXTRACT FILES PRODUCED BY VSCRPT01 -- ONE FOR OUR OWN  *
001500*  CLUB, ONE FOR THE SCOUTED OPPONENT -- AND FOR EVERY MAP IN  *
001600*  THE ACTIVE POOL, COMPARES OUR WIN RATE AGAINST THEIRS TO    *
001700*  CALL THE MAP "YOURS", "OPPONENT", OR "NEUTRAL".  A SHORT    *
001800*  PICK/BAN RECOMMENDATION STRING IS BUILT FROM THE RESULT     *
001900*  AND PRINTED WITH THE FULL MAP-BY-MAP COMPARISON TABLE.      *
002000*                                                              *
002100*J    JCL..                                                    *
002200*                                                              *
002300* //VSCH2H01 EXEC PGM=VSCH2H01                                 *
002400* //SYSOUT   DD SYSOUT=*                                       *
002500* //OUROUT   DD DISP=SHR,DSN=T54.VETOBRN.VSCRPT01.OUR.XTR      *
002600* //OPPOUT   DD DISP=SHR,DSN=T54.VETOBRN.VSCRPT01.OPP.XTR      *
002700* //CMPOUT   DD DSN=T54.VETOBRN.VSCH2H01.RPT,                  *
002800* //            DISP=(,CATLG,CATLG),                           *
002900* //            UNIT=USER,SPACE=(CYL,(2,1),RLSE),              *
003000* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)             *
003100* //SYSIPT   DD DUMMY                                          *
003200* //*                                                          *
003300*                                                              *
003400*P    ENTRY PARAMETERS..                                       *
003500*     NONE.  BOTH OUROUT AND OPPOUT MUST BE EXTRACT FILES      *
003600*     PRODUCED BY A PRIOR RUN OF VSCRPT01 (SEE TKT-VB-0140).   *  TKT0140 
003700*                                                              *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003900*     I/O ERROR ON FILES.                                      *
004000*                                                              *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004200*     NONE.                                                    *
004300*                                                              *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                   *
004500*     VSPOOL -- THE SAME SEVEN-MAP ACTIVE POOL USED BY         *
004600*     VSCRPT01'S VETO RECOMMENDATION ENGINE.  SEE VSPOOL'S     *
004700*     OWN HISTORY BLOCK FOR ROTATION MAINTENANCE.              *
004800*                                                              *
004900*    CHANGE LOG..                                              *
005000*    ----------------------------------------------------------*
005100*    DATE     BY   TICKET       DESCRIPTION                    *
005200*    ----------------------------------------------------------*
005300*    02/01/88 RKP  TKT-VB-0140  ORIGINAL PROGRAM.  READS BOTH  *  TKT0140 
005400*                               EXTRACTS, BUILDS THE SEVEN-MAP *
005500*                               ADVANTAGE TABLE AND THE PICK/  *
005600*                               BAN RECOMMENDATION STRING.     *
005700*    06/15/94 DCM  TKT-VB-0171  MAP POOL ROTATION REFRESH --   *  TKT0171 
005800*                               NO CODE CHANGE, SEE VSPOOL.    *
005900*    12/09/98 RKP  TKT-VB-0512  YEAR 2000 REVIEW.  NO DATE     *  TKT0512
006000*                               FIELDS ARE CARRIED BY THIS     *
006100*                               PROGRAM -- NO CODE CHANGE.     *
006150*    12/03/03 RKP  TKT-VB-0742  SHOP STANDARDS REVIEW.  RECORD  *  TKT0742
006160*                               COUNTERS, THE ADVANTAGE COUNT   *
006170*                               AND THE RECOMMENDATION STRING   *
006180*                               MOVED OFF 01 GROUPS TO 77S TO   *
006190*                               MATCH SHOP STANDARDS.           *
006200*    ----------------------------------------------------------*
006300*                                                              *
006400****************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT VETOOWNX ASSIGN TO OUROUT
007200         FILE STATUS IS WS-OUR-FILE-STATUS.
007300     SELECT VETOOPPX ASSIGN TO OPPOUT
007400         FILE STATUS IS WS-OPP-FILE-STATUS.
007500     SELECT VETOCMPR ASSIGN TO CMPOUT
007600         FILE STATUS IS WS-CMP-FILE-STATUS.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  VETOOWNX
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  VS-OUR-XTRACT-FD-REC        PIC X(80).
008300 FD  VETOOPPX
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  VS-OPP-XTRACT-FD-REC        PIC X(80).
008700 FD  VETOCMPR
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  VS-CMP-FD-REC                PIC X(132).
009100 WORKING-STORAGE SECTION.
009200 01  FILLER                      PIC X(32)
009300                                  VALUE
009400                                  'VSCH2H01 WORKING STORAGE BEGINS'.
009500****************************************************************
009600*    SWITCHES AND CONTROL COUNTERS                             *
009700****************************************************************
009800 01  READ-ONLY-WORK-AREA.
009900     05  WS-OUR-FILE-STATUS      PIC X(02).
010000     05  WS-OPP-FILE-STATUS      PIC X(02).
010100     05  WS-CMP-FILE-STATUS      PIC X(02).
010200     05  OUR-EOF-SW              PIC X(01).
010300         88  OUR-EOF                  VALUE 'Y'.
010400     05  OPP-EOF-SW              PIC X(01).
010500         88  OPP-EOF                  VALUE 'Y'.
010600     05  WS-FOUND-SW             PIC X(01).
010700         88  WS-FOUND                 VALUE 'Y'.
010800         88  WS-NOT-FOUND             VALUE 'N'.
010900****************************************************************
010910*    STANDALONE READ COUNTERS -- ONE PER XTRACT FILE, USED     *
010920*    ONLY TO PROVE BOTH SIDES OF THE MATCH-UP LOADED           *
010930****************************************************************
010940 77  WS-OUR-RECS-READ            PIC S9(04) COMP-3 VALUE ZERO.
010950 77  WS-OPP-RECS-READ            PIC S9(04) COMP-3 VALUE ZERO.
011200 01  WS-SCRATCH-SUBSCRIPTS.
011300     05  WS-FOUND-IX             PIC S9(04) COMP  VALUE ZERO.
011400     05  WS-SI                   PIC S9(04) COMP  VALUE ZERO.
011500****************************************************************
011600*    SCRATCH RECORD FOR READING EITHER EXTRACT FILE            *
011700****************************************************************
011800 COPY VSXTRACT.
011900****************************************************************
012000*    ONE ROW PER ACTIVE-POOL MAP -- HEADER-KEYED HEADER AREAS  *
012100****************************************************************
012200 01  OUR-TEAM-HEADER-AREA.
012300     05  WS-OUR-TEAM-NAME        PIC X(20).
012400     05  WS-OUR-TEAM-ID          PIC X(12).
012500     05  WS-OUR-PRIMARY-THREAT   PIC X(40).
012600 01  OPP-TEAM-HEADER-AREA.
012700     05  WS-OPP-TEAM-NAME        PIC X(20).
012800     05  WS-OPP-TEAM-ID          PIC X(12).
012900     05  WS-OPP-PRIMARY-THREAT   PIC X(40).
013000 77  VS-ADV-COUNT                PIC S9(04) COMP VALUE ZERO.
013100 01  VS-ADV-TAB-AREA.
013200     05  VS-ADV-TAB OCCURS 7 TIMES INDEXED BY VS-ADVX.
013300         10  VSAD-MAP-NAME       PIC X(12).
013400         10  VSAD-OUR-WR         PIC 9V9999 COMP-3.
013500         10  VSAD-THEIR-WR       PIC 9V9999 COMP-3.
013600         10  VSAD-ADVANTAGE      PIC X(08).
013700****************************************************************
013800*    THE SAME SEVEN-MAP ACTIVE POOL USED BY VSCRPT01 -- ALSO   *
013900*    PRELOADS VS-ADV-TAB SO THE MAP ORDER MATCHES THE VETO     *
014000*    GUIDE, REGARDLESS OF WHICH ORDER THE TWO EXTRACTS ARRIVE  *
014100*    IN.                                                       *
014200****************************************************************
014300 COPY VSPOOL.
014400****************************************************************
014500*    PICK/BAN LISTS FEEDING THE RECOMMENDATION STRING           *
014600****************************************************************
014700 01  WS-PICK-LIST-AREA.
014800     05  WS-PICK-COUNT           PIC S9(04) COMP VALUE ZERO.
014900     05  WS-PICK-MAP             PIC X(12) OCCURS 2 TIMES.
015000 01  WS-BAN-LIST-AREA.
015100     05  WS-BAN-COUNT            PIC S9(04) COMP VALUE ZERO.
015200     05  WS-BAN-MAP              PIC X(12) OCCURS 2 TIMES.
015300****************************************************************
015400*    RECOMMENDATION STRING -- BUILT AS THREE PARTS, VIEWED     *
015500*    FLAT FOR THE MOVE INTO THE PRINT LINE.                    *
015600****************************************************************
015700 01  WS-RECOMMENDATION-PARTS.
015800     05  WS-PART-PICK            PIC X(50).
015900     05  WS-PART-BAN             PIC X(50).
016000     05  WS-PART-THREAT          PIC X(58).
016100 01  WS-RECOMMENDATION-FLAT REDEFINES WS-RECOMMENDATION-PARTS.
016200     05  WS-RECOMMENDATION-TEXT  PIC X(158).
016300 77  WS-RECOMMENDATION           PIC X(160).
016400****************************************************************
016500*    EDITED PICTURE HOLDING AREAS FOR REPORT PRINTING          *
016600****************************************************************
016700 01  EDIT-HOLDING-AREA.
016800     05  WS-ED-PCT               PIC ZZ9.
016900 01  WS-CMP-LINE-AREA.
017000     05  WS-CMP-LINE             PIC X(130).
017100     05  FILLER                  PIC X(02) VALUE SPACES.
017200 01  FILLER                      PIC X(32)
017300                                  VALUE
017400                                  'VSCH2H01 WORKING STORAGE ENDS  '.
017500 EJECT
017600 PROCEDURE DIVISION.
017700****************************************************************
017800*                        MAINLINE LOGIC                        *
017900****************************************************************
018000 000-MAINLINE.
018100     PERFORM 100-INITIALIZATION.
018200     PERFORM 200-PROCESS-MAINLINE.
018300     PERFORM 300-TERMINATION.
018400     GOBACK.
018500 EJECT
018600****************************************************************
018700*                        INITIALIZATION                        *
018800****************************************************************
018900 100-INITIALIZATION.
019000     MOVE 'N' TO OUR-EOF-SW OPP-EOF-SW.
019100     MOVE SPACES TO WS-OUR-TEAM-NAME WS-OUR-TEAM-ID
019200             WS-OUR-PRIMARY-THREAT WS-OPP-TEAM-NAME
019300             WS-OPP-TEAM-ID WS-OPP-PRIMARY-THREAT.
019400     MOVE 7 TO VS-ADV-COUNT.
019500     PERFORM 105-PRELOAD-POOL-BODY THRU 105-EXIT
019600         VARYING VS-POOLX FROM 1 BY 1 UNTIL VS-POOLX > 7.
019700     PERFORM 110-OPEN-FILES THRU 119-EXIT.
019800 100-EXIT.
019900     EXIT.
020000 105-PRELOAD-POOL-BODY.
020100     MOVE VSPL-MAP-NAME(VS-POOLX) TO VSAD-MAP-NAME(VS-POOLX).
020200     MOVE ZERO TO VSAD-OUR-WR(VS-POOLX) VSAD-THEIR-WR(VS-POOLX).
020300     MOVE 'NEUTRAL' TO VSAD-ADVANTAGE(VS-POOLX).
020400 105-EXIT.
020500     EXIT.
020600 110-OPEN-FILES.
020700     OPEN INPUT  VETOOWNX.
020800     IF WS-OUR-FILE-STATUS NOT = '00'
020900         DISPLAY 'ERROR OPENING OUROUT: ' WS-OUR-FILE-STATUS
021000         PERFORM 999-ABEND
021100     END-IF.
021200     OPEN INPUT  VETOOPPX.
021300     IF WS-OPP-FILE-STATUS NOT = '00'
021400         DISPLAY 'ERROR OPENING OPPOUT: ' WS-OPP-FILE-STATUS
021500         PERFORM 999-ABEND
021600     END-IF.
021700     OPEN OUTPUT VETOCMPR.
021800     IF WS-CMP-FILE-STATUS NOT = '00'
021900         DISPLAY 'ERROR OPENING CMPOUT: ' WS-CMP-FILE-STATUS
022000         PERFORM 999-ABEND
022100     END-IF.
022200 119-EXIT.
022300     EXIT.
022400 EJECT
022500****************************************************************
022600*                       PROCESS MAINLINE                       *
022700****************************************************************
022800 200-PROCESS-MAINLINE.
022900     PERFORM 210-READ-OUR-EXTRACT THRU 219-EXIT
023000         UNTIL OUR-EOF.
023100     PERFORM 220-READ-OPP-EXTRACT THRU 229-EXIT
023200         UNTIL OPP-EOF.
023300     PERFORM 230-BUILD-ADVANTAGE-TABLE THRU 239-EXIT.
023400     PERFORM 240-BUILD-RECOMMENDATION THRU 249-EXIT.
023500     PERFORM 250-WRITE-COMPARE-REPORT THRU 259-EXIT.
023600 200-EXIT.
023700     EXIT.
023800 EJECT
023900****************************************************************
024000*              READ OUR-TEAM EXTRACT, LOAD OUR-WR              *
024100****************************************************************
024200 210-READ-OUR-EXTRACT.
024300     READ VETOOWNX INTO VS-XTRACT-REC
024400         AT END
024500             SET OUR-EOF TO TRUE
024600         NOT AT END
024700             ADD 1 TO WS-OUR-RECS-READ
024800             PERFORM 211-PROCESS-OUR-REC THRU 211-EXIT
024900     END-READ.
025000 219-EXIT.
025100     EXIT.
025200 211-PROCESS-OUR-REC.
025300     EVALUATE TRUE
025400         WHEN VSX-REC-IS-HEADER
025500             MOVE VSXH-TEAM-NAME       TO WS-OUR-TEAM-NAME
025600             MOVE VSXH-TEAM-ID         TO WS-OUR-TEAM-ID
025700             MOVE VSXH-PRIMARY-THREAT  TO WS-OUR-PRIMARY-THREAT
025800         WHEN VSX-REC-IS-DETAIL
025900             MOVE 'N' TO WS-FOUND-SW
026000             MOVE ZERO TO WS-FOUND-IX
026100             PERFORM 212-FIND-ADV-ROW THRU 212-EXIT
026200                 VARYING VS-ADVX FROM 1 BY 1
026300                 UNTIL VS-ADVX > VS-ADV-COUNT
026400             IF WS-FOUND
026500                 SET VS-ADVX TO WS-FOUND-IX
026600                 MOVE VSXD-WIN-RATE TO VSAD-OUR-WR(VS-ADVX)
026700             END-IF
026800         WHEN OTHER
026900             CONTINUE
027000     END-EVALUATE.
027100 211-EXIT.
027200     EXIT.
027300 212-FIND-ADV-ROW.
027400     IF VSAD-MAP-NAME(VS-ADVX) = VSXD-MAP-NAME
027500         MOVE 'Y' TO WS-FOUND-SW
027600         SET WS-FOUND-IX TO VS-ADVX
027700     END-IF.
027800 212-EXIT.
027900     EXIT.
028000 EJECT
028100****************************************************************
028200*          READ OPPONENT EXTRACT, LOAD THEIR-WR                *
028300****************************************************************
028400 220-READ-OPP-EXTRACT.
028500     READ VETOOPPX INTO VS-XTRACT-REC
028600         AT END
028700             SET OPP-EOF TO TRUE
028800         NOT AT END
028900             ADD 1 TO WS-OPP-RECS-READ
029000             PERFORM 221-PROCESS-OPP-REC THRU 221-EXIT
029100     END-READ.
029200 229-EXIT.
029300     EXIT.
029400 221-PROCESS-OPP-REC.
029500     EVALUATE TRUE
029600         WHEN VSX-REC-IS-HEADER
029700             MOVE VSXH-TEAM-NAME       TO WS-OPP-TEAM-NAME
029800             MOVE VSXH-TEAM-ID         TO WS-OPP-TEAM-ID
029900             MOVE VSXH-PRIMARY-THREAT  TO WS-OPP-PRIMARY-THREAT
030000         WHEN VSX-REC-IS-DETAIL
030100             MOVE 'N' TO WS-FOUND-SW
030200             MOVE ZERO TO WS-FOUND-IX
030300             PERFORM 212-FIND-ADV-ROW THRU 212-EXIT
030400                 VARYING VS-ADVX FROM 1 BY 1
030500                 UNTIL VS-ADVX > VS-ADV-COUNT
030600             IF WS-FOUND
030700                 SET VS-ADVX TO WS-FOUND-IX
030800                 MOVE VSXD-WIN-RATE TO VSAD-THEIR-WR(VS-ADVX)
030900             END-IF
031000         WHEN OTHER
031100             CONTINUE
031200     END-EVALUATE.
031300 221-EXIT.
031400     EXIT.
031500 EJECT
031600****************************************************************
031700*   ADVANTAGE CALL -- YOURS IF OUR-WR EXCEEDS THEIR-WR BY MORE  *
031800*   THAN .10, OPPONENT IF THE REVERSE, ELSE NEUTRAL             *
031900****************************************************************
032000 230-BUILD-ADVANTAGE-TABLE.
032100     PERFORM 231-ADVANTAGE-ONE-MAP THRU 231-EXIT
032200         VARYING VS-ADVX FROM 1 BY 1 UNTIL VS-ADVX > VS-ADV-COUNT.
032300 239-EXIT.
032400     EXIT.
032500 231-ADVANTAGE-ONE-MAP.
032600     IF VSAD-OUR-WR(VS-ADVX) >
032700             VSAD-THEIR-WR(VS-ADVX) + 0.10
032800         MOVE 'YOURS' TO VSAD-ADVANTAGE(VS-ADVX)
032900     ELSE
033000         IF VSAD-THEIR-WR(VS-ADVX) >
033100                 VSAD-OUR-WR(VS-ADVX) + 0.10
033200             MOVE 'OPPONENT' TO VSAD-ADVANTAGE(VS-ADVX)
033300         ELSE
033400             MOVE 'NEUTRAL' TO VSAD-ADVANTAGE(VS-ADVX)
033500         END-IF
033600     END-IF.
033700 231-EXIT.
033800     EXIT.
033900 EJECT
034000****************************************************************
034100*   RECOMMENDATION STRING -- FIRST 2 YOURS MAPS (PICK), FIRST   *
034200*   2 OPPONENT MAPS (BAN), PLUS THE OPPONENT'S PRIMARY THREAT   *
034300****************************************************************
034400 240-BUILD-RECOMMENDATION.
034500     MOVE ZERO TO WS-PICK-COUNT WS-BAN-COUNT.
034600     MOVE SPACES TO WS-PICK-MAP(1) WS-PICK-MAP(2)
034700             WS-BAN-MAP(1) WS-BAN-MAP(2).
034800     PERFORM 241-CLASSIFY-ONE-MAP THRU 241-EXIT
034900         VARYING VS-ADVX FROM 1 BY 1
035000         UNTIL VS-ADVX > VS-ADV-COUNT
035100             OR (WS-PICK-COUNT >= 2 AND WS-BAN-COUNT >= 2).
035200     MOVE SPACES TO WS-PART-PICK WS-PART-BAN WS-PART-THREAT.
035300     IF WS-PICK-COUNT > 0
035400         PERFORM 242-BUILD-PICK-PART THRU 242-EXIT
035500     END-IF.
035600     IF WS-BAN-COUNT > 0
035700         PERFORM 243-BUILD-BAN-PART THRU 243-EXIT
035800     END-IF.
035900     STRING 'Key threat to neutralize: ' DELIMITED BY SIZE
036000         WS-OPP-PRIMARY-THREAT DELIMITED BY SIZE
036100         INTO WS-PART-THREAT.
036200     PERFORM 244-JOIN-PARTS THRU 244-EXIT.
036300 249-EXIT.
036400     EXIT.
036500 241-CLASSIFY-ONE-MAP.
036600     IF VSAD-ADVANTAGE(VS-ADVX) = 'YOURS'
036700             AND WS-PICK-COUNT < 2
036800         ADD 1 TO WS-PICK-COUNT
036900         MOVE VSAD-MAP-NAME(VS-ADVX) TO
037000             WS-PICK-MAP(WS-PICK-COUNT)
037100     END-IF.
037200     IF VSAD-ADVANTAGE(VS-ADVX) = 'OPPONENT'
037300             AND WS-BAN-COUNT < 2
037400         ADD 1 TO WS-BAN-COUNT
037500         MOVE VSAD-MAP-NAME(VS-ADVX) TO
037600             WS-BAN-MAP(WS-BAN-COUNT)
037700     END-IF.
037800 241-EXIT.
037900     EXIT.
038000 242-BUILD-PICK-PART.
038100     IF WS-PICK-COUNT = 1
038200         STRING 'Pick: ' DELIMITED BY SIZE
038300             WS-PICK-MAP(1) DELIMITED BY SPACE
038400             INTO WS-PART-PICK
038500     ELSE
038600         STRING 'Pick: ' DELIMITED BY SIZE
038700             WS-PICK-MAP(1) DELIMITED BY SPACE
038800             ', ' DELIMITED BY SIZE
038900             WS-PICK-MAP(2) DELIMITED BY SPACE
039000             INTO WS-PART-PICK
039100     END-IF.
039200 242-EXIT.
039300     EXIT.
039400 243-BUILD-BAN-PART.
039500     IF WS-BAN-COUNT = 1
039600         STRING 'Ban: ' DELIMITED BY SIZE
039700             WS-BAN-MAP(1) DELIMITED BY SPACE
039800             INTO WS-PART-BAN
039900     ELSE
040000         STRING 'Ban: ' DELIMITED BY SIZE
040100             WS-BAN-MAP(1) DELIMITED BY SPACE
040200             ', ' DELIMITED BY SIZE
040300             WS-BAN-MAP(2) DELIMITED BY SPACE
040400             INTO WS-PART-BAN
040500     END-IF.
040600 243-EXIT.
040700     EXIT.
040800 244-JOIN-PARTS.
040900     MOVE SPACES TO WS-RECOMMENDATION.
041000     IF WS-PICK-COUNT > 0 AND WS-BAN-COUNT > 0
041100         STRING WS-PART-PICK DELIMITED BY SIZE
041200             ' | ' DELIMITED BY SIZE
041300             WS-PART-BAN DELIMITED BY SIZE
041400             ' | ' DELIMITED BY SIZE
041500             WS-PART-THREAT DELIMITED BY SIZE
041600             INTO WS-RECOMMENDATION
041700     ELSE
041800         IF WS-PICK-COUNT > 0
041900             STRING WS-PART-PICK DELIMITED BY SIZE
042000                 ' | ' DELIMITED BY SIZE
042100                 WS-PART-THREAT DELIMITED BY SIZE
042200                 INTO WS-RECOMMENDATION
042300         ELSE
042400             IF WS-BAN-COUNT > 0
042500                 STRING WS-PART-BAN DELIMITED BY SIZE
042600                     ' | ' DELIMITED BY SIZE
042700                     WS-PART-THREAT DELIMITED BY SIZE
042800                     INTO WS-RECOMMENDATION
042900             ELSE
043000                 MOVE WS-PART-THREAT TO WS-RECOMMENDATION
043100             END-IF
043200         END-IF
043300     END-IF.
043400 244-EXIT.
043500     EXIT.
043600 EJECT
043700****************************************************************
043800*                    WRITE COMPARISON REPORT                   *
043900****************************************************************
044000 250-WRITE-COMPARE-REPORT.
044100     MOVE SPACES TO WS-CMP-LINE-AREA.
044200     STRING 'VETOBRAIN HEAD-TO-HEAD -- ' DELIMITED BY SIZE
044300         WS-OUR-TEAM-NAME DELIMITED BY SPACE
044400         ' VS ' DELIMITED BY SIZE
044500         WS-OPP-TEAM-NAME DELIMITED BY SPACE
044600         INTO WS-CMP-LINE
044700     WRITE VS-CMP-FD-REC FROM WS-CMP-LINE-AREA.
044800     MOVE SPACES TO WS-CMP-LINE-AREA.
044900     MOVE 'MAP           OUR-WR%  OPP-WR%  ADVANTAGE'
045000         TO WS-CMP-LINE.
045100     WRITE VS-CMP-FD-REC FROM WS-CMP-LINE-AREA.
045200     PERFORM 251-WRITE-ONE-ROW THRU 251-EXIT
045300         VARYING VS-ADVX FROM 1 BY 1 UNTIL VS-ADVX > VS-ADV-COUNT.
045400     MOVE SPACES TO WS-CMP-LINE-AREA.
045500     MOVE 'RECOMMENDATION' TO WS-CMP-LINE.
045600     WRITE VS-CMP-FD-REC FROM WS-CMP-LINE-AREA.
045700     MOVE SPACES TO WS-CMP-LINE-AREA.
045800     MOVE WS-RECOMMENDATION TO WS-CMP-LINE(1:130).
045900     WRITE VS-CMP-FD-REC FROM WS-CMP-LINE-AREA.
046000 259-EXIT.
046100     EXIT.
046200 251-WRITE-ONE-ROW.
046300     MOVE SPACES TO WS-CMP-LINE-AREA.
046400     COMPUTE WS-ED-PCT ROUNDED = VSAD-OUR-WR(VS-ADVX) * 100.
046500     STRING VSAD-MAP-NAME(VS-ADVX) DELIMITED BY SPACE
046600         ' ' DELIMITED BY SIZE
046700         WS-ED-PCT DELIMITED BY SIZE
046800         '% ' DELIMITED BY SIZE
046900         INTO WS-CMP-LINE
047000     COMPUTE WS-ED-PCT ROUNDED = VSAD-THEIR-WR(VS-ADVX) * 100.
047100     STRING WS-CMP-LINE DELIMITED BY SIZE
047200         WS-ED-PCT DELIMITED BY SIZE
047300         '% ' DELIMITED BY SIZE
047400         VSAD-ADVANTAGE(VS-ADVX) DELIMITED BY SPACE
047500         INTO WS-CMP-LINE
047600     WRITE VS-CMP-FD-REC FROM WS-CMP-LINE-AREA.
047700 251-EXIT.
047800     EXIT.
047900 EJECT
048000****************************************************************
048100*                        TERMINATION                           *
048200****************************************************************
048300 300-TERMINATION.
048400     PERFORM 310-CLOSE-FILES THRU 319-EXIT.
048500     PERFORM 320-DISPLAY-COUNTERS THRU 329-EXIT.
048600 300-EXIT.
048700     EXIT.
048800 310-CLOSE-FILES.
048900     CLOSE VETOOWNX VETOOPPX VETOCMPR.
049000 319-EXIT.
049100     EXIT.
049200 320-DISPLAY-COUNTERS.
049300     DISPLAY 'VSCH2H01 PROCESSING COMPLETE'.
049400     DISPLAY 'OUR-TEAM EXTRACT RECORDS READ: ' WS-OUR-RECS-READ.
049500     DISPLAY 'OPPONENT EXTRACT RECORDS READ: ' WS-OPP-RECS-READ.
049600 329-EXIT.
049700     EXIT.
049800 EJECT
049900****************************************************************
050000*                        ABEND HANDLER                         *
050100****************************************************************
050200 999-ABEND.
050300     DISPLAY 'PROGRAM ABENDING - VSCH2H01'.
050400     MOVE 16 TO RETURN-CODE.
050500     GOBACK.

