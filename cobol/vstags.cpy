000100********************************************************************
000200*                                                                  *
000300*    VSTAGS  --  AGENT PLAYSTYLE TAG STATIC TABLE                 *
000400*    UP TO THREE ORDERED PLAYSTYLE TAGS PER AGENT, USED BY THE     *
000500*    PLAYER BEHAVIOR PROFILE LOGIC (5000-GENERATE-BEHAVIOR-PROF)   *
000600*    TO SEED THE FIRST TWO TAGS OF A PLAYER'S MOST-PICKED AGENT.   *
000700*                                                                  *
000800*    HIST..  1987-11-07  RKP  TKT-VB-0117  ORIGINAL 25-AGENT TAG   *
000900*                                          TABLE.                  *
001000*                                                                  *
001100********************************************************************
001150*    ORIGINAL 25-AGENT ROSTER AS OF THE TKT-VB-0117 BUILD --      *
001160*    NOT KEPT IN ROLE ORDER, JUST THE ORDER THE ROSTER TEAM       *
001170*    HANDED THE LIST OVER IN.  ADD NEW AGENTS AT THE BOTTOM.      *
001180********************************************************************
001200    01  VS-TAGS-TABLE-DATA.
001300        05  FILLER                          PIC X(12) VALUE 'JETT'.
001400        05  FILLER                          PIC X(16) VALUE 'ENTRY FRAGGER'.
001500        05  FILLER                          PIC X(16) VALUE 'OP PLAYER'.
001600        05  FILLER                          PIC X(16) VALUE 'SPACE CREATOR'.
001700        05  FILLER                          PIC X(12) VALUE 'RAZE'.
001800        05  FILLER                          PIC X(16) VALUE 'ENTRY FRAGGER'.
001900        05  FILLER                          PIC X(16) VALUE 'SITE CLEARER'.
002000        05  FILLER                          PIC X(16) VALUE 'UTILITY DAMAGE'.
002100        05  FILLER                          PIC X(12) VALUE 'REYNA'.
002200        05  FILLER                          PIC X(16) VALUE 'ENTRY FRAGGER'.
002300        05  FILLER                          PIC X(16) VALUE 'SELF-SUFFICIENT'.
002400        05  FILLER                          PIC X(16) VALUE 'CLUTCH PLAYER'.
002500        05  FILLER                          PIC X(12) VALUE 'NEON'.
002600        05  FILLER                          PIC X(16) VALUE 'ENTRY FRAGGER'.
002700        05  FILLER                          PIC X(16) VALUE 'FAST EXECUTES'.
002800        05  FILLER                          PIC X(16) VALUE 'SPACE CREATOR'.
002900        05  FILLER                          PIC X(12) VALUE 'PHOENIX'.
003000        05  FILLER                          PIC X(16) VALUE 'ENTRY FRAGGER'.
003100        05  FILLER                          PIC X(16) VALUE 'SELF-SUFFICIENT'.
003200        05  FILLER                          PIC X(16) VALUE 'FLASH PLAYER'.
003300        05  FILLER                          PIC X(12) VALUE 'YORU'.
003400        05  FILLER                          PIC X(16) VALUE 'LURKER'.
003500        05  FILLER                          PIC X(16) VALUE 'FLANKER'.
003600        05  FILLER                          PIC X(16) VALUE 'MIND GAMES'.
003700        05  FILLER                          PIC X(12) VALUE 'OMEN'.
003800        05  FILLER                          PIC X(16) VALUE 'LURKER'.
003900        05  FILLER                          PIC X(16) VALUE 'FLANKER'.
004000        05  FILLER                          PIC X(16) VALUE 'CREATIVE PLAYS'.
004100        05  FILLER                          PIC X(12) VALUE 'CYPHER'.
004200        05  FILLER                          PIC X(16) VALUE 'LURKER'.
004300        05  FILLER                          PIC X(16) VALUE 'INFO GATHERER'.
004400        05  FILLER                          PIC X(16) VALUE 'FLANK WATCH'.
004500        05  FILLER                          PIC X(12) VALUE 'KILLJOY'.
004600        05  FILLER                          PIC X(16) VALUE 'ANCHOR'.
004700        05  FILLER                          PIC X(16) VALUE 'SITE HOLDER'.
004800        05  FILLER                          PIC X(16) VALUE 'POST-PLANT'.
004900        05  FILLER                          PIC X(12) VALUE 'SAGE'.
005000        05  FILLER                          PIC X(16) VALUE 'ANCHOR'.
005100        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
005200        05  FILLER                          PIC X(16) VALUE 'HEALER'.
005300        05  FILLER                          PIC X(12) VALUE 'DEADLOCK'.
005400        05  FILLER                          PIC X(16) VALUE 'ANCHOR'.
005500        05  FILLER                          PIC X(16) VALUE 'SITE HOLDER'.
005600        05  FILLER                          PIC X(16) VALUE 'TRAP PLAYER'.
005700        05  FILLER                          PIC X(12) VALUE 'VYSE'.
005800        05  FILLER                          PIC X(16) VALUE 'ANCHOR'.
005900        05  FILLER                          PIC X(16) VALUE 'SITE HOLDER'.
006000        05  FILLER                          PIC X(16) VALUE 'AREA DENIAL'.
006100        05  FILLER                          PIC X(12) VALUE 'SOVA'.
006200        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
006300        05  FILLER                          PIC X(16) VALUE 'INFO GATHERER'.
006400        05  FILLER                          PIC X(16) VALUE 'POST-PLANT'.
006500        05  FILLER                          PIC X(12) VALUE 'FADE'.
006600        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
006700        05  FILLER                          PIC X(16) VALUE 'INFO GATHERER'.
006800        05  FILLER                          PIC X(16) VALUE 'ENTRY SUPPORT'.
006900        05  FILLER                          PIC X(12) VALUE 'SKYE'.
007000        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
007100        05  FILLER                          PIC X(16) VALUE 'ENTRY SUPPORT'.
007200        05  FILLER                          PIC X(16) VALUE 'HEALER'.
007300        05  FILLER                          PIC X(12) VALUE 'BREACH'.
007400        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
007500        05  FILLER                          PIC X(16) VALUE 'ENTRY SUPPORT'.
007600        05  FILLER                          PIC X(16) VALUE 'FLASH PLAYER'.
007700        05  FILLER                          PIC X(12) VALUE 'KAY/O'.
007800        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
007900        05  FILLER                          PIC X(16) VALUE 'ENTRY SUPPORT'.
008000        05  FILLER                          PIC X(16) VALUE 'SUPPRESSION'.
008100        05  FILLER                          PIC X(12) VALUE 'GEKKO'.
008200        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
008300        05  FILLER                          PIC X(16) VALUE 'ENTRY SUPPORT'.
008400        05  FILLER                          PIC X(16) VALUE 'UTILITY RECYCLE'.
008500        05  FILLER                          PIC X(12) VALUE 'CHAMBER'.
008600        05  FILLER                          PIC X(16) VALUE 'OP PLAYER'.
008700        05  FILLER                          PIC X(16) VALUE 'ANCHOR'.
008800        05  FILLER                          PIC X(16) VALUE 'CLUTCH PLAYER'.
008900        05  FILLER                          PIC X(12) VALUE 'ISO'.
009000        05  FILLER                          PIC X(16) VALUE 'ENTRY FRAGGER'.
009100        05  FILLER                          PIC X(16) VALUE 'DUELIST'.
009200        05  FILLER                          PIC X(16) VALUE '1V1 SPECIALIST'.
009300        05  FILLER                          PIC X(12) VALUE 'VIPER'.
009400        05  FILLER                          PIC X(16) VALUE 'ANCHOR'.
009500        05  FILLER                          PIC X(16) VALUE 'POST-PLANT'.
009600        05  FILLER                          PIC X(16) VALUE 'SITE CONTROLLER'.
009700        05  FILLER                          PIC X(12) VALUE 'BRIMSTONE'.
009800        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
009900        05  FILLER                          PIC X(16) VALUE 'POST-PLANT'.
010000        05  FILLER                          PIC X(16) VALUE 'EXECUTE CALLER'.
010100        05  FILLER                          PIC X(12) VALUE 'ASTRA'.
010200        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
010300        05  FILLER                          PIC X(16) VALUE 'GLOBAL CONTROL'.
010400        05  FILLER                          PIC X(16) VALUE 'BIG BRAIN'.
010500        05  FILLER                          PIC X(12) VALUE 'HARBOR'.
010600        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
010700        05  FILLER                          PIC X(16) VALUE 'SITE CONTROLLER'.
010800        05  FILLER                          PIC X(16) VALUE 'FAST EXECUTES'.
010900        05  FILLER                          PIC X(12) VALUE 'CLOVE'.
011000        05  FILLER                          PIC X(16) VALUE 'SUPPORT'.
011100        05  FILLER                          PIC X(16) VALUE 'SELF-SUFFICIENT'.
011200        05  FILLER                          PIC X(16) VALUE 'AGGRO SMOKE'.
011300    01  VS-TAGS-TABLE REDEFINES VS-TAGS-TABLE-DATA.
011400        05  VS-TAGS-ENTRY OCCURS 25 TIMES INDEXED BY VS-TAGX.
011500            10  VSTG-AGENT-NAME             PIC X(12).
011600            10  VSTG-TAG                    PIC X(16) OCCURS 3 TIMES.
