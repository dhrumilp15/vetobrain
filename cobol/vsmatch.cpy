000100********************************************************************
000200*                                                                  *
000300*    VSMATCH  --  MATCH / PLAYER INPUT RECORD                     *
000400*    SHARED RECORD LAYOUT FOR THE OPPONENT SCOUTING SYSTEM.        *
000500*    ONE PHYSICAL RECORD ON VETOMTCH IS EITHER AN 'M' MATCH        *
000600*    HEADER OR A 'P' PLAYER DETAIL LINE ATTACHED TO THE MATCH      *
000700*    THAT PRECEDES IT.  REC-TYPE TELLS THE TWO APART.              *
000800*                                                                  *
000900*    HIST..  1987-11-04  RKP  TKT-VB-0114  ORIGINAL LAYOUT.        *
001000*            1987-11-19  RKP  TKT-VB-0129  WIDENED TEAM-NAME/      *
001100*                                          OPPONENT-NAME TO X(20). *
001200*                                                                  *
001300********************************************************************
001400    01  VS-INPUT-RECORD.
001500        05  VS-REC-TYPE                     PIC X(01).
001600            88  VS-REC-IS-MATCH             VALUE 'M'.
001700            88  VS-REC-IS-PLAYER            VALUE 'P'.
001800        05  FILLER                          PIC X(99).
001900*
002000    01  VS-MATCH-REC REDEFINES VS-INPUT-RECORD.
002100        05  VSM-REC-TYPE                    PIC X(01).
002200        05  VSM-SERIES-ID                   PIC X(12).
002300        05  VSM-MATCH-DATE                  PIC 9(08).
002400            88  VSM-DATE-UNKNOWN            VALUE ZERO.
002500        05  VSM-MAP-NAME                    PIC X(12).
002600        05  VSM-TEAM-ID                     PIC X(12).
002700        05  VSM-TEAM-NAME                   PIC X(20).
002800        05  VSM-OPPONENT-NAME               PIC X(20).
002900        05  VSM-TEAM-SCORE                  PIC 9(02).
003000        05  VSM-OPPONENT-SCORE              PIC 9(02).
003100        05  VSM-WON-FLAG                    PIC X(01).
003200            88  VSM-WON                     VALUE 'Y'.
003300            88  VSM-LOST                    VALUE 'N'.
003400        05  FILLER                          PIC X(10).
003500*
003600    01  VS-PLAYER-REC REDEFINES VS-INPUT-RECORD.
003700        05  VSP-REC-TYPE                    PIC X(01).
003800        05  VSP-PLAYER-ID                   PIC X(12).
003900        05  VSP-PLAYER-NAME                 PIC X(16).
004000        05  VSP-AGENT-NAME                  PIC X(12).
004100        05  VSP-KILLS                       PIC 9(03).
004200        05  VSP-DEATHS                      PIC 9(03).
004300        05  VSP-ASSISTS                     PIC 9(03).
004400        05  VSP-ACS                         PIC 9(03)V9(01).
004500        05  VSP-ADR                         PIC 9(03)V9(01).
004600        05  VSP-FIRST-BLOODS                PIC 9(02).
004700        05  VSP-FIRST-DEATHS                PIC 9(02).
004800        05  VSP-PLANTS                      PIC 9(02).
004900        05  VSP-DEFUSES                     PIC 9(02).
005000        05  FILLER                          PIC X(34).
