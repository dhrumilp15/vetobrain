000100********************************************************************
000200*                                                                  *
000300*    VSCOMPT  --  TEAM COMPOSITION WORKING RECORD                 *
000400*    SCALAR RESULT OF 5100-GENERATE-TEAM-COMP -- ROLE MIX,         *
000500*    PRIMARY COMPOSITION, FLEX/ONE-TRICK ROSTER SPOTS AND          *
000600*    AGGRESSION/EXECUTE STYLE, PRINTED AT REPORT SECTION 9.        *
000700*                                                                  *
000800*    HIST..  1987-11-13  RKP  TKT-VB-0123  ORIGINAL LAYOUT.        *
000900*                                                                  *
001000********************************************************************
001100    01  VS-TEAM-COMP-AREA.
001200        05  VSTC-PRIMARY-COMP               PIC X(12) OCCURS 5 TIMES.
001300        05  VSTC-COMP-FREQUENCY             PIC 9(01)V9(02)
001400                                            VALUE 0.60.
001500        05  VSTC-DIST-DUELIST               PIC 9(02)V9(02).
001600        05  VSTC-DIST-CONTROLLER            PIC 9(02)V9(02).
001700        05  VSTC-DIST-SENTINEL              PIC 9(02)V9(02).
001800        05  VSTC-DIST-INITIATOR             PIC 9(02)V9(02).
001900        05  VSTC-FLEX-COUNT                 PIC S9(02) COMP-3 VALUE ZERO.
002000        05  VSTC-FLEX-PLAYER                PIC X(16) OCCURS 5 TIMES.
002100        05  VSTC-ONE-TRICK-COUNT            PIC S9(02) COMP-3 VALUE ZERO.
002200        05  VSTC-ONE-TRICK-PLAYER           PIC X(16) OCCURS 5 TIMES.
002300        05  VSTC-AGGRESSION-STYLE           PIC X(10).
002400        05  VSTC-EXECUTE-STYLE              PIC X(07).
