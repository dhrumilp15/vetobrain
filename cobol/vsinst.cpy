000100********************************************************************
000200*                                                                  *
000300*    VSINST  --  TACTICAL INSIGHT TABLE                           *
000400*    UP TO SEVEN THRESHOLD-TRIGGERED INSIGHTS, APPENDED IN         *
000500*    TEMPLATE ORDER BY 4800-GENERATE-TACT-INSIGHTS.  VS-INSIGHT-   *
000600*    COUNT IS THE NUMBER ACTUALLY EMITTED THIS RUN AND FEEDS THE   *
000700*    CONTROL-TOTALS TRAILER (REPORT SECTION 11).                   *
000800*                                                                  *
000900*    HIST..  1987-11-11  RKP  TKT-VB-0121  ORIGINAL TABLE.         *
001000*                                                                  *
001100********************************************************************
001200    01  VS-INSIGHT-AREA.
001300        05  VS-INSIGHT-COUNT                PIC S9(04) COMP-3
001400                                             VALUE ZERO.
001500        05  VS-INSIGHT-TAB.
001600            10  VS-INSIGHT OCCURS 7 TIMES INDEXED BY VS-INX.
001700                15  VSIN-CATEGORY           PIC X(12).
001800                15  VSIN-TITLE              PIC X(30).
001900                15  VSIN-DESCRIPTION        PIC X(160).
002000                15  VSIN-SEVERITY           PIC X(07).
002100                15  VSIN-ICON               PIC X(01).
