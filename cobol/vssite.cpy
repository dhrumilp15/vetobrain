000100********************************************************************
000200*                                                                  *
000300*    VSSITE  --  AGENT SITE-PREFERENCE STATIC TABLE               *
000400*    THE SITE A ONE-TRICK PLAYER OF THE AGENT TYPICALLY LEANS      *
000500*    TOWARD.  AN AGENT NOT LISTED HERE DEFAULTS TO "FLEX" --       *
000600*    SEE 5020-INFER-SITE.                                          *
000700*                                                                  *
000800*    HIST..  1987-11-07  RKP  TKT-VB-0117  ORIGINAL 9-AGENT SITE   *
000900*                                          TABLE.                  *
001000*                                                                  *
001100********************************************************************
001200    01  VS-SITE-TABLE-DATA.
001300        05  FILLER                          PIC X(12) VALUE 'JETT'.
001400        05  FILLER                          PIC X(04) VALUE 'FLEX'.
001500        05  FILLER                          PIC X(12) VALUE 'CHAMBER'.
001600        05  FILLER                          PIC X(04) VALUE 'A'.
001700        05  FILLER                          PIC X(12) VALUE 'SOVA'.
001800        05  FILLER                          PIC X(04) VALUE 'A'.
001900        05  FILLER                          PIC X(12) VALUE 'KILLJOY'.
002000        05  FILLER                          PIC X(04) VALUE 'B'.
002100        05  FILLER                          PIC X(12) VALUE 'CYPHER'.
002200        05  FILLER                          PIC X(04) VALUE 'B'.
002300        05  FILLER                          PIC X(12) VALUE 'RAZE'.
002400        05  FILLER                          PIC X(04) VALUE 'B'.
002500        05  FILLER                          PIC X(12) VALUE 'OMEN'.
002600        05  FILLER                          PIC X(04) VALUE 'MID'.
002700        05  FILLER                          PIC X(12) VALUE 'VIPER'.
002800        05  FILLER                          PIC X(04) VALUE 'FLEX'.
002900        05  FILLER                          PIC X(12) VALUE 'SAGE'.
003000        05  FILLER                          PIC X(04) VALUE 'FLEX'.
003100    01  VS-SITE-TABLE REDEFINES VS-SITE-TABLE-DATA.
003200        05  VS-SITE-ENTRY OCCURS 9 TIMES INDEXED BY VS-SITEX.
003300            10  VSST-AGENT-NAME             PIC X(12).
003400            10  VSST-SITE                   PIC X(04).
