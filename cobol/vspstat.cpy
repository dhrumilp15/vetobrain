000100********************************************************************
000200*                                                                  *
000300*    VSPSTAT  --  PER-PLAYER DERIVED STATISTICS TABLE             *
000400*    ONE ENTRY PER VS-PLAYER-AGGR SLOT (SAME INDEX), HOLDING THE   *
000500*    AVERAGES AND IMPACT TIER COMPUTED BY 4100-GENERATE-PLAYER-    *
000600*    STATS.  VS-PSTAT-ORDER HOLDS THE SUBSCRIPTS OF THE POPULATED  *
000700*    ENTRIES SORTED BY AVERAGE ACS DESCENDING FOR THE PLAYER       *
000800*    STATISTICS TABLE (REPORT SECTION 3) AND FOR PRIMARY THREAT/   *
000900*    KEY-PLAYER-INSIGHT LOOKUPS.                                   *
001000*                                                                  *
001100*    HIST..  1987-11-09  RKP  TKT-VB-0119  ORIGINAL TABLE.         *
001200*                                                                  *
001300********************************************************************
001400    01  VS-PSTAT-AREA.
001500        05  VS-PSTAT-TAB.
001600            10  VS-PSTAT OCCURS 40 TIMES INDEXED BY VS-PSX.
001700                15  VSPS-AVG-ACS            PIC S9(03)V9(01) COMP-3
001800                                            VALUE ZERO.
001900                15  VSPS-AVG-KD             PIC S9(03)V9(04) COMP-3
002000                                            VALUE ZERO.
002100                15  VSPS-FB-RATE            PIC S9(01)V9(04) COMP-3
002200                                            VALUE ZERO.
002300                15  VSPS-IMPACT-TIER        PIC X(06).
002400                15  VSPS-TOP-AGENT-1        PIC X(12).
002500                15  VSPS-TOP-AGENT-2        PIC X(12).
002600                15  VSPS-TOP-AGENT-3        PIC X(12).
002700        05  VS-PSTAT-ORDER-TAB.
002800            10  VS-PSTAT-ORDER PIC S9(04) COMP OCCURS 40 TIMES.
