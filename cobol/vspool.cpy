000100********************************************************************
000200*                                                                  *
000300*    VSPOOL  --  ACTIVE MAP-POOL / DEFAULT "OUR" WIN RATE TABLE   *
000400*    THE SEVEN MAPS IN ROTATION, IN VETO PROCESSING ORDER, WITH    *
000500*    OUR STATIC FALLBACK WIN RATE FOR WHEN COACHING STAFF HAS      *
000600*    NOT SUPPLIED OUR-MAP FIGURES FOR THE MAP.  RELOADED EVERY     *
000700*    ROTATION -- CURRENT AS OF THE 1994 SUMMER CIRCUIT.            *
000800*                                                                  *
000900*    HIST..  1987-11-06  RKP  TKT-VB-0116  ORIGINAL 7-MAP POOL.    *
001000*            1994-06-15  DCM  TKT-VB-0171  ROTATION REFRESH --     *
001100*                                          OUT: LOTUS, SUNSET.     *
001200*                                          IN:  CORRODE.           *
001300*                                                                  *
001400********************************************************************
001500    01  VS-POOL-TABLE-DATA.
001600        05  FILLER                          PIC X(12) VALUE 'ABYSS'.
001700        05  FILLER                          PIC 9V9999 VALUE 0.5300.
001800        05  FILLER                          PIC X(12) VALUE 'BIND'.
001900        05  FILLER                          PIC 9V9999 VALUE 0.5800.
002000        05  FILLER                          PIC X(12) VALUE 'BREEZE'.
002100        05  FILLER                          PIC 9V9999 VALUE 0.4800.
002200        05  FILLER                          PIC X(12) VALUE 'CORRODE'.
002300        05  FILLER                          PIC 9V9999 VALUE 0.5500.
002400        05  FILLER                          PIC X(12) VALUE 'HAVEN'.
002500        05  FILLER                          PIC 9V9999 VALUE 0.7200.
002600        05  FILLER                          PIC X(12) VALUE 'PEARL'.
002700        05  FILLER                          PIC 9V9999 VALUE 0.6000.
002800        05  FILLER                          PIC X(12) VALUE 'SPLIT'.
002900        05  FILLER                          PIC 9V9999 VALUE 0.4500.
003000    01  VS-POOL-TABLE REDEFINES VS-POOL-TABLE-DATA.
003100        05  VS-POOL-ENTRY OCCURS 7 TIMES INDEXED BY VS-POOLX.
003200            10  VSPL-MAP-NAME               PIC X(12).
003300            10  VSPL-DEFAULT-OUR-WR         PIC 9V9999.
