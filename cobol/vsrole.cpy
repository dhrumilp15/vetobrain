000100********************************************************************
000200*                                                                  *
000300*    VSROLE  --  AGENT-TO-ROLE STATIC TABLE                       *
000400*    CLASSIFIES EACH AGENT INTO ITS PRIMARY ROLE FOR PLAYSTYLE,    *
000500*    COMPOSITION AND BEHAVIOR-PROFILE SCORING.  ANY AGENT NOT      *
000600*    LISTED FALLS THROUGH TO ROLE "UNKNOWN" -- SEE 4400-           *
000700*    ANALYZE-PLAYSTYLE AND 5000-GENERATE-BEHAVIOR-PROF.            *
000800*                                                                  *
000900*    HIST..  1987-11-06  RKP  TKT-VB-0116  ORIGINAL 25-AGENT ROLE  *
001000*                                          TABLE, FOUR ROLES.      *
001100*                                                                  *
001200********************************************************************
001300    01  VS-ROLE-TABLE-DATA.
001400        05  FILLER                          PIC X(12) VALUE 'JETT'.
001500        05  FILLER                          PIC X(10) VALUE 'DUELIST'.
001600        05  FILLER                          PIC X(12) VALUE 'RAZE'.
001700        05  FILLER                          PIC X(10) VALUE 'DUELIST'.
001800        05  FILLER                          PIC X(12) VALUE 'REYNA'.
001900        05  FILLER                          PIC X(10) VALUE 'DUELIST'.
002000        05  FILLER                          PIC X(12) VALUE 'PHOENIX'.
002100        05  FILLER                          PIC X(10) VALUE 'DUELIST'.
002200        05  FILLER                          PIC X(12) VALUE 'YORU'.
002300        05  FILLER                          PIC X(10) VALUE 'DUELIST'.
002400        05  FILLER                          PIC X(12) VALUE 'NEON'.
002500        05  FILLER                          PIC X(10) VALUE 'DUELIST'.
002600        05  FILLER                          PIC X(12) VALUE 'ISO'.
002700        05  FILLER                          PIC X(10) VALUE 'DUELIST'.
002800        05  FILLER                          PIC X(12) VALUE 'OMEN'.
002900        05  FILLER                          PIC X(10) VALUE 'CONTROLLER'.
003000        05  FILLER                          PIC X(12) VALUE 'BRIMSTONE'.
003100        05  FILLER                          PIC X(10) VALUE 'CONTROLLER'.
003200        05  FILLER                          PIC X(12) VALUE 'VIPER'.
003300        05  FILLER                          PIC X(10) VALUE 'CONTROLLER'.
003400        05  FILLER                          PIC X(12) VALUE 'ASTRA'.
003500        05  FILLER                          PIC X(10) VALUE 'CONTROLLER'.
003600        05  FILLER                          PIC X(12) VALUE 'HARBOR'.
003700        05  FILLER                          PIC X(10) VALUE 'CONTROLLER'.
003800        05  FILLER                          PIC X(12) VALUE 'CLOVE'.
003900        05  FILLER                          PIC X(10) VALUE 'CONTROLLER'.
004000        05  FILLER                          PIC X(12) VALUE 'KILLJOY'.
004100        05  FILLER                          PIC X(10) VALUE 'SENTINEL'.
004200        05  FILLER                          PIC X(12) VALUE 'CYPHER'.
004300        05  FILLER                          PIC X(10) VALUE 'SENTINEL'.
004400        05  FILLER                          PIC X(12) VALUE 'SAGE'.
004500        05  FILLER                          PIC X(10) VALUE 'SENTINEL'.
004600        05  FILLER                          PIC X(12) VALUE 'CHAMBER'.
004700        05  FILLER                          PIC X(10) VALUE 'SENTINEL'.
004800        05  FILLER                          PIC X(12) VALUE 'DEADLOCK'.
004900        05  FILLER                          PIC X(10) VALUE 'SENTINEL'.
005000        05  FILLER                          PIC X(12) VALUE 'VYSE'.
005100        05  FILLER                          PIC X(10) VALUE 'SENTINEL'.
005200        05  FILLER                          PIC X(12) VALUE 'SOVA'.
005300        05  FILLER                          PIC X(10) VALUE 'INITIATOR'.
005400        05  FILLER                          PIC X(12) VALUE 'BREACH'.
005500        05  FILLER                          PIC X(10) VALUE 'INITIATOR'.
005600        05  FILLER                          PIC X(12) VALUE 'SKYE'.
005700        05  FILLER                          PIC X(10) VALUE 'INITIATOR'.
005800        05  FILLER                          PIC X(12) VALUE 'KAY/O'.
005900        05  FILLER                          PIC X(10) VALUE 'INITIATOR'.
006000        05  FILLER                          PIC X(12) VALUE 'FADE'.
006100        05  FILLER                          PIC X(10) VALUE 'INITIATOR'.
006200        05  FILLER                          PIC X(12) VALUE 'GEKKO'.
006300        05  FILLER                          PIC X(10) VALUE 'INITIATOR'.
006400    01  VS-ROLE-TABLE REDEFINES VS-ROLE-TABLE-DATA.
006500        05  VS-ROLE-ENTRY OCCURS 25 TIMES INDEXED BY VS-ROLEX.
006600            10  VSRL-AGENT-NAME             PIC X(12).
006700            10  VSRL-ROLE                   PIC X(10).
