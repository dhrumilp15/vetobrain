000100********************************************************************
000200*                                                                  *
000300*    VSPAGTB  --  PLAYER-AGGREGATE WORKING TABLE                  *
000400*    ONE ENTRY PER DISTINCT SCOUTED-TEAM PLAYER SEEN ACROSS ALL    *
000500*    MATCH RECORDS ON THE RUN.  BUILT BY 2200-AGGREGATE-PLAYER.    *
000600*    TABLE SIZE IS A PRACTICAL CEILING -- A SCOUTING FILE NEVER    *
000700*    CARRIES MORE THAN A HANDFUL OF ROSTER SPOTS PLUS CALL-UPS.    *
000800*                                                                  *
000900*    HIST..  1987-11-05  RKP  TKT-VB-0115  ORIGINAL TABLE.         *
001000*            1988-01-14  DCM  TKT-VB-0163  AGENT SUB-TABLE RAISED  *
001100*                                          FROM 20 TO 30 ENTRIES.  *
001200*                                                                  *
001300********************************************************************
001400    01  VS-PLAYER-AGGR-AREA.
001500        05  VS-PLAYER-COUNT                 PIC S9(04) COMP-3 VALUE ZERO.
001600        05  VS-PLAYER-AGGR-TAB.
001700            10  VS-PLAYER-AGGR OCCURS 40 TIMES
001800                    INDEXED BY VS-PLYX.
001900                15  VSA-PLAYER-KEY          PIC X(16).
002000                15  VSA-PLAYER-NAME         PIC X(16).
002100                15  VSA-GAMES               PIC S9(03) COMP-3
002200                                             VALUE ZERO.
002300                15  VSA-TOT-KILLS           PIC S9(05) COMP-3
002400                                             VALUE ZERO.
002500                15  VSA-TOT-DEATHS          PIC S9(05) COMP-3
002600                                             VALUE ZERO.
002700                15  VSA-TOT-ASSISTS         PIC S9(05) COMP-3
002800                                             VALUE ZERO.
002900                15  VSA-TOT-ACS             PIC S9(06)V9(01) COMP-3
003000                                             VALUE ZERO.
003100                15  VSA-TOT-ADR             PIC S9(06)V9(01) COMP-3
003200                                             VALUE ZERO.
003300                15  VSA-TOT-FB              PIC S9(04) COMP-3
003400                                             VALUE ZERO.
003500                15  VSA-TOT-FD              PIC S9(04) COMP-3
003600                                             VALUE ZERO.
003700                15  VSA-DISTINCT-AGENTS     PIC S9(02) COMP-3
003800                                             VALUE ZERO.
003900                15  VSA-AGENT-COUNT         PIC S9(02) COMP-3
004000                                             VALUE ZERO.
004100                15  VSA-AGENT-TAB OCCURS 30 TIMES
004200                        INDEXED BY VS-AGTX.
004300                    20  VSA-AGENT-NAME      PIC X(12).
004400                    20  VSA-AGENT-PICKS     PIC S9(03) COMP-3
004500                                            VALUE ZERO.
004600                    20  VSA-AGENT-WINS      PIC S9(03) COMP-3
004700                                            VALUE ZERO.
