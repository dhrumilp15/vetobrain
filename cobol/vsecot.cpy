000100********************************************************************
000200*                                                                  *
000300*    VSECOT  --  ECONOMY TENDENCY WORKING RECORD                  *
000400*    SCALAR RESULT OF 5200-GENERATE-ECONOMY -- FOUR CLASSIFICATION *
000500*    STRINGS PRINTED AT REPORT SECTION 10.                         *
000600*                                                                  *
000700*    HIST..  1987-11-13  RKP  TKT-VB-0123  ORIGINAL LAYOUT.        *
000800*                                                                  *
000900********************************************************************
001000    01  VS-ECONOMY-AREA.
001100        05  VSEC-FORCE-BUY-FREQ             PIC X(09).
001200        05  VSEC-ECO-DISCIPLINE             PIC X(11).
001300        05  VSEC-SAVE-EFFECTIVENESS         PIC X(07).
001400        05  VSEC-POST-PLANT-FOCUS           PIC X(06).
