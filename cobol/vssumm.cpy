000100********************************************************************
000200*                                                                  *
000300*    VSSUMM  --  SCOUTING SUMMARY WORKING RECORD                  *
000400*    THE HEADLINE FIGURES PRINTED AT REPORT SECTIONS 1 AND 2 --   *
000500*    PRIMARY THREAT, PLAYSTYLE, RECENT FORM, KEY TAKEAWAY, DATE    *
000600*    RANGE AND THE TWO RECOMMENDED BANS.                           *
000700*                                                                  *
000800*    HIST..  1987-11-08  RKP  TKT-VB-0118  ORIGINAL LAYOUT.        *
000900*                                                                  *
001000********************************************************************
001100    01  VS-SUMMARY-AREA.
001200        05  VSSM-THREAT-NAME                PIC X(16).
001300        05  VSSM-THREAT-AGENT               PIC X(12).
001400        05  VSSM-THREAT-STRING              PIC X(31).
001500        05  VSSM-THREAT-REASON              PIC X(20).
001600        05  VSSM-PLAYSTYLE                  PIC X(26).
001700        05  VSSM-RECENT-FORM                PIC X(20).
001800        05  VSSM-KEY-TAKEAWAY               PIC X(160).
001900        05  VSSM-DATE-RANGE                 PIC X(30).
002000        05  VSSM-BAN-1                      PIC X(12) VALUE 'TBD'.
002100        05  VSSM-BAN-2                      PIC X(12) VALUE 'TBD'.
