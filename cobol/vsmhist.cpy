000100********************************************************************
000200*                                                                  *
000300*    VSMHIST  --  MATCH HISTORY WORKING TABLE                     *
000400*    ONE ENTRY PER MATCH RECORD READ, IN INPUT (MOST-RECENT-       *
000500*    FIRST) ORDER.  DRIVES RECENT FORM, THE MENTAL/FORM TACTICAL   *
000600*    INSIGHT TEMPLATES AND THE ECONOMY TENDENCY CLOSE-GAME RATIO.  *
000700*    200 SLOTS COVERS A FULL SEASON OF SCOUTED MAPS.               *
000800*                                                                  *
000900*    HIST..  1987-11-08  RKP  TKT-VB-0118  ORIGINAL TABLE.         *
001000*                                                                  *
001100********************************************************************
001200    01  VS-MATCH-HIST-AREA.
001300        05  VS-MATCH-HIST-COUNT             PIC S9(04) COMP-3
001400                                             VALUE ZERO.
001500        05  VS-MATCH-HIST-TAB.
001600            10  VS-MATCH-HIST OCCURS 200 TIMES
001700                    INDEXED BY VS-MHX.
001800                15  VSH-SERIES-ID           PIC X(12).
001900                15  VSH-MATCH-DATE          PIC 9(08).
002000                15  VSH-MAP-NAME            PIC X(12).
002100                15  VSH-TEAM-SCORE          PIC 9(02).
002200                15  VSH-OPP-SCORE           PIC 9(02).
002300                15  VSH-WON-FLAG            PIC X(01).
