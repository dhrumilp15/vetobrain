000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VSCRPT01.
000300 AUTHOR. R K PATTERSON.
000400 INSTALLATION. CENTRAL KEYSTONE DATA CENTER.
000500 DATE-WRITTEN. 11/04/1987.
000600 DATE-COMPILED.
000700 SECURITY. FOR THE USE OF THE VARSITY ATHLETICS COMPETITIVE
000800     ANALYSIS UNIT ONLY.  NOT FOR RELEASE OUTSIDE THE UNIT.
000900****************************************************************
001000*                                                              *
001100*A    ABSTRACT..                                               *
001200*  VSCRPT01 IS THE SCOUTING-REPORT MAIN LINE FOR THE VETOBRAIN *
001300*  OPPONENT-SCOUTING BATCH.  IT READS A FILE OF RECENT MATCH   *
001400*  RECORDS (ONE PER MAP PLAYED) AND THEIR ATTACHED PLAYER      *
001500*  LINES FOR A SINGLE SCOUTED TEAM, AGGREGATES PLAYER AND MAP  *
001600*  PERFORMANCE, APPLIES THE COACHING STAFF'S RULE-BASED        *
001700*  SCORING FORMULAS, AND PRINTS A SCOUTING REPORT COVERING     *
001800*  PRIMARY THREAT, PLAYER AND MAP STATISTICS, A MAP-VETO       *
001900*  GUIDE, TACTICAL INSIGHTS, A MAP-POOL MATRIX, PLAYER         *
002000*  BEHAVIOR PROFILES, TEAM COMPOSITION, AND ECONOMY TENDENCY.  *
002100*  A SECOND EXTRACT FILE IS PRODUCED FOR THE HEAD-TO-HEAD      *
002200*  COMPARISON STEP, VSCH2H01, WHICH RUNS AFTER THIS STEP HAS   *
002300*  BEEN RUN ONCE FOR OUR OWN CLUB AND ONCE FOR THE OPPONENT.   *
002400*                                                              *
002500*J    JCL..                                                    *
002600*                                                              *
002700* //VSCRPT01 EXEC PGM=VSCRPT01                                 *
002800* //SYSOUT   DD SYSOUT=*                                       *
002900* //MATCHIN  DD DISP=SHR,DSN=T54.VETOBRN.MATCHIN.DATA          *
003000* //OURMAPIN DD DISP=SHR,DSN=T54.VETOBRN.OURMAP.DATA           *
003100* //RPTOUT   DD DSN=T54.VETOBRN.VSCRPT01.RPT,                  *
003200* //            DISP=(,CATLG,CATLG),                           *
003300* //            UNIT=USER,SPACE=(CYL,(5,3),RLSE),              *
003400* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)             *
003500* //XTROUT   DD DSN=T54.VETOBRN.VSCRPT01.XTR,                  *
003600* //            DISP=(,CATLG,CATLG),                           *
003700* //            UNIT=USER,SPACE=(CYL,(1,1),RLSE),              *
003800* //            DCB=(RECFM=FB,LRECL=80,BLKSIZE=0)              *
003900* //SYSIPT   DD DUMMY                                          *
004000* //*                                                          *
004100*                                                              *
004200*P    ENTRY PARAMETERS..                                       *
004300*     NONE.  OURMAPIN IS OPTIONAL -- SEE 3000-LOAD-OUR-MAP-    *
004400*     STATS FOR THE STATIC-DEFAULT FALLBACK WHEN IT IS EMPTY   *
004500*     OR NOT PRESENT IN THE STEP.                              *
004600*                                                              *
004700*E    ERRORS DETECTED BY THIS ELEMENT..                        *
004800*     I/O ERROR ON FILES.  ZERO MATCH RECORDS ON MATCHIN IS    *
004900*     NOT AN ERROR -- SEE 2400-CHECK-MATCH-DATA.               *
005000*                                                              *
005100*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
005200*     NONE.                                                    *
005300*                                                              *
005400*U    USER CONSTANTS AND TABLES REFERENCED..                   *
005500*     VSPOOL, VSROLE, VSTAGS, VSSITE -- SEE COPYBOOK HISTORY   *
005600*     BLOCKS FOR MAINTENANCE OF THE STATIC REFERENCE TABLES.   *
005700*                                                              *
005800*    CHANGE LOG..                                              *
005900*    ----------------------------------------------------------*
006000*    DATE     BY   TICKET       DESCRIPTION                    *
006100*    ----------------------------------------------------------*
006200*    11/04/87 RKP  TKT-VB-0114  ORIGINAL PROGRAM.  MATCH/PLAYER*  TKT0114 
006300*                               READ, AGGREGATION, PRIMARY     *
006400*                               THREAT AND PLAYER STAT REPORT. *
006500*    11/06/87 RKP  TKT-VB-0116  ADDED VETO GUIDE AND MAP-POOL  *  TKT0116 
006600*                               MATRIX SECTIONS.               *
006700*    11/08/87 RKP  TKT-VB-0118  ADDED RECENT FORM AND KEY      *  TKT0118 
006800*                               TAKEAWAY TO SUMMARY BLOCK.     *
006900*    11/11/87 RKP  TKT-VB-0121  ADDED TACTICAL INSIGHT ENGINE, *  TKT0121 
007000*                               SEVEN THRESHOLD TEMPLATES.     *
007100*    11/13/87 RKP  TKT-VB-0123  ADDED TEAM COMPOSITION AND     *  TKT0123 
007200*                               ECONOMY TENDENCY SECTIONS.     *
007300*    11/19/87 RKP  TKT-VB-0129  WIDENED TEAM-NAME AND OPPONENT-*  TKT0129 
007400*                               NAME ON THE MATCH RECORD TO    *
007500*                               X(20) -- SOME ACC SCHOOL NAMES *
007600*                               WERE TRUNCATING ON THE REPORT. *
007700*    01/14/88 DCM  TKT-VB-0163  AGENT SUB-TABLE PER PLAYER     *  TKT0163 
007800*                               RAISED FROM 20 TO 30 ENTRIES.  *
007900*    02/01/88 RKP  TKT-VB-0140  ADDED TEAM-EXTRACT OUTPUT FILE *  TKT0140 
008000*                               (XTROUT) FOR THE NEW HEAD-TO-  *
008100*                               HEAD COMPARISON STEP VSCH2H01. *
008200*    06/15/94 DCM  TKT-VB-0171  MAP POOL ROTATION REFRESH --   *  TKT0171 
008300*                               LOTUS AND SUNSET RETIRED,      *
008400*                               CORRODE ADDED.  SEE VSPOOL.    *
008500*    12/09/98 RKP  TKT-VB-0512  YEAR 2000 REVIEW.  MATCH-DATE  *  TKT0512 
008600*                               AND ALL DERIVED DATE FIELDS    *
008700*                               ALREADY CARRY A FOUR-DIGIT     *
008800*                               YEAR -- NO CODE CHANGE MADE.   *
008900*    03/22/03 DCM  TKT-VB-0698  CORRECTED HALF-UP ROUNDING ON  *  TKT0698
009000*                               THE VETO SCORE PERCENTAGE ON A *
009100*                               BOUNDARY CASE (EXACTLY .XX50). *
009150*    09/17/03 RKP  TKT-VB-0714  WS-WORK-1 WAS BEING RELOADED   *  TKT0714
009160*                               WITH AVG ACS BEFORE THE PLAY-  *
009170*                               STYLE TAG CHECKS READ IT AS    *
009180*                               AVG K/D -- ALMOST EVERY PLAYER *
009190*                               CAME OUT "HIGH FRAGGING".      *
009195*                               ADDED WS-AVG-KD SO THE VALUE   *
009196*                               SURVIVES THE ACS COMPUTE.      *
009197*    10/02/03 RKP  TKT-VB-0722  WIDENED THE 60XX WRITE PARAS  *  TKT0722
009198*                               TO PRINT ACS/AVGRL/WR%/PROFILE*
009199*                               /COMP FIELDS ALREADY COMPUTED.*
009210*    11/14/03 RKP  TKT-VB-0731  5015/5016 ROLE-COUNT PARAS    *  TKT0731
009220*                               WERE RESETTING AND REBUILDING *
009230*                               THE TEAM-WIDE WS-DUELIST-PICKS*
009240*                               ETC. AS PER-PLAYER SCRATCH --  *
009250*                               LEFT THEM HOLDING ONLY THE     *
009260*                               LAST PLAYER'S COUNTS FOR TEAM  *
009270*                               COMP AND ECONOMY.  GAVE THE    *
009280*                               PER-PLAYER WORK ITS OWN FIELDS.*
009285*                               ALSO: 6085 MAPPED VS-PFX FROM  *
009286*                               WS-SI INSTEAD OF VS-PROF-ORDER *
009287*                               (WS-SI) -- MISMATCHED NAME TO  *
009288*                               ROLE/TAGS WHEN SORTED.  AND    *
009289*                               4300 DROPPED A DEAD STRING AND *
009290*                               ZERO-PADDED THE SURVIVING ONE; *
009291*                               NOW EDITS W/L THROUGH Z9 TOO.  *
009292*    ----------------------------------------------------------*
009293*    12/03/03 RKP  TKT-VB-0742  SHOP STANDARDS REVIEW.  MATCH/  *  TKT0742
009294*                               PLAYER COUNTERS AND THE RECENT- *
009295*                               FORM AND MIN/MAX-DATE FIELDS    *
009296*                               WERE SITTING UNDER 01 GROUPS FOR*
009297*                               NO REASON -- MOVED THEM TO 77S. *
009298*                               ALSO WENT THROUGH AND COMMENTED *
009299*                               UP THE 4000/5000 SCORING AND    *
009300*                               CLASSIFICATION PARAGRAPHS -- TOO*
009301*                               MANY EVALUATEs WITH NO NOTE ON  *
009302*                               WHERE THE CUTOFFS CAME FROM.    *
009303*    ----------------------------------------------------------*
009304*                                                              *
009400****************************************************************
009500 ENVIRONMENT DIVISION.
009600 CONFIGURATION SECTION.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM
009900     UPSI-0 ON STATUS IS VB-DETAIL-SUPPRESS-ON
010000            OFF STATUS IS VB-DETAIL-SUPPRESS-OFF.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT VETOMTCH ASSIGN TO MATCHIN.
010400     SELECT OPTIONAL VETOOWNM ASSIGN TO OURMAPIN.
010500     SELECT VETORPT  ASSIGN TO RPTOUT.
010600     SELECT VETOXTR  ASSIGN TO XTROUT.
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  VETOMTCH
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS.
011200 COPY VSMATCH.
011300 FD  VETOOWNM
011400     RECORDING MODE IS F
011500     BLOCK CONTAINS 0 RECORDS.
011600 COPY VSOURMAP.
011700 FD  VETORPT
011800     RECORDING MODE IS F
011900     BLOCK CONTAINS 0 RECORDS.
012000 01  VS-RPT-FD-REC               PIC X(132).
012100 FD  VETOXTR
012200     RECORDING MODE IS F
012300     BLOCK CONTAINS 0 RECORDS.
012400 COPY VSXTRACT.
012500 WORKING-STORAGE SECTION.
012600 01  FILLER                      PIC X(32)
012700                                  VALUE
012800                                  'VSCRPT01 WORKING STORAGE BEGINS'.
012900****************************************************************
013000*    SWITCHES AND CONTROL COUNTERS                             *
013100****************************************************************
013200 01  READ-ONLY-WORK-AREA.
013300     05  END-OF-FILE-INDICATOR   PIC X(01).
013400         88  END-OF-FILE             VALUE 'Y'.
013500         88  CONTINUE-PROCESSING     VALUE 'N'.
013600     05  NO-MATCH-DATA-SW        PIC X(01).
013700         88  NO-MATCH-DATA            VALUE 'Y'.
013800     05  WS-FOUND-SW             PIC X(01).
013900         88  WS-FOUND                 VALUE 'Y'.
014000         88  WS-NOT-FOUND             VALUE 'N'.
014100     05  VSOM-EOF-SW             PIC X(01) VALUE 'N'.
014200****************************************************************
014210*    CONTROL TOTALS -- STANDALONE COUNTERS, PRINTED ON THE      *
014220*    HEADER LINE AND CHECKED BY THE ABEND-ON-NO-DATA TEST       *
014230****************************************************************
014240 77  WS-MATCH-COUNT              PIC S9(06) COMP-3 VALUE ZERO.
014250 77  WS-PLAYER-REC-COUNT         PIC S9(06) COMP-3 VALUE ZERO.
014500 01  WS-SCRATCH-SUBSCRIPTS.
014600     05  WS-FOUND-IX             PIC S9(04) COMP  VALUE ZERO.
014700     05  WS-SI                   PIC S9(04) COMP  VALUE ZERO.
014800     05  WS-SJ                   PIC S9(04) COMP  VALUE ZERO.
014900     05  WS-TI                   PIC S9(04) COMP  VALUE ZERO.
015000     05  WS-TJ                   PIC S9(04) COMP  VALUE ZERO.
015100     05  WS-EXCL-1               PIC S9(04) COMP  VALUE ZERO.
015200     05  WS-EXCL-2               PIC S9(04) COMP  VALUE ZERO.
015300     05  WS-TOP-IX               PIC S9(04) COMP  VALUE ZERO.
015400     05  WS-TOP-PICKS            PIC S9(04) COMP  VALUE ZERO.
015500     05  WS-LINE-NUM             PIC S9(04) COMP  VALUE ZERO.
015600****************************************************************
015700*    CURRENT-MATCH WORK AREA                                   *
015800****************************************************************
015900 01  CURRENT-MATCH-AREA.
016000     05  WS-TEAM-NAME            PIC X(20).
016100     05  WS-TEAM-ID              PIC X(12).
016200     05  WS-CUR-SERIES-ID        PIC X(12).
016300     05  WS-CUR-MATCH-DATE       PIC 9(08).
016400     05  WS-CUR-MAP-NAME         PIC X(12).
016500     05  WS-CUR-TEAM-SCORE       PIC 9(02).
016600     05  WS-CUR-OPP-SCORE        PIC 9(02).
016700     05  WS-CUR-WON-FLAG         PIC X(01).
016800         88  WS-CUR-WON              VALUE 'Y'.
016900     05  WS-PKEY                 PIC X(16).
017000****************************************************************
017100*    TEAM ACCUMULATORS USED ACROSS SEVERAL RULES               *
017200****************************************************************
017300 01  TEAM-ACCUMULATOR-AREA.
017400     05  WS-TEAM-TOT-KILLS       PIC S9(07) COMP-3 VALUE ZERO.
017500     05  WS-TEAM-TOT-DEATHS      PIC S9(07) COMP-3 VALUE ZERO.
017600     05  WS-TEAM-TOT-FB          PIC S9(06) COMP-3 VALUE ZERO.
017700     05  WS-TEAM-TOT-FD          PIC S9(06) COMP-3 VALUE ZERO.
017800     05  WS-DUELIST-PICKS        PIC S9(05) COMP-3 VALUE ZERO.
017900     05  WS-CONTROLLER-PICKS     PIC S9(05) COMP-3 VALUE ZERO.
018000     05  WS-SENTINEL-PICKS       PIC S9(05) COMP-3 VALUE ZERO.
018100     05  WS-INITIATOR-PICKS      PIC S9(05) COMP-3 VALUE ZERO.
018200     05  WS-UNKNOWN-PICKS        PIC S9(05) COMP-3 VALUE ZERO.
018300     05  WS-TOTAL-PICKS          PIC S9(05) COMP-3 VALUE ZERO.
018400     05  WS-CLOSE-GAME-COUNT     PIC S9(04) COMP-3 VALUE ZERO.
018500     05  WS-ROUND-WON-SUM        PIC S9(06) COMP-3 VALUE ZERO.
018600     05  WS-ROUND-LOST-SUM       PIC S9(06) COMP-3 VALUE ZERO.
018700     05  WS-WIN-COUNT            PIC S9(04) COMP-3 VALUE ZERO.
018800     05  WS-SITE-A-PICKS         PIC S9(05) COMP-3 VALUE ZERO.
018900     05  WS-SITE-B-PICKS         PIC S9(05) COMP-3 VALUE ZERO.
019000     05  WS-SITE-MID-PICKS       PIC S9(05) COMP-3 VALUE ZERO.
019100     05  WS-SITE-FLEX-PICKS      PIC S9(05) COMP-3 VALUE ZERO.
019110****************************************************************
019120*    TKT-VB-0731 -- PER-PLAYER ROLE SCRATCH.  5015/5016/5017    *
019130*    USED TO COLLIDE WITH THE TEAM-WIDE WS-DUELIST-PICKS ETC.   *
019140*    ABOVE.  THESE ARE RESET AND REBUILT ONE PLAYER AT A TIME   *
019150*    AND MUST NEVER BE READ AS TEAM TOTALS.                     *
019160****************************************************************
019170 01  PLAYER-ROLE-SCRATCH-AREA.
019171     05  WS-PLYR-DUELIST-PICKS    PIC S9(05) COMP-3 VALUE ZERO.
019172     05  WS-PLYR-CONTROLLER-PICKS PIC S9(05) COMP-3 VALUE ZERO.
019173     05  WS-PLYR-SENTINEL-PICKS   PIC S9(05) COMP-3 VALUE ZERO.
019174     05  WS-PLYR-INITIATOR-PICKS  PIC S9(05) COMP-3 VALUE ZERO.
019175     05  WS-PLYR-UNKNOWN-PICKS    PIC S9(05) COMP-3 VALUE ZERO.
019176     05  WS-PLYR-LURKER-PICKS     PIC S9(05) COMP-3 VALUE ZERO.
019177     05  WS-PLYR-OMEN-VIPER-PICKS PIC S9(05) COMP-3 VALUE ZERO.
019200****************************************************************
019300*    GENERIC ARITHMETIC SCRATCH -- REUSED PARAGRAPH TO         *
019400*    PARAGRAPH, NEVER CARRIED ACROSS A PERFORM BOUNDARY        *
019500****************************************************************
019600 01  GENERIC-SCRATCH-AREA.
019700     05  WS-WORK-1               PIC S9(09)V9(04) COMP-3.
019800     05  WS-WORK-2               PIC S9(09)V9(04) COMP-3.
019900     05  WS-WORK-3               PIC S9(09)V9(04) COMP-3.
020000     05  WS-DENOM                PIC S9(09)V9(04) COMP-3.
020100     05  WS-BEST-SCORE           PIC S9(03)V9(04) COMP-3.
020150     05  WS-AVG-KD               PIC S9(03)V9(04) COMP-3.
020200     05  WS-CASE-WORK            PIC X(20).
020300     05  WS-CASE-WORK-2          PIC X(20).
020400     05  WS-AGENT-NAME-HOLD      PIC X(12).
020500****************************************************************
020600*    DATE-BREAKDOWN WORK AREA -- YYYYMMDD SPLIT VIA REDEFINES  *
020700****************************************************************
020800 01  WS-DATE-BREAKDOWN.
020900     05  WS-DATE-NUM             PIC 9(08).
021000 01  WS-DATE-BREAKDOWN-R REDEFINES WS-DATE-BREAKDOWN.
021100     05  WS-DATE-YYYY            PIC 9(04).
021200     05  WS-DATE-MM              PIC 9(02).
021300     05  WS-DATE-DD              PIC 9(02).
021400 77  WS-MIN-DATE                 PIC 9(08) VALUE 99999999.
021500 77  WS-MAX-DATE                 PIC 9(08) VALUE ZERO.
021600****************************************************************
021700*    MONTH-NAME STATIC TABLE -- SUBSCRIPTED DIRECTLY BY THE    *
021800*    NUMERIC MONTH, NO SEARCH NEEDED                           *
021900****************************************************************
022000 01  WS-MONTH-TABLE-DATA.
022100     05  FILLER                  PIC X(03) VALUE 'JAN'.
022200     05  FILLER                  PIC X(03) VALUE 'FEB'.
022300     05  FILLER                  PIC X(03) VALUE 'MAR'.
022400     05  FILLER                  PIC X(03) VALUE 'APR'.
022500     05  FILLER                  PIC X(03) VALUE 'MAY'.
022600     05  FILLER                  PIC X(03) VALUE 'JUN'.
022700     05  FILLER                  PIC X(03) VALUE 'JUL'.
022800     05  FILLER                  PIC X(03) VALUE 'AUG'.
022900     05  FILLER                  PIC X(03) VALUE 'SEP'.
023000     05  FILLER                  PIC X(03) VALUE 'OCT'.
023100     05  FILLER                  PIC X(03) VALUE 'NOV'.
023200     05  FILLER                  PIC X(03) VALUE 'DEC'.
023300 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-DATA.
023400     05  WS-MONTH-NAME           PIC X(03) OCCURS 12 TIMES.
023500 01  WS-SEEN-SERIES-TAB.
023600     05  WS-SEEN-COUNT           PIC S9(04) COMP VALUE ZERO.
023700     05  WS-SEEN-SERIES          PIC X(12) OCCURS 5 TIMES.
023800 77  WS-RECENT-WINS              PIC S9(02) COMP-3 VALUE ZERO.
023900 77  WS-RECENT-LOSSES            PIC S9(02) COMP-3 VALUE ZERO.
024000****************************************************************
024100*    MAP-STATS SWAP RECORD, SAME LAYOUT AS ONE VS-MAP-STATS    *
024200*    ENTRY -- USED BY 3150-SORT-MAP-STATS TO EXCHANGE ROWS     *
024300****************************************************************
024400 01  WS-MAP-SWAP-REC.
024500     05  WS-MAP-SWAP-NAME        PIC X(12).
024600     05  WS-MAP-SWAP-GAMES       PIC S9(03) COMP-3.
024700     05  WS-MAP-SWAP-WINS        PIC S9(03) COMP-3.
024800     05  WS-MAP-SWAP-LOSSES      PIC S9(03) COMP-3.
024900     05  WS-MAP-SWAP-RW-TOT      PIC S9(05) COMP-3.
025000     05  WS-MAP-SWAP-RL-TOT      PIC S9(05) COMP-3.
025100     05  WS-MAP-SWAP-AVG-RW      PIC S9(02)V9(02) COMP-3.
025200     05  WS-MAP-SWAP-AVG-RL      PIC S9(02)V9(02) COMP-3.
025300     05  WS-MAP-SWAP-WIN-RATE    PIC S9(01)V9(04) COMP-3.
025400****************************************************************
025500*    EDITED PICTURE HOLDING AREAS FOR REPORT PRINTING          *
025600****************************************************************
025700 01  EDIT-HOLDING-AREA.
025800     05  WS-ED-999V9             PIC ZZ9.9.
025900     05  WS-ED-99V99             PIC Z9.99.
025950     05  WS-ED-99V99-2           PIC Z9.99.
025960     05  WS-ED-99V99-3           PIC Z9.99.
025970     05  WS-ED-99V99-4           PIC Z9.99.
026000     05  WS-ED-9V99              PIC 9.99.
026100     05  WS-ED-PCT               PIC ZZ9.
026150     05  WS-ED-PCT-2             PIC ZZ9.
026175     05  WS-ED-PCT-3             PIC ZZ9.
026200     05  WS-ED-SDIFF             PIC -999.9.
026300     05  WS-ED-CNT4              PIC ZZZ9.
026400     05  WS-ED-CNT2              PIC Z9.
026450     05  WS-ED-CNT2-2            PIC Z9.
026500     05  WS-ED-SCORE             PIC -9.99.
026600****************************************************************
026700*    ONE PRINT LINE FOR ALL REPORT SECTIONS.  LAST TWO BYTES   *
026800*    ARE A PRINT-MARGIN RESERVE, NOT PART OF THE PRINTED AREA. *
026900****************************************************************
027000 01  WS-REPORT-LINE-AREA.
027100     05  WS-REPORT-LINE          PIC X(130).
027200     05  FILLER                  PIC X(02) VALUE SPACES.
027300 01  WS-TEXT-HOLD                PIC X(160).
027400****************************************************************
027500*    THE SHOP'S WORKING TABLES FOR THIS SYSTEM                 *
027600****************************************************************
027700 COPY VSPAGTB.
027800 COPY VSMAPTB.
027900 COPY VSPOOL.
028000 COPY VSROLE.
028100 COPY VSTAGS.
028200 COPY VSSITE.
028300 COPY VSMHIST.
028400 COPY VSPSTAT.
028500 COPY VSPROFT.
028600 COPY VSVETOT.
028700 COPY VSINST.
028800 COPY VSMTXT.
028900 COPY VSCOMPT.
029000 COPY VSECOT.
029100 COPY VSSUMM.
029200 01  FILLER                      PIC X(32)
029300                                  VALUE
029400                                  'VSCRPT01 WORKING STORAGE ENDS  '.
029500 EJECT
029600 PROCEDURE DIVISION.
029700****************************************************************
029800*                        MAINLINE LOGIC                        *
029900****************************************************************
030000 0000-CONTROL-PROCESS.
030050*    TOP-LEVEL DRIVER -- READ THE OPPONENT EXTRACT ONCE (2000),
030060*    THEN RUN EVERY SCOUTING-REPORT SECTION IN REPORT ORDER SO
030070*    THE 6000 WRITE STEP CAN PRINT STRAIGHT THROUGH TOP TO
030080*    BOTTOM WITHOUT ANY OUT-OF-SEQUENCE LOOKUPS
030100     PERFORM 1000-INITIALIZATION THRU 1099-EXIT.
030200     PERFORM 1100-OPEN-FILES THRU 1199-EXIT.
030300     SET CONTINUE-PROCESSING TO TRUE.
030400     PERFORM 2000-READ-MATCH-FILE THRU 2099-EXIT
030500         UNTIL END-OF-FILE.
030600     PERFORM 2400-CHECK-MATCH-DATA THRU 2499-EXIT.
030650*    SKIP THE WHOLE ANALYSIS CHAIN WHEN THE EXTRACT WAS EMPTY --
030660*    2400 SET NO-MATCH-DATA AND WE FALL STRAIGHT TO THE CLOSE
030700     IF NOT NO-MATCH-DATA
030800         PERFORM 3000-LOAD-OUR-MAP-STATS THRU 3099-EXIT
030900         PERFORM 3100-FINALIZE-MAP-STATS THRU 3199-EXIT
031000         PERFORM 4000-IDENTIFY-PRIMARY-THREAT THRU 4099-EXIT
031100         PERFORM 4100-GENERATE-PLAYER-STATS THRU 4199-EXIT
031200         PERFORM 4200-GET-RECOMMENDED-BANS THRU 4299-EXIT
031300         PERFORM 4300-CALC-RECENT-FORM THRU 4399-EXIT
031400         PERFORM 4400-ANALYZE-PLAYSTYLE THRU 4499-EXIT
031500         PERFORM 4500-GENERATE-KEY-TAKEAWAY THRU 4599-EXIT
031600         PERFORM 4600-GET-DATE-RANGE THRU 4699-EXIT
031700         PERFORM 4700-GENERATE-VETO-RECS THRU 4799-EXIT
031800         PERFORM 4800-GENERATE-TACT-INSIGHTS THRU 4899-EXIT
031900         PERFORM 4900-GENERATE-MAP-MATRIX THRU 4999-EXIT
032000         PERFORM 5000-GENERATE-BEHAVIOR-PROF THRU 5099-EXIT
032100         PERFORM 5100-GENERATE-TEAM-COMP THRU 5199-EXIT
032200         PERFORM 5200-GENERATE-ECONOMY THRU 5299-EXIT
032300         PERFORM 6000-WRITE-REPORT THRU 6099-EXIT
032400         PERFORM 6200-WRITE-TEAM-EXTRACT THRU 6299-EXIT
032500     END-IF.
032600     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9099-EXIT.
032700     GOBACK.
032800 EJECT
032900****************************************************************
033000*                        INITIALIZATION                        *
033100****************************************************************
033200 1000-INITIALIZATION.
033300     MOVE 'N' TO END-OF-FILE-INDICATOR.
033400     MOVE 'N' TO NO-MATCH-DATA-SW.
033500     MOVE SPACES TO WS-TEAM-NAME WS-TEAM-ID.
033600     MOVE 'TBD' TO VSSM-BAN-1 VSSM-BAN-2.
033700 1099-EXIT.
033800     EXIT.
033900 EJECT
034000****************************************************************
034100*                        OPEN ALL FILES                        *
034200****************************************************************
034300 1100-OPEN-FILES.
034400     OPEN INPUT  VETOMTCH.
034500     OPEN INPUT  VETOOWNM.
034600     OPEN OUTPUT VETORPT.
034700     OPEN OUTPUT VETOXTR.
034800 1199-EXIT.
034900     EXIT.
035000 EJECT
035100****************************************************************
035200*              BATCH FLOW STEP 1 -- READ MATCH FILE            *
035300****************************************************************
035400 2000-READ-MATCH-FILE.
035500     READ VETOMTCH
035600         AT END
035700             SET END-OF-FILE TO TRUE
035800         NOT AT END
035900             PERFORM 2100-PROCESS-INPUT-REC THRU 2199-EXIT
036000     END-READ.
036100 2099-EXIT.
036200     EXIT.
036220***********************************************************************
036240*    ROUTES ONE EXTRACT RECORD TO THE MATCH-HEADER OR PLAYER-ROW      *
036260*    LOGIC BASED ON THE VS-REC-TYPE FLAG IN THE EXTRACT LAYOUT        *
036280***********************************************************************
036300 2100-PROCESS-INPUT-REC.
036350*    CLASSIFY THE EXTRACT RECORD -- MATCH HEADER, PLAYER ROW OR SOMETHING WE DON'T CARE ABOUT
036400     EVALUATE TRUE
036500         WHEN VS-REC-IS-MATCH
036600             PERFORM 2110-START-NEW-MATCH THRU 2119-EXIT
036700         WHEN VS-REC-IS-PLAYER
036800             PERFORM 2200-AGGREGATE-PLAYER THRU 2299-EXIT
036900         WHEN OTHER
037000             CONTINUE
037100     END-EVALUATE.
037200 2199-EXIT.
037300     EXIT.
037320***********************************************************************
037340*    OPENS A NEW MATCH-HISTORY SLOT AND ROLLS THE MIN/MAX DATE        *
037360*    RANGE USED ON THE REPORT HEADER (SEE 4600-GET-DATE-RANGE)        *
037380***********************************************************************
037400 2110-START-NEW-MATCH.
037420*    TEAM NAME/ID CAPTURED OFF THE FIRST MATCH HEADER ONLY --
037440*    EVERY EXTRACT RECORD REPEATS THE SAME TEAM ON EVERY ROW
037500     ADD 1 TO WS-MATCH-COUNT.
037600     IF WS-MATCH-COUNT = 1
037700         MOVE VSM-TEAM-NAME TO WS-TEAM-NAME
037800         MOVE VSM-TEAM-ID   TO WS-TEAM-ID
037900     END-IF.
038000     MOVE VSM-SERIES-ID      TO WS-CUR-SERIES-ID.
038100     MOVE VSM-MATCH-DATE     TO WS-CUR-MATCH-DATE.
038200     MOVE VSM-MAP-NAME       TO WS-CUR-MAP-NAME.
038300     MOVE VSM-TEAM-SCORE     TO WS-CUR-TEAM-SCORE.
038400     MOVE VSM-OPPONENT-SCORE TO WS-CUR-OPP-SCORE.
038500     MOVE VSM-WON-FLAG       TO WS-CUR-WON-FLAG.
038600     IF WS-CUR-WON
038700         ADD 1 TO WS-WIN-COUNT
038800     END-IF.
038900     ADD WS-CUR-TEAM-SCORE TO WS-ROUND-WON-SUM.
039000     ADD WS-CUR-OPP-SCORE  TO WS-ROUND-LOST-SUM.
039100     IF (WS-CUR-TEAM-SCORE - WS-CUR-OPP-SCORE) <= 3
039200         AND (WS-CUR-TEAM-SCORE - WS-CUR-OPP-SCORE) >= -3
039300         ADD 1 TO WS-CLOSE-GAME-COUNT
039400     END-IF.
039450*    KEEP UP TO 200 MATCH ROWS FOR THE FORM/HISTORY LOGIC IN 4300
039500     IF VS-MATCH-HIST-COUNT < 200
039600         ADD 1 TO VS-MATCH-HIST-COUNT
039700         MOVE WS-CUR-SERIES-ID  TO
039800             VSH-SERIES-ID(VS-MATCH-HIST-COUNT)
039900         MOVE WS-CUR-MATCH-DATE TO
040000             VSH-MATCH-DATE(VS-MATCH-HIST-COUNT)
040100         MOVE WS-CUR-MAP-NAME   TO
040200             VSH-MAP-NAME(VS-MATCH-HIST-COUNT)
040300         MOVE WS-CUR-TEAM-SCORE TO
040400             VSH-TEAM-SCORE(VS-MATCH-HIST-COUNT)
040500         MOVE WS-CUR-OPP-SCORE  TO
040600             VSH-OPP-SCORE(VS-MATCH-HIST-COUNT)
040700         MOVE WS-CUR-WON-FLAG   TO
040800             VSH-WON-FLAG(VS-MATCH-HIST-COUNT)
040900     END-IF.
040950*    ROLL THE HEADER'S MIN/MAX DATE RANGE PRINTED AT 6010
041000     IF WS-CUR-MATCH-DATE NOT = ZERO
041100         SET WS-DATE-SEEN TO TRUE
041200         IF WS-CUR-MATCH-DATE < WS-MIN-DATE
041300             MOVE WS-CUR-MATCH-DATE TO WS-MIN-DATE
041400         END-IF
041500         IF WS-CUR-MATCH-DATE > WS-MAX-DATE
041600             MOVE WS-CUR-MATCH-DATE TO WS-MAX-DATE
041700         END-IF
041800     END-IF.
041900     IF WS-CUR-MAP-NAME NOT = SPACES
042000             AND WS-CUR-MAP-NAME NOT = 'UNKNOWN'
042100         PERFORM 2300-ACCUM-MAP-STATS THRU 2399-EXIT
042200     END-IF.
042300 2119-EXIT.
042400     EXIT.
042500 EJECT
042600****************************************************************
042700*                     PLAYER AGGREGATION                       *
042800****************************************************************
042900 2200-AGGREGATE-PLAYER.
042950*    FIND OR ADD THIS PLAYER'S ROSTER SLOT -- PLAYER ID IS THE
042960*    KEY, FALLING BACK TO THE PRINTED NAME WHEN ID IS BLANK
043000     ADD 1 TO WS-PLAYER-REC-COUNT.
043100     MOVE VSP-PLAYER-ID TO WS-PKEY.
043200     IF WS-PKEY = SPACES
043300         MOVE VSP-PLAYER-NAME TO WS-PKEY
043400     END-IF.
043500     MOVE 'N' TO WS-FOUND-SW.
043600     MOVE ZERO TO WS-FOUND-IX.
043700     IF VS-PLAYER-COUNT > 0
043800         PERFORM 7000-FIND-PLAYER-BODY THRU 7000-EXIT
043900             VARYING VS-PLYX FROM 1 BY 1
044000             UNTIL VS-PLYX > VS-PLAYER-COUNT
044100     END-IF.
044200     IF WS-NOT-FOUND
044300         IF VS-PLAYER-COUNT < 40
044400             ADD 1 TO VS-PLAYER-COUNT
044500             MOVE VS-PLAYER-COUNT TO WS-FOUND-IX
044600             MOVE WS-PKEY         TO
044700                 VSA-PLAYER-KEY(WS-FOUND-IX)
044800             MOVE VSP-PLAYER-NAME TO
044900                 VSA-PLAYER-NAME(WS-FOUND-IX)
045000         ELSE
045100             GO TO 2299-EXIT
045200         END-IF
045300     END-IF.
045350*    ROLL THIS ROW'S RAW STATS INTO THE PLAYER'S RUNNING TOTALS
045400     SET VS-PLYX TO WS-FOUND-IX.
045500     ADD 1                TO VSA-GAMES(VS-PLYX).
045600     ADD VSP-KILLS         TO VSA-TOT-KILLS(VS-PLYX).
045700     ADD VSP-DEATHS        TO VSA-TOT-DEATHS(VS-PLYX).
045800     ADD VSP-ASSISTS       TO VSA-TOT-ASSISTS(VS-PLYX).
045900     ADD VSP-ACS           TO VSA-TOT-ACS(VS-PLYX).
046000     ADD VSP-ADR           TO VSA-TOT-ADR(VS-PLYX).
046100     ADD VSP-FIRST-BLOODS  TO VSA-TOT-FB(VS-PLYX).
046200     ADD VSP-FIRST-DEATHS  TO VSA-TOT-FD(VS-PLYX).
046300     ADD VSP-KILLS         TO WS-TEAM-TOT-KILLS.
046400     ADD VSP-DEATHS        TO WS-TEAM-TOT-DEATHS.
046500     ADD VSP-FIRST-BLOODS  TO WS-TEAM-TOT-FB.
046600     ADD VSP-FIRST-DEATHS  TO WS-TEAM-TOT-FD.
046650*    FIND OR ADD THIS PLAYER'S AGENT-POOL SLOT, THEN TALLY THE
046660*    PICK/WIN AND FEED THE ROLE- AND SITE-LEAN BUCKETS BELOW
046700     MOVE 'N' TO WS-FOUND-SW.
046800     MOVE ZERO TO WS-FOUND-IX.
046900     IF VSA-AGENT-COUNT(VS-PLYX) > 0
047000         PERFORM 7100-FIND-AGENT-BODY THRU 7100-EXIT
047100             VARYING VS-AGTX FROM 1 BY 1
047200             UNTIL VS-AGTX > VSA-AGENT-COUNT(VS-PLYX)
047300     END-IF.
047400     IF WS-NOT-FOUND
047500         IF VSA-AGENT-COUNT(VS-PLYX) < 30
047600             ADD 1 TO VSA-AGENT-COUNT(VS-PLYX)
047700             MOVE VSA-AGENT-COUNT(VS-PLYX) TO WS-FOUND-IX
047800             MOVE VSP-AGENT-NAME TO
047900                 VSA-AGENT-NAME(VS-PLYX, WS-FOUND-IX)
048000             ADD 1 TO VSA-DISTINCT-AGENTS(VS-PLYX)
048100         ELSE
048200             GO TO 2299-EXIT
048300         END-IF
048400     END-IF.
048500     SET VS-AGTX TO WS-FOUND-IX.
048600     ADD 1 TO VSA-AGENT-PICKS(VS-PLYX, VS-AGTX).
048700     ADD 1 TO WS-TOTAL-PICKS.
048800     IF WS-CUR-WON
048900         ADD 1 TO VSA-AGENT-WINS(VS-PLYX, VS-AGTX)
049000     END-IF.
049100     MOVE VSP-AGENT-NAME TO WS-CASE-WORK.
049200     PERFORM 7400-FIND-ROLE-BODY THRU 7400-EXIT
049300         VARYING VS-ROLEX FROM 1 BY 1
049400         UNTIL VS-ROLEX > 25.
049450*    BUCKET THIS AGENT PICK BY ITS ROLE FAMILY FOR THE TEAM-COMPOSITION SECTION
049500     EVALUATE TRUE
049600         WHEN WS-CASE-WORK-2(1:8) = 'DUELIST '
049700             ADD 1 TO WS-DUELIST-PICKS
049800         WHEN WS-CASE-WORK-2(1:10) = 'CONTROLLER'
049900             ADD 1 TO WS-CONTROLLER-PICKS
050000         WHEN WS-CASE-WORK-2(1:9) = 'SENTINEL '
050100             ADD 1 TO WS-SENTINEL-PICKS
050200         WHEN WS-CASE-WORK-2(1:10) = 'INITIATOR '
050300             ADD 1 TO WS-INITIATOR-PICKS
050400         WHEN OTHER
050500             ADD 1 TO WS-UNKNOWN-PICKS
050600     END-EVALUATE.
050700     PERFORM 7600-FIND-SITE-BODY THRU 7600-EXIT
050800         VARYING VS-SITEX FROM 1 BY 1
050900         UNTIL VS-SITEX > 9.
050950*    BUCKET THIS AGENT PICK BY ITS FAVORED BOMB-SITE FOR THE SITE-LEAN CALL
051000     EVALUATE TRUE
051100         WHEN WS-CASE-WORK-2(1:1) = 'A'
051200             ADD 1 TO WS-SITE-A-PICKS
051300         WHEN WS-CASE-WORK-2(1:1) = 'B'
051400             ADD 1 TO WS-SITE-B-PICKS
051500         WHEN WS-CASE-WORK-2(1:3) = 'MID'
051600             ADD 1 TO WS-SITE-MID-PICKS
051700         WHEN OTHER
051800             ADD 1 TO WS-SITE-FLEX-PICKS
051900     END-EVALUATE.
052000 2299-EXIT.
052100     EXIT.
052200 EJECT
052300****************************************************************
052400*                MAP PERFORMANCE -- ACCUMULATE                 *
052500****************************************************************
052600 2300-ACCUM-MAP-STATS.
052700     MOVE 'N' TO WS-FOUND-SW.
052800     MOVE ZERO TO WS-FOUND-IX.
052900     IF VS-MAP-COUNT > 0
053000         PERFORM 7200-FIND-MAP-BODY THRU 7200-EXIT
053100             VARYING VS-MAPX FROM 1 BY 1
053200             UNTIL VS-MAPX > VS-MAP-COUNT
053300     END-IF.
053400     IF WS-NOT-FOUND
053500         IF VS-MAP-COUNT < 12
053600             ADD 1 TO VS-MAP-COUNT
053700             MOVE VS-MAP-COUNT TO WS-FOUND-IX
053800             MOVE WS-CUR-MAP-NAME TO
053900                 VSM-STAT-MAP-NAME(WS-FOUND-IX)
054000         ELSE
054100             GO TO 2399-EXIT
054200         END-IF
054300     END-IF.
054400     SET VS-MAPX TO WS-FOUND-IX.
054500     ADD 1 TO VSM-STAT-GAMES(VS-MAPX).
054600     IF WS-CUR-WON
054700         ADD 1 TO VSM-STAT-WINS(VS-MAPX)
054800     ELSE
054900         ADD 1 TO VSM-STAT-LOSSES(VS-MAPX)
055000     END-IF.
055100     ADD WS-CUR-TEAM-SCORE TO VSM-STAT-RNDS-WON-TOT(VS-MAPX).
055200     ADD WS-CUR-OPP-SCORE  TO VSM-STAT-RNDS-LOST-TOT(VS-MAPX).
055300 2399-EXIT.
055400     EXIT.
055500 EJECT
055600****************************************************************
055700*                    NO-MATCH-DATA STOP                        *
055800****************************************************************
055900 2400-CHECK-MATCH-DATA.
056000     IF WS-MATCH-COUNT = 0
056100         SET NO-MATCH-DATA TO TRUE
056200         MOVE SPACES TO WS-REPORT-LINE-AREA
056300         MOVE 'NO MATCH DATA' TO WS-REPORT-LINE
056400         WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA
056500     END-IF.
056600 2499-EXIT.
056700     EXIT.
056800 EJECT
056900****************************************************************
057000*          LOAD OUR-MAP FILE, OR STATIC DEFAULTS IF EMPTY       *
057100****************************************************************
057200 3000-LOAD-OUR-MAP-STATS.
057300     MOVE ZERO TO VS-OUR-MAP-COUNT.
057400     PERFORM 3010-READ-OUR-MAP THRU 3019-EXIT
057500         UNTIL VSOM-EOF-SW = 'Y'.
057600     IF VS-OUR-MAP-COUNT = 0
057700         PERFORM 3020-LOAD-DEFAULT-BODY THRU 3020-EXIT
057800             VARYING VS-POOLX FROM 1 BY 1 UNTIL VS-POOLX > 7
057900         MOVE 7 TO VS-OUR-MAP-COUNT
058000     END-IF.
058100 3099-EXIT.
058200     EXIT.
058220***********************************************************************
058240*    READS ONE ROW OF OUR OWN MAP-PERFORMANCE EXTRACT SO THE          *
058260*    MAP-MATCHUP MATRIX CAN SET OUR SIDE OF THE COMPARISON            *
058280***********************************************************************
058300 3010-READ-OUR-MAP.
058400     READ VETOOWNM
058500         AT END
058600             MOVE 'Y' TO VSOM-EOF-SW
058700         NOT AT END
058800             IF VS-OUR-MAP-COUNT < 7
058900                 ADD 1 TO VS-OUR-MAP-COUNT
059000                 MOVE VSO-MAP-NAME TO
059100                     VSOM-MAP-NAME(VS-OUR-MAP-COUNT)
059200                 MOVE VSO-GAMES-PLAYED TO
059300                     VSOM-GAMES(VS-OUR-MAP-COUNT)
059400                 MOVE VSO-WINS TO
059500                     VSOM-WINS(VS-OUR-MAP-COUNT)
059600                 MOVE VSO-GAMES-PLAYED TO WS-DENOM
059700                 IF WS-DENOM < 1
059800                     MOVE 1 TO WS-DENOM
059900                 END-IF
060000                 COMPUTE VSOM-WIN-RATE(VS-OUR-MAP-COUNT)
060100                     ROUNDED = VSO-WINS / WS-DENOM
060200             END-IF
060300     END-READ.
060400 3019-EXIT.
060500     EXIT.
060520***********************************************************************
060540*    NO EXTRACT ROW FOR THIS MAP ON OUR SIDE -- SEED A ZERO           *
060560*    ROW SO THE MATRIX STILL PRINTS A LINE FOR IT                     *
060580***********************************************************************
060600 3020-LOAD-DEFAULT-BODY.
060700     MOVE VSPL-MAP-NAME(VS-POOLX) TO VSOM-MAP-NAME(VS-POOLX).
060800     MOVE ZERO TO VSOM-GAMES(VS-POOLX) VSOM-WINS(VS-POOLX).
060900     MOVE VSPL-DEFAULT-OUR-WR(VS-POOLX) TO
061000         VSOM-WIN-RATE(VS-POOLX).
061100 3020-EXIT.
061200     EXIT.
061300 EJECT
061400****************************************************************
061500*      MAP PERFORMANCE -- FINALIZE AVERAGES AND SORT            *
061600****************************************************************
061700 3100-FINALIZE-MAP-STATS.
061800     IF VS-MAP-COUNT > 0
061900         PERFORM 3110-FINALIZE-ONE-MAP THRU 3110-EXIT
062000             VARYING VS-MAPX FROM 1 BY 1
062100             UNTIL VS-MAPX > VS-MAP-COUNT
062200     END-IF.
062300     PERFORM 3150-SORT-MAP-STATS THRU 3159-EXIT.
062400 3199-EXIT.
062500     EXIT.
062520***********************************************************************
062540*    COMPUTES THE FINAL WIN RATE FOR ONE MAP ROW ONCE ALL             *
062560*    MATCHES FOR THE OPPONENT HAVE BEEN AGGREGATED                    *
062580***********************************************************************
062600 3110-FINALIZE-ONE-MAP.
062700     MOVE VSM-STAT-GAMES(VS-MAPX) TO WS-DENOM.
062800     IF WS-DENOM < 1
062900         MOVE 1 TO WS-DENOM
063000     END-IF.
063100     COMPUTE VSM-STAT-AVG-RNDS-WON(VS-MAPX) ROUNDED =
063200         VSM-STAT-RNDS-WON-TOT(VS-MAPX) / WS-DENOM.
063300     COMPUTE VSM-STAT-AVG-RNDS-LOST(VS-MAPX) ROUNDED =
063400         VSM-STAT-RNDS-LOST-TOT(VS-MAPX) / WS-DENOM.
063500     COMPUTE WS-DENOM =
063600         VSM-STAT-WINS(VS-MAPX) + VSM-STAT-LOSSES(VS-MAPX).
063700     IF WS-DENOM < 1
063800         MOVE 1 TO WS-DENOM
063900     END-IF.
064000     COMPUTE VSM-STAT-WIN-RATE(VS-MAPX) ROUNDED =
064100         VSM-STAT-WINS(VS-MAPX) / WS-DENOM.
064200 3110-EXIT.
064300     EXIT.
064400****************************************************************
064500*    BUBBLE SORT OF VS-MAP-STATS-TAB BY WIN-RATE DESCENDING     *
064600****************************************************************
064700 3150-SORT-MAP-STATS.
064800     IF VS-MAP-COUNT > 1
064900         PERFORM 3160-MAP-SORT-BODY THRU 3160-EXIT
065000             VARYING WS-SI FROM 1 BY 1
065100                 UNTIL WS-SI >= VS-MAP-COUNT
065200             AFTER WS-SJ FROM 1 BY 1
065300                 UNTIL WS-SJ > VS-MAP-COUNT - WS-SI
065400     END-IF.
065500 3159-EXIT.
065600     EXIT.
065625***********************************************************************
065650*    ONE COMPARE/EXCHANGE STEP OF THE MAP-STATS BUBBLE SORT           *
065675***********************************************************************
065700 3160-MAP-SORT-BODY.
065800     IF VSM-STAT-WIN-RATE(WS-SJ) < VSM-STAT-WIN-RATE(WS-SJ + 1)
065900         MOVE VS-MAP-STATS(WS-SJ)     TO WS-MAP-SWAP-REC
066000         MOVE VS-MAP-STATS(WS-SJ + 1) TO VS-MAP-STATS(WS-SJ)
066100         MOVE WS-MAP-SWAP-REC         TO VS-MAP-STATS(WS-SJ + 1)
066200     END-IF.
066300 3160-EXIT.
066400     EXIT.
066500 EJECT
066600****************************************************************
066700*                 PRIMARY THREAT IDENTIFICATION                *
066800****************************************************************
066900 4000-IDENTIFY-PRIMARY-THREAT.
067000     IF VS-PLAYER-COUNT = 0
067100         MOVE 'UNKNOWN'                            TO
067200             VSSM-THREAT-NAME
067300         MOVE 'Unknown (no player data available)' TO
067400             VSSM-THREAT-STRING
067500         MOVE 'insufficient data'                   TO
067600             VSSM-THREAT-REASON
067700     ELSE
067800         MOVE -1 TO WS-BEST-SCORE
067900         MOVE 1  TO WS-FOUND-IX
068000         PERFORM 4010-SCORE-ONE-PLAYER THRU 4010-EXIT
068100             VARYING VS-PLYX FROM 1 BY 1
068200             UNTIL VS-PLYX > VS-PLAYER-COUNT
068300         SET VS-PLYX TO WS-FOUND-IX
068400         MOVE VSA-PLAYER-NAME(VS-PLYX) TO VSSM-THREAT-NAME
068500         PERFORM 4020-FIND-TOP-AGENT THRU 4029-EXIT
068600         MOVE VSSM-THREAT-AGENT TO WS-AGENT-NAME-HOLD
068700         STRING VSSM-THREAT-NAME DELIMITED BY SPACE
068800             ' (' DELIMITED BY SIZE
068900             WS-AGENT-NAME-HOLD DELIMITED BY SPACE
069000             ')' DELIMITED BY SIZE
069100             INTO VSSM-THREAT-STRING
069200         COMPUTE WS-DENOM =
069300             VSA-TOT-FB(VS-PLYX) + VSA-TOT-FD(VS-PLYX)
069400         IF WS-DENOM < 1
069500             MOVE 1 TO WS-DENOM
069600         END-IF
069700         COMPUTE WS-WORK-3 ROUNDED =
069800             VSA-TOT-FB(VS-PLYX) / WS-DENOM
069900         MOVE VSA-GAMES(VS-PLYX) TO WS-DENOM
070000         IF WS-DENOM < 1
070100             MOVE 1 TO WS-DENOM
070200         END-IF
070300         COMPUTE WS-WORK-1 ROUNDED =
070400             VSA-TOT-ACS(VS-PLYX) / WS-DENOM
070450*    PICK THE ONE-LINE REASON CODE PRINTED BENEATH THE PRIMARY THREAT'S NAME
070500         EVALUATE TRUE
070600             WHEN WS-WORK-3 > 0.60
070700                 MOVE 'aggressive opener' TO VSSM-THREAT-REASON
070800             WHEN WS-WORK-1 > 250
070900                 MOVE 'high impact'        TO VSSM-THREAT-REASON
071000             WHEN OTHER
071100                 MOVE 'key player'         TO VSSM-THREAT-REASON
071200         END-EVALUATE
071300     END-IF.
071400 4099-EXIT.
071500     EXIT.
071520***********************************************************************
071540*    SCORES ONE PLAYER ROW WHILE HUNTING THE MATCH-UP'S PRIMARY       *
071560*    THREAT -- CALLED BY 4000 FOR EVERY ROSTER SLOT IN TURN           *
071580***********************************************************************
071600 4010-SCORE-ONE-PLAYER.
071700     IF VSA-GAMES(VS-PLYX) > 0
071800         MOVE VSA-GAMES(VS-PLYX) TO WS-DENOM
071900         COMPUTE WS-WORK-1 ROUNDED =
072000             VSA-TOT-ACS(VS-PLYX) / WS-DENOM
072100         MOVE VSA-TOT-DEATHS(VS-PLYX) TO WS-DENOM
072200         IF WS-DENOM < 1
072300             MOVE 1 TO WS-DENOM
072400         END-IF
072500         COMPUTE WS-WORK-2 ROUNDED =
072600             VSA-TOT-KILLS(VS-PLYX) / WS-DENOM
072700         COMPUTE WS-DENOM =
072800             VSA-TOT-FB(VS-PLYX) + VSA-TOT-FD(VS-PLYX)
072900         IF WS-DENOM < 1
073000             MOVE 1 TO WS-DENOM
073100         END-IF
073200         COMPUTE WS-WORK-3 ROUNDED =
073300             VSA-TOT-FB(VS-PLYX) / WS-DENOM
073400         COMPUTE WS-WORK-3 ROUNDED =
073500             (WS-WORK-1 / 300 * 0.4) + (WS-WORK-2 * 0.3)
073600                 + (WS-WORK-3 * 0.3)
073700         IF WS-WORK-3 > WS-BEST-SCORE
073800             MOVE WS-WORK-3 TO WS-BEST-SCORE
073900             SET WS-FOUND-IX TO VS-PLYX
074000         END-IF
074100     END-IF.
074200 4010-EXIT.
074300     EXIT.
074400****************************************************************
074500*    FIND HIGHEST-PICK-COUNT AGENT FOR THE CURRENT VS-PLYX      *
074600****************************************************************
074700 4020-FIND-TOP-AGENT.
074800     MOVE 'Unknown' TO VSSM-THREAT-AGENT.
074900     MOVE ZERO TO WS-TOP-PICKS.
075000     IF VSA-AGENT-COUNT(VS-PLYX) > 0
075100         PERFORM 4025-TOP-AGENT-BODY THRU 4025-EXIT
075200             VARYING VS-AGTX FROM 1 BY 1
075300             UNTIL VS-AGTX > VSA-AGENT-COUNT(VS-PLYX)
075400     END-IF.
075500 4029-EXIT.
075600     EXIT.
075620***********************************************************************
075640*    INNER SCAN OF ONE PLAYER'S AGENT-PICK TABLE, LOOKING FOR         *
075660*    THE AGENT WITH THE HIGHEST PICK COUNT ON FILE                    *
075680***********************************************************************
075700 4025-TOP-AGENT-BODY.
075800     IF VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) > WS-TOP-PICKS
075900         MOVE VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO WS-TOP-PICKS
076000         MOVE VSA-AGENT-NAME(VS-PLYX, VS-AGTX) TO
076100             VSSM-THREAT-AGENT
076200     END-IF.
076300 4025-EXIT.
076400     EXIT.
076500 EJECT
076600****************************************************************
076700*                    PLAYER STAT SUMMARIES                     *
076800****************************************************************
076900 4100-GENERATE-PLAYER-STATS.
077000     IF VS-PLAYER-COUNT > 0
077100         PERFORM 4110-BUILD-ONE-PSTAT THRU 4110-EXIT
077200             VARYING VS-PLYX FROM 1 BY 1
077300             UNTIL VS-PLYX > VS-PLAYER-COUNT
077400         PERFORM 4150-SORT-PLAYER-STATS THRU 4159-EXIT
077500     END-IF.
077600 4199-EXIT.
077700     EXIT.
077720***********************************************************************
077740*    BUILDS THE PRINTED STAT LINE FOR ONE PLAYER -- IMPACT            *
077760*    TIER PLUS TOP-3 AGENTS, DRIVEN OFF THE ACCUMULATED TOTALS        *
077780***********************************************************************
077800 4110-BUILD-ONE-PSTAT.
077900     MOVE VS-PLYX TO VS-PSTAT-ORDER(VS-PLYX).
078000     MOVE VSA-GAMES(VS-PLYX) TO WS-DENOM.
078100     IF WS-DENOM < 1
078200         MOVE 1 TO WS-DENOM
078300     END-IF.
078400     COMPUTE VSPS-AVG-ACS(VS-PLYX) ROUNDED =
078500         VSA-TOT-ACS(VS-PLYX) / WS-DENOM.
078600     MOVE VSA-TOT-DEATHS(VS-PLYX) TO WS-DENOM.
078700     IF WS-DENOM < 1
078800         MOVE 1 TO WS-DENOM
078900     END-IF.
079000     COMPUTE VSPS-AVG-KD(VS-PLYX) ROUNDED =
079100         VSA-TOT-KILLS(VS-PLYX) / WS-DENOM.
079200     COMPUTE WS-DENOM = VSA-TOT-FB(VS-PLYX) + VSA-TOT-FD(VS-PLYX).
079300     IF WS-DENOM < 1
079400         MOVE 1 TO WS-DENOM
079500     END-IF.
079600     COMPUTE VSPS-FB-RATE(VS-PLYX) ROUNDED =
079700         VSA-TOT-FB(VS-PLYX) / WS-DENOM.
079750*    IMPACT TIER IS DRIVEN OFF AVG-ACS ALONE -- 250/200 ARE THE SHOP'S STANDING CUTOFFS
079800     EVALUATE TRUE
079900         WHEN VSPS-AVG-ACS(VS-PLYX) >= 250
080000             MOVE 'HIGH  ' TO VSPS-IMPACT-TIER(VS-PLYX)
080100         WHEN VSPS-AVG-ACS(VS-PLYX) >= 200
080200             MOVE 'MEDIUM' TO VSPS-IMPACT-TIER(VS-PLYX)
080300         WHEN OTHER
080400             MOVE 'LOW   ' TO VSPS-IMPACT-TIER(VS-PLYX)
080500     END-EVALUATE.
080600     MOVE SPACES TO VSPS-TOP-AGENT-1(VS-PLYX)
080700                    VSPS-TOP-AGENT-2(VS-PLYX)
080800                    VSPS-TOP-AGENT-3(VS-PLYX).
080900     MOVE ZERO TO WS-EXCL-1 WS-EXCL-2.
081000     PERFORM 4120-PICK-TOP-N-AGENT THRU 4129-EXIT.
081100     IF WS-TOP-IX > 0
081200         MOVE VSA-AGENT-NAME(VS-PLYX, WS-TOP-IX) TO
081300             VSPS-TOP-AGENT-1(VS-PLYX)
081400         MOVE WS-TOP-IX TO WS-EXCL-1
081500     END-IF.
081600     PERFORM 4120-PICK-TOP-N-AGENT THRU 4129-EXIT.
081700     IF WS-TOP-IX > 0
081800         MOVE VSA-AGENT-NAME(VS-PLYX, WS-TOP-IX) TO
081900             VSPS-TOP-AGENT-2(VS-PLYX)
082000         MOVE WS-TOP-IX TO WS-EXCL-2
082100     END-IF.
082200     PERFORM 4120-PICK-TOP-N-AGENT THRU 4129-EXIT.
082300     IF WS-TOP-IX > 0
082400         MOVE VSA-AGENT-NAME(VS-PLYX, WS-TOP-IX) TO
082500             VSPS-TOP-AGENT-3(VS-PLYX)
082600     END-IF.
082700 4110-EXIT.
082800     EXIT.
082900****************************************************************
083000*    PICK HIGHEST-PICK-COUNT AGENT NOT ALREADY EXCLUDED         *
083100****************************************************************
083200 4120-PICK-TOP-N-AGENT.
083300     MOVE ZERO TO WS-TOP-IX WS-TOP-PICKS.
083400     IF VSA-AGENT-COUNT(VS-PLYX) > 0
083500         PERFORM 4125-TOP-N-BODY THRU 4125-EXIT
083600             VARYING VS-AGTX FROM 1 BY 1
083700             UNTIL VS-AGTX > VSA-AGENT-COUNT(VS-PLYX)
083800     END-IF.
083900 4129-EXIT.
084000     EXIT.
084020***********************************************************************
084040*    INNER SCAN FOR 4120 -- SKIPS ANY AGENT SLOT ALREADY              *
084060*    CLAIMED BY A HIGHER-RANKED PICK THIS PASS                        *
084080***********************************************************************
084100 4125-TOP-N-BODY.
084200     IF VS-AGTX NOT = WS-EXCL-1 AND VS-AGTX NOT = WS-EXCL-2
084300         IF VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) > WS-TOP-PICKS
084400             MOVE VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO
084500                 WS-TOP-PICKS
084600             SET WS-TOP-IX TO VS-AGTX
084700         END-IF
084800     END-IF.
084900 4125-EXIT.
085000     EXIT.
085100****************************************************************
085200*   BUBBLE SORT OF VS-PSTAT-ORDER BY AVG-ACS DESCENDING         *
085300****************************************************************
085400 4150-SORT-PLAYER-STATS.
085500     IF VS-PLAYER-COUNT > 1
085600         PERFORM 4160-PSTAT-SORT-BODY THRU 4160-EXIT
085700             VARYING WS-SI FROM 1 BY 1
085800                 UNTIL WS-SI >= VS-PLAYER-COUNT
085900             AFTER WS-SJ FROM 1 BY 1
086000                 UNTIL WS-SJ > VS-PLAYER-COUNT - WS-SI
086100     END-IF.
086200 4159-EXIT.
086300     EXIT.
086320***********************************************************************
086340*    ONE COMPARE/EXCHANGE STEP OF THE PLAYER-STATS BUBBLE             *
086360*    SORT -- HIGH AVG-ACS FLOATS TO THE TOP OF THE REPORT             *
086380***********************************************************************
086400 4160-PSTAT-SORT-BODY.
086500     MOVE VS-PSTAT-ORDER(WS-SJ)     TO WS-TI.
086600     MOVE VS-PSTAT-ORDER(WS-SJ + 1) TO WS-TJ.
086700     IF VSPS-AVG-ACS(WS-TI) < VSPS-AVG-ACS(WS-TJ)
086800         MOVE WS-TJ TO VS-PSTAT-ORDER(WS-SJ)
086900         MOVE WS-TI TO VS-PSTAT-ORDER(WS-SJ + 1)
087000     END-IF.
087100 4160-EXIT.
087200     EXIT.
087300 EJECT
087400****************************************************************
087500*                    RECOMMENDED BANS                          *
087600****************************************************************
087700 4200-GET-RECOMMENDED-BANS.
087800     MOVE 'TBD' TO VSSM-BAN-1 VSSM-BAN-2.
087900     MOVE ZERO TO WS-FOUND-IX.
088000     IF VS-MAP-COUNT > 0
088100         PERFORM 4210-BAN-SCAN-BODY THRU 4210-EXIT
088200             VARYING VS-MAPX FROM 1 BY 1
088300             UNTIL VS-MAPX > VS-MAP-COUNT OR WS-FOUND-IX = 2
088400     END-IF.
088500 4299-EXIT.
088600     EXIT.
088620***********************************************************************
088640*    INNER LOOP OF THE BAN-RECOMMENDATION SCAN -- TESTS ONE           *
088660*    MAP ROW AGAINST THE OPPONENT WIN-RATE THRESHOLD                  *
088680***********************************************************************
088700 4210-BAN-SCAN-BODY.
088800     IF VSM-STAT-GAMES(VS-MAPX) >= 2
088900         ADD 1 TO WS-FOUND-IX
089000         IF WS-FOUND-IX = 1
089100             MOVE VSM-STAT-MAP-NAME(VS-MAPX) TO VSSM-BAN-1
089200         ELSE
089300             IF WS-FOUND-IX = 2
089400                 MOVE VSM-STAT-MAP-NAME(VS-MAPX) TO VSSM-BAN-2
089500             END-IF
089600         END-IF
089700     END-IF.
089800 4210-EXIT.
089900     EXIT.
090000 EJECT
090100****************************************************************
090200*                       RECENT FORM                            *
090300****************************************************************
090400 4300-CALC-RECENT-FORM.
090500     MOVE ZERO TO WS-SEEN-COUNT WS-RECENT-WINS WS-RECENT-LOSSES.
090600     IF VS-MATCH-HIST-COUNT > 0
090700         PERFORM 4310-RECENT-FORM-BODY THRU 4319-EXIT
090800             VARYING VS-MHX FROM VS-MATCH-HIST-COUNT BY -1
090900             UNTIL VS-MHX < 1 OR WS-SEEN-COUNT >= 5
091000     END-IF.
091100     IF WS-SEEN-COUNT = 0
091200         MOVE 'No recent data' TO VSSM-RECENT-FORM
091300     ELSE
091400         MOVE WS-RECENT-WINS   TO WS-ED-CNT2
091500         MOVE WS-RECENT-LOSSES TO WS-ED-CNT4
091550         MOVE WS-SEEN-COUNT    TO WS-ED-CNT2-2
091600         STRING WS-ED-CNT2 DELIMITED BY SIZE
091700             'W-' DELIMITED BY SIZE
091800             WS-ED-CNT4 DELIMITED BY SIZE
091900             'L in last ' DELIMITED BY SIZE
092000             WS-ED-CNT2-2 DELIMITED BY SIZE
092100             INTO VSSM-RECENT-FORM
092900     END-IF.
093000 4399-EXIT.
093100     EXIT.
093120***********************************************************************
093140*    ONE MATCH-HISTORY ROW EXAMINED FOR THE TRAILING-FORM             *
093160*    WIN/LOSS TALLY -- ONLY THE NEWEST VS-FORM-WINDOW MATCHES COUNT   *
093180***********************************************************************
093200 4310-RECENT-FORM-BODY.
093300     MOVE 'N' TO WS-FOUND-SW.
093400     IF WS-SEEN-COUNT > 0
093500         PERFORM 4315-SEEN-SEARCH-BODY THRU 4315-EXIT
093600             VARYING WS-SI FROM 1 BY 1
093700             UNTIL WS-SI > WS-SEEN-COUNT
093800     END-IF.
093900     IF WS-NOT-FOUND
094000         ADD 1 TO WS-SEEN-COUNT
094100         MOVE VSH-SERIES-ID(VS-MHX) TO
094200             WS-SEEN-SERIES(WS-SEEN-COUNT)
094300         IF VSH-WON-FLAG(VS-MHX) = 'Y'
094400             ADD 1 TO WS-RECENT-WINS
094500         ELSE
094600             ADD 1 TO WS-RECENT-LOSSES
094700         END-IF
094800     END-IF.
094900 4319-EXIT.
095000     EXIT.
095020***********************************************************************
095040*    DEDUPE CHECK -- HAS THIS MAP NAME ALREADY BEEN COUNTED           *
095060*    IN THE CURRENT RECENT-FORM WINDOW                                *
095080***********************************************************************
095100 4315-SEEN-SEARCH-BODY.
095200     IF WS-SEEN-SERIES(WS-SI) = VSH-SERIES-ID(VS-MHX)
095300         MOVE 'Y' TO WS-FOUND-SW
095400     END-IF.
095500 4315-EXIT.
095600     EXIT.
095700 EJECT
095800****************************************************************
095900*                    TEAM PLAYSTYLE                            *
096000****************************************************************
096100 4400-ANALYZE-PLAYSTYLE.
096200     COMPUTE WS-DENOM = WS-TEAM-TOT-FD.
096300     IF WS-DENOM < 1
096400         MOVE 1 TO WS-DENOM
096500     END-IF.
096600     COMPUTE WS-WORK-1 ROUNDED = WS-TEAM-TOT-FB / WS-DENOM.
096650*    PLAYSTYLE LABEL IS ROLE-MIX FIRST, FIRST-BLOOD RATE AS THE TIEBREAK
096700     EVALUATE TRUE
096800         WHEN WS-WORK-1 > 1.2
096900                 AND WS-DUELIST-PICKS > WS-CONTROLLER-PICKS
097000             MOVE 'Aggressive duelist-focused' TO VSSM-PLAYSTYLE
097100         WHEN WS-SENTINEL-PICKS > WS-DUELIST-PICKS
097200             MOVE 'Defensive utility-heavy'    TO VSSM-PLAYSTYLE
097300         WHEN WS-CONTROLLER-PICKS > WS-DUELIST-PICKS
097400             MOVE 'Methodical execute-style'   TO VSSM-PLAYSTYLE
097500         WHEN WS-WORK-1 > 1.1
097600             MOVE 'Early aggression focused'   TO VSSM-PLAYSTYLE
097700         WHEN OTHER
097800             MOVE 'Balanced approach'           TO VSSM-PLAYSTYLE
097900     END-EVALUATE.
098000 4499-EXIT.
098100     EXIT.
098200 EJECT
098300****************************************************************
098400*                    KEY TAKEAWAY                               *
098500****************************************************************
098600 4500-GENERATE-KEY-TAKEAWAY.
098700     STRING VSSM-BAN-1 DELIMITED BY SPACE
098800         ' and ' DELIMITED BY SIZE
098900         VSSM-BAN-2 DELIMITED BY SPACE
099000         INTO WS-TEXT-HOLD.
099050*    KEY-TAKEAWAY WORDING BRANCHES OFF THE PLAYSTYLE LABEL JUST COMPUTED ABOVE
099100     EVALUATE TRUE
099200         WHEN VSSM-PLAYSTYLE(1:10) = 'Aggressive'
099300             STRING VSSM-THREAT-NAME DELIMITED BY SPACE
099400                 ' plays aggressively around ' DELIMITED BY SIZE
099500                 VSSM-THREAT-NAME DELIMITED BY SPACE
099600                 '. Ban ' DELIMITED BY SIZE
099700                 WS-TEXT-HOLD DELIMITED BY SPACE
099800                 ' and force late-round engagements.'
099900                     DELIMITED BY SIZE
100000                 INTO VSSM-KEY-TAKEAWAY
100100         WHEN VSSM-PLAYSTYLE(1:9) = 'Defensive'
100200             STRING WS-TEAM-NAME DELIMITED BY SPACE
100300                 ' relies on defensive setups. Ban '
100400                     DELIMITED BY SIZE
100500                 WS-TEXT-HOLD DELIMITED BY SPACE
100600                 ' and prepare fast executes.' DELIMITED BY SIZE
100700                 INTO VSSM-KEY-TAKEAWAY
100800         WHEN OTHER
100900             STRING WS-TEAM-NAME DELIMITED BY SPACE
101000                 ' has a balanced approach with '
101100                     DELIMITED BY SIZE
101200                 VSSM-THREAT-NAME DELIMITED BY SPACE
101300                 ' as key threat. Ban ' DELIMITED BY SIZE
101400                 WS-TEXT-HOLD DELIMITED BY SPACE
101500                 '.' DELIMITED BY SIZE
101600                 INTO VSSM-KEY-TAKEAWAY
101700     END-EVALUATE.
101800 4599-EXIT.
101900     EXIT.
102000 EJECT
102100****************************************************************
102200*                       DATE RANGE                             *
102300****************************************************************
102400 4600-GET-DATE-RANGE.
102500     IF NOT WS-DATE-SEEN
102600         MOVE 'Date range unavailable' TO VSSM-DATE-RANGE
102700     ELSE
102800         MOVE WS-MIN-DATE TO WS-DATE-NUM
102900         MOVE WS-DATE-YYYY TO WS-TI
103000         MOVE WS-DATE-MM   TO WS-TJ
103100         MOVE WS-DATE-DD   TO WS-ED-CNT2
103200         MOVE WS-MAX-DATE TO WS-DATE-NUM
103300         IF WS-TI = WS-DATE-YYYY
103400             STRING WS-MONTH-NAME(WS-TJ) DELIMITED BY SIZE
103500                 ' ' DELIMITED BY SIZE
103600                 WS-ED-CNT2 DELIMITED BY SIZE
103700                 ' - ' DELIMITED BY SIZE
103800                 WS-MONTH-NAME(WS-DATE-MM) DELIMITED BY SIZE
103900                 ' ' DELIMITED BY SIZE
104000                 WS-DATE-DD DELIMITED BY SIZE
104100                 ', ' DELIMITED BY SIZE
104200                 WS-TI DELIMITED BY SIZE
104300                 INTO VSSM-DATE-RANGE
104400         ELSE
104500             STRING WS-MONTH-NAME(WS-TJ) DELIMITED BY SIZE
104600                 ' ' DELIMITED BY SIZE
104700                 WS-ED-CNT2 DELIMITED BY SIZE
104800                 ', ' DELIMITED BY SIZE
104900                 WS-TI DELIMITED BY SIZE
105000                 ' - ' DELIMITED BY SIZE
105100                 WS-MONTH-NAME(WS-DATE-MM) DELIMITED BY SIZE
105200                 ' ' DELIMITED BY SIZE
105300                 WS-DATE-DD DELIMITED BY SIZE
105400                 ', ' DELIMITED BY SIZE
105500                 WS-DATE-YYYY DELIMITED BY SIZE
105600                 INTO VSSM-DATE-RANGE
105700         END-IF
105800     END-IF.
105900 4699-EXIT.
106000     EXIT.
106100 EJECT
106200****************************************************************
106300*                 VETO RECOMMENDATION ENGINE                   *
106400****************************************************************
106500 4700-GENERATE-VETO-RECS.
106600     MOVE ZERO TO VS-VTX.
106700     PERFORM 4710-VETO-ONE-MAP THRU 4710-EXIT
106800         VARYING VS-POOLX FROM 1 BY 1 UNTIL VS-POOLX > 7.
106900     PERFORM 4750-SORT-VETO THRU 4759-EXIT.
107000 4799-EXIT.
107100     EXIT.
107120***********************************************************************
107140*    BUILDS ONE VETO-GUIDE LINE -- PRIORITY CODE PLUS THE             *
107160*    REASONING TEXT PRINTED BENEATH IT ON THE REPORT                  *
107180***********************************************************************
107200 4710-VETO-ONE-MAP.
107300     SET VS-VTX UP BY 1.
107400     MOVE VSPL-MAP-NAME(VS-POOLX) TO VSVT-MAP-NAME(VS-VTX).
107500     MOVE VS-VTX TO VS-VETO-ORDER(VS-VTX).
107600     MOVE VSPL-MAP-NAME(VS-POOLX) TO WS-CASE-WORK.
107700     MOVE 0.5 TO VSVT-OUR-WR(VS-VTX).
107800     MOVE ZERO TO WS-EXCL-1.
107900     IF VS-OUR-MAP-COUNT > 0
108000         PERFORM 7300-FIND-OURMAP-BODY THRU 7300-EXIT
108100             VARYING VS-OMAPX FROM 1 BY 1
108200             UNTIL VS-OMAPX > VS-OUR-MAP-COUNT
108300     END-IF.
108400     IF WS-EXCL-1 > 0
108500         SET VS-OMAPX TO WS-EXCL-1
108600         MOVE VSOM-WIN-RATE(VS-OMAPX) TO VSVT-OUR-WR(VS-VTX)
108700     END-IF.
108800     MOVE 0.5 TO VSVT-THEIR-WR(VS-VTX).
108900     MOVE ZERO TO WS-DENOM.
109000     MOVE ZERO TO WS-EXCL-2.
109100     IF VS-MAP-COUNT > 0
109200         PERFORM 7200-FIND-MAP-CI-BODY THRU 7200-CI-EXIT
109300             VARYING VS-MAPX FROM 1 BY 1
109400             UNTIL VS-MAPX > VS-MAP-COUNT
109500     END-IF.
109600     IF WS-EXCL-2 > 0
109700         SET VS-MAPX TO WS-EXCL-2
109800         MOVE VSM-STAT-WIN-RATE(VS-MAPX) TO VSVT-THEIR-WR(VS-VTX)
109900         MOVE VSM-STAT-GAMES(VS-MAPX)    TO WS-DENOM
110000     END-IF.
110100     COMPUTE WS-WORK-1 ROUNDED =
110200         (VSVT-OUR-WR(VS-VTX) * 0.5)
110300             - (VSVT-THEIR-WR(VS-VTX) * 0.5).
110400     IF WS-DENOM < 3
110500         COMPUTE WS-WORK-1 ROUNDED = WS-WORK-1 * 0.8
110600     END-IF.
110700     MOVE WS-WORK-1 TO VSVT-SCORE(VS-VTX).
110800     PERFORM 4720-CATEGORIZE-VETO THRU 4729-EXIT.
110900 4710-EXIT.
111000     EXIT.
111100 EJECT
111200****************************************************************
111300*  CATEGORY/REASON CASCADE -- STRONG/WEAK-MAP THEN SCORE BANDS  *
111400****************************************************************
111500 4720-CATEGORIZE-VETO.
111600     MOVE ZERO TO WS-ED-PCT.
111700     COMPUTE WS-ED-PCT ROUNDED = VSVT-THEIR-WR(VS-VTX) * 100.
111750*    VETO PRIORITY IS WIN-RATE BAND CROSSED WITH SAMPLE SIZE -- SEE 4700 BANNER
111760*    70%+ OPPONENT WIN RATE ON 2+ GAMES IS THE TOP-TIER BAN BAND
111800     EVALUATE TRUE
111900         WHEN VSVT-THEIR-WR(VS-VTX) >= 0.70 AND WS-DENOM >= 2
112000             IF WS-WORK-1 <= -0.15
112100                 MOVE 'MUST_BAN' TO VSVT-RECOMMENDATION(VS-VTX)
112200                 STRING 'They dominate this map (' DELIMITED
112300                     BY SIZE
112400                     WS-ED-PCT DELIMITED BY SIZE
112500                     '% WR)' DELIMITED BY SIZE
112600                     INTO VSVT-REASON(VS-VTX)
112700             ELSE
112800                 MOVE 'BAN'      TO VSVT-RECOMMENDATION(VS-VTX)
112900                 STRING 'Opponent-strong map (' DELIMITED BY SIZE
113000                     WS-ED-PCT DELIMITED BY SIZE
113100                     '% WR)' DELIMITED BY SIZE
113200                     INTO VSVT-REASON(VS-VTX)
113300             END-IF
113350*    40%-OR-BELOW OPPONENT WIN RATE ON 2+ GAMES IS THE TOP-TIER
113360*    PICK BAND -- MIRROR IMAGE OF THE MUST-BAN TEST ABOVE
113400         WHEN VSVT-THEIR-WR(VS-VTX) <= 0.40 AND WS-DENOM >= 2
113500             IF WS-WORK-1 >= 0.15
113600                 MOVE 'MUST_PICK' TO VSVT-RECOMMENDATION(VS-VTX)
113700                 MOVE 'Clear advantage' TO VSVT-REASON(VS-VTX)
113800             ELSE
113900                 MOVE 'PICK'      TO VSVT-RECOMMENDATION(VS-VTX)
114000                 MOVE 'They struggle here' TO VSVT-REASON(VS-VTX)
114100             END-IF
114150*    BELOW THIS POINT SAMPLE SIZE WAS TOO THIN FOR THE WIN-RATE
114160*    BANDS ABOVE -- FALL BACK TO OUR OWN MAP EDGE, WS-WORK-1
114200         WHEN WS-WORK-1 >= 0.15
114300             MOVE 'MUST_PICK' TO VSVT-RECOMMENDATION(VS-VTX)
114400             COMPUTE WS-ED-PCT ROUNDED = WS-WORK-1 * 100
114500             STRING 'Strong advantage (+' DELIMITED BY SIZE
114600                 WS-ED-PCT DELIMITED BY SIZE
114700                 '%)' DELIMITED BY SIZE
114800                 INTO VSVT-REASON(VS-VTX)
114900         WHEN WS-WORK-1 >= 0.05
115000             MOVE 'PICK' TO VSVT-RECOMMENDATION(VS-VTX)
115100             MOVE 'Slight advantage' TO VSVT-REASON(VS-VTX)
115200         WHEN WS-WORK-1 <= -0.15
115300             MOVE 'MUST_BAN' TO VSVT-RECOMMENDATION(VS-VTX)
115400             STRING 'They have a significant edge (' DELIMITED
115500                 BY SIZE
115600                 WS-ED-PCT DELIMITED BY SIZE
115700                 '% WR)' DELIMITED BY SIZE
115800                 INTO VSVT-REASON(VS-VTX)
115900         WHEN WS-WORK-1 <= -0.05
116000             MOVE 'BAN' TO VSVT-RECOMMENDATION(VS-VTX)
116100             MOVE 'They have an edge here' TO VSVT-REASON(VS-VTX)
116200         WHEN OTHER
116300             MOVE 'NEUTRAL' TO VSVT-RECOMMENDATION(VS-VTX)
116400             MOVE 'Even matchup - decider potential' TO
116500                 VSVT-REASON(VS-VTX)
116600     END-EVALUATE.
116700 4729-EXIT.
116800     EXIT.
116900 EJECT
117000****************************************************************
117100*   BUBBLE SORT OF VS-VETO-ORDER BY SCORE DESCENDING            *
117200****************************************************************
117300 4750-SORT-VETO.
117400     IF VS-VTX > 1
117500         PERFORM 4760-VETO-SORT-BODY THRU 4760-EXIT
117600             VARYING WS-SI FROM 1 BY 1
117700                 UNTIL WS-SI >= VS-VTX
117800             AFTER WS-SJ FROM 1 BY 1
117900                 UNTIL WS-SJ > VS-VTX - WS-SI
118000     END-IF.
118100 4759-EXIT.
118200     EXIT.
118220***********************************************************************
118240*    ONE COMPARE/EXCHANGE STEP OF THE VETO-PRIORITY BUBBLE            *
118260*    SORT -- HIGHEST-PRIORITY MAP PRINTS FIRST                        *
118280***********************************************************************
118300 4760-VETO-SORT-BODY.
118400     MOVE VS-VETO-ORDER(WS-SJ)     TO WS-TI.
118500     MOVE VS-VETO-ORDER(WS-SJ + 1) TO WS-TJ.
118600     IF VSVT-SCORE(WS-TI) < VSVT-SCORE(WS-TJ)
118700         MOVE WS-TJ TO VS-VETO-ORDER(WS-SJ)
118800         MOVE WS-TI TO VS-VETO-ORDER(WS-SJ + 1)
118900     END-IF.
119000 4760-EXIT.
119100     EXIT.
119200 EJECT
119300****************************************************************
119400*              TACTICAL INSIGHT ENGINE -- 7 TEMPLATES          *
119500****************************************************************
119600 4800-GENERATE-TACT-INSIGHTS.
119700     MOVE ZERO TO VS-INSIGHT-COUNT.
119800     PERFORM 4810-INSIGHT-OPENING THRU 4810-EXIT.
119900     PERFORM 4820-INSIGHT-KEY-PLAYER THRU 4820-EXIT.
120000     PERFORM 4830-INSIGHT-MAP-WEAK THRU 4830-EXIT.
120100     PERFORM 4840-INSIGHT-MAP-STRONG THRU 4840-EXIT.
120200     PERFORM 4850-INSIGHT-COMPOSITION THRU 4850-EXIT.
120300     PERFORM 4860-INSIGHT-MENTAL THRU 4860-EXIT.
120400     PERFORM 4870-INSIGHT-FORM THRU 4870-EXIT.
120500 4899-EXIT.
120600     EXIT.
120700 EJECT
120800****************************************************************
120900*    TEMPLATE 1 -- OPENING DUEL TENDENCY                       *
121000****************************************************************
121100 4810-INSIGHT-OPENING.
121200     MOVE WS-TEAM-TOT-DEATHS TO WS-DENOM.
121300     IF WS-DENOM < 1
121400         MOVE 1 TO WS-DENOM
121500     END-IF.
121600     COMPUTE WS-WORK-1 ROUNDED = WS-TEAM-TOT-KILLS / WS-DENOM.
121700     MOVE WS-WORK-1 TO WS-ED-99V99.
121800     IF WS-WORK-1 > 1.15
121900         MOVE 'WARNING' TO VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
122000         MOVE 'OPENING' TO VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
122100         MOVE 'High Fragging Team' TO
122200             VSIN-TITLE(VS-INSIGHT-COUNT + 1)
122300         MOVE '!' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
122400         STRING 'Team K/D of ' DELIMITED BY SIZE
122500             WS-ED-99V99 DELIMITED BY SIZE
122600             ' indicates strong mechanical skill. Expect'
122700                 DELIMITED BY SIZE
122800             ' confident aim duels. Use utility to avoid'
122900                 DELIMITED BY SIZE
123000             ' dry peeks.' DELIMITED BY SIZE
123100             INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
123200         ADD 1 TO VS-INSIGHT-COUNT
123300     ELSE
123400         IF WS-WORK-1 < 0.95
123500             MOVE 'TIP'     TO
123600                 VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
123700             MOVE 'OPENING' TO
123800                 VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
123900             MOVE 'Vulnerable to Aggression' TO
124000                 VSIN-TITLE(VS-INSIGHT-COUNT + 1)
124100             MOVE '+' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
124200             STRING 'Team K/D of ' DELIMITED BY SIZE
124300                 WS-ED-99V99 DELIMITED BY SIZE
124400                 ' suggests they struggle in duels. Apply'
124500                     DELIMITED BY SIZE
124600                 ' early pressure and take aim fights.'
124700                     DELIMITED BY SIZE
124800                 INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
124900             ADD 1 TO VS-INSIGHT-COUNT
125000         END-IF
125100     END-IF.
125200 4810-EXIT.
125300     EXIT.
125400 EJECT
125500****************************************************************
125600*    TEMPLATE 2 -- KEY PLAYER TO NEUTRALIZE                    *
125700****************************************************************
125800 4820-INSIGHT-KEY-PLAYER.
125900     IF VS-PLAYER-COUNT > 0
126000         SET VS-PLYX TO VS-PSTAT-ORDER(1)
126100         IF VSPS-AVG-ACS(VS-PLYX) > 270
126200             MOVE 'WARNING' TO
126300                 VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
126400             MOVE 'KEY_PLAYER' TO
126500                 VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
126600             STRING 'Neutralize ' DELIMITED BY SIZE
126700                 VSA-PLAYER-NAME(VS-PLYX) DELIMITED BY SPACE
126800                 INTO VSIN-TITLE(VS-INSIGHT-COUNT + 1)
126900             MOVE '*' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
127000             MOVE VSPS-AVG-ACS(VS-PLYX) TO WS-ED-999V9
127100             STRING VSA-PLAYER-NAME(VS-PLYX) DELIMITED BY SPACE
127200                 ' averages ' DELIMITED BY SIZE
127300                 WS-ED-999V9 DELIMITED BY SIZE
127400                 ' ACS on ' DELIMITED BY SIZE
127500                 VSPS-TOP-AGENT-1(VS-PLYX) DELIMITED BY SPACE
127600                 '. Dedicate utility to shut them down early.'
127700                     DELIMITED BY SIZE
127800                 ' If they''re quiet, the team struggles.'
127900                     DELIMITED BY SIZE
128000                 INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
128100             ADD 1 TO VS-INSIGHT-COUNT
128200         END-IF
128300     END-IF.
128400 4820-EXIT.
128500     EXIT.
128600 EJECT
128700****************************************************************
128800*    TEMPLATE 3 -- WEAKEST MAP TO EXPLOIT                      *
128900****************************************************************
129000 4830-INSIGHT-MAP-WEAK.
129100     MOVE ZERO TO WS-EXCL-1.
129200     MOVE 2 TO WS-WORK-2.
129300     IF VS-MAP-COUNT > 0
129400         PERFORM 4835-WEAK-SCAN-BODY THRU 4835-EXIT
129500             VARYING VS-MAPX FROM 1 BY 1
129600             UNTIL VS-MAPX > VS-MAP-COUNT
129700     END-IF.
129800     IF WS-EXCL-1 > 0
129900         SET VS-MAPX TO WS-EXCL-1
130000         MOVE 'TIP'      TO VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
130100         MOVE 'MAP_POOL' TO VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
130200         STRING 'Exploit ' DELIMITED BY SIZE
130300             VSM-STAT-MAP-NAME(VS-MAPX) DELIMITED BY SPACE
130400             INTO VSIN-TITLE(VS-INSIGHT-COUNT + 1)
130500         MOVE '>' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
130600         COMPUTE WS-ED-PCT ROUNDED =
130700             VSM-STAT-WIN-RATE(VS-MAPX) * 100
130800         STRING 'Only ' DELIMITED BY SIZE
130900             WS-ED-PCT DELIMITED BY SIZE
131000             '% win rate on ' DELIMITED BY SIZE
131100             VSM-STAT-MAP-NAME(VS-MAPX) DELIMITED BY SPACE
131200             '. Force this map in veto if possible.'
131300                 DELIMITED BY SIZE
131400             INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
131500         ADD 1 TO VS-INSIGHT-COUNT
131600     END-IF.
131700 4830-EXIT.
131800     EXIT.
131820***********************************************************************
131840*    INNER SCAN HUNTING THE OPPONENT'S LOWEST WIN-RATE MAP            *
131860*    FOR THE "MAP TO TARGET" TACTICAL INSIGHT LINE                    *
131880***********************************************************************
131900 4835-WEAK-SCAN-BODY.
132000     IF VSM-STAT-WIN-RATE(VS-MAPX) < 0.40
132100             AND VSM-STAT-GAMES(VS-MAPX) >= 2
132200         IF VSM-STAT-WIN-RATE(VS-MAPX) < WS-WORK-2
132300             MOVE VSM-STAT-WIN-RATE(VS-MAPX) TO WS-WORK-2
132400             SET WS-EXCL-1 TO VS-MAPX
132500         END-IF
132600     END-IF.
132700 4835-EXIT.
132800     EXIT.
132900 EJECT
133000****************************************************************
133100*    TEMPLATE 4 -- STRONGEST MAP TO AVOID                      *
133200****************************************************************
133300 4840-INSIGHT-MAP-STRONG.
133400     MOVE ZERO TO WS-EXCL-1.
133500     MOVE -1 TO WS-WORK-2.
133600     IF VS-MAP-COUNT > 0
133700         PERFORM 4845-STRONG-SCAN-BODY THRU 4845-EXIT
133800             VARYING VS-MAPX FROM 1 BY 1
133900             UNTIL VS-MAPX > VS-MAP-COUNT
134000     END-IF.
134100     IF WS-EXCL-1 > 0
134200         SET VS-MAPX TO WS-EXCL-1
134300         MOVE 'WARNING' TO VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
134400         MOVE 'MAP_POOL' TO VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
134500         STRING 'Avoid ' DELIMITED BY SIZE
134600             VSM-STAT-MAP-NAME(VS-MAPX) DELIMITED BY SPACE
134700             INTO VSIN-TITLE(VS-INSIGHT-COUNT + 1)
134800         MOVE 'X' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
134900         COMPUTE WS-ED-PCT ROUNDED =
135000             VSM-STAT-WIN-RATE(VS-MAPX) * 100
135100         STRING 'They have a ' DELIMITED BY SIZE
135200             WS-ED-PCT DELIMITED BY SIZE
135300             '% win rate on ' DELIMITED BY SIZE
135400             VSM-STAT-MAP-NAME(VS-MAPX) DELIMITED BY SPACE
135500             '. Must ban unless you have a specific'
135600                 DELIMITED BY SIZE
135700             ' counter-strat.' DELIMITED BY SIZE
135800             INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
135900         ADD 1 TO VS-INSIGHT-COUNT
136000     END-IF.
136100 4840-EXIT.
136200     EXIT.
136220***********************************************************************
136240*    INNER SCAN HUNTING THE OPPONENT'S HIGHEST WIN-RATE MAP           *
136260*    FOR THE "MAP TO AVOID" TACTICAL INSIGHT LINE                     *
136280***********************************************************************
136300 4845-STRONG-SCAN-BODY.
136400     IF VSM-STAT-WIN-RATE(VS-MAPX) > 0.70
136500             AND VSM-STAT-GAMES(VS-MAPX) >= 2
136600         IF VSM-STAT-WIN-RATE(VS-MAPX) > WS-WORK-2
136700             MOVE VSM-STAT-WIN-RATE(VS-MAPX) TO WS-WORK-2
136800             SET WS-EXCL-1 TO VS-MAPX
136900         END-IF
137000     END-IF.
137100 4845-EXIT.
137200     EXIT.
137300 EJECT
137400****************************************************************
137500*    TEMPLATE 5 -- DUELIST-HEAVY COMPOSITION                   *
137600****************************************************************
137700 4850-INSIGHT-COMPOSITION.
137800     IF WS-TOTAL-PICKS > 0
137900         COMPUTE WS-WORK-1 ROUNDED =
138000             WS-DUELIST-PICKS / WS-TOTAL-PICKS
138100         IF WS-WORK-1 > 0.35
138200             MOVE 'INFO' TO VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
138300             MOVE 'COMPOSITION' TO
138400                 VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
138500             MOVE 'Duelist Heavy Comp' TO
138600                 VSIN-TITLE(VS-INSIGHT-COUNT + 1)
138700             MOVE '!' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
138800             STRING 'They run multiple duelists frequently.'
138900                 DELIMITED BY SIZE
139000                 ' Expect aggressive dry peeks and'
139100                     DELIMITED BY SIZE
139200                 ' trade-focused plays. Stack utility for'
139300                     DELIMITED BY SIZE
139400                 ' retakes.' DELIMITED BY SIZE
139500                 INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
139600             ADD 1 TO VS-INSIGHT-COUNT
139700         END-IF
139800     END-IF.
139900 4850-EXIT.
140000     EXIT.
140100 EJECT
140200****************************************************************
140300*    TEMPLATE 6 -- CLUTCH / CLOSE-GAME MENTALITY               *
140400****************************************************************
140500 4860-INSIGHT-MENTAL.
140600     IF WS-MATCH-COUNT > 0
140700         COMPUTE WS-WORK-1 ROUNDED =
140800             WS-CLOSE-GAME-COUNT / WS-MATCH-COUNT
140900         IF WS-CLOSE-GAME-COUNT > (WS-MATCH-COUNT * 0.4)
141000             MOVE 'INFO' TO VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
141100             MOVE 'MENTAL' TO
141200                 VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
141300             MOVE 'Clutch Situations' TO
141400                 VSIN-TITLE(VS-INSIGHT-COUNT + 1)
141500             MOVE '~' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
141600             STRING 'Many of their games go to overtime or'
141700                 DELIMITED BY SIZE
141800                 ' close finishes. They''re dangerous in'
141900                     DELIMITED BY SIZE
142000                 ' high-pressure situations - don''t let'
142100                     DELIMITED BY SIZE
142200                 ' rounds drag.' DELIMITED BY SIZE
142300                 INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
142400             ADD 1 TO VS-INSIGHT-COUNT
142500         END-IF
142600     END-IF.
142700 4860-EXIT.
142800     EXIT.
142900 EJECT
143000****************************************************************
143100*    TEMPLATE 7 -- RECENT FORM / ROUND DIFFERENTIAL             *
143200****************************************************************
143300 4870-INSIGHT-FORM.
143400     IF WS-MATCH-COUNT > 0
143500         COMPUTE WS-WORK-1 ROUNDED =
143600             (WS-ROUND-WON-SUM - WS-ROUND-LOST-SUM)
143700                 / WS-MATCH-COUNT
143800         IF WS-WORK-1 > 3
143900             MOVE 'WARNING' TO
144000                 VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
144100             MOVE 'FORM' TO VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
144200             MOVE 'Dominant Form' TO
144300                 VSIN-TITLE(VS-INSIGHT-COUNT + 1)
144400             MOVE '^' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
144500             MOVE WS-WORK-1 TO WS-ED-SDIFF
144600             STRING 'Averaging +' DELIMITED BY SIZE
144700                 WS-ED-SDIFF DELIMITED BY SIZE
144800                 ' round differential. They''re in peak form'
144900                     DELIMITED BY SIZE
145000                 ' - expect disciplined play.' DELIMITED BY SIZE
145100                 INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
145200             ADD 1 TO VS-INSIGHT-COUNT
145300         ELSE
145400             IF WS-WORK-1 < -2
145500                 MOVE 'TIP' TO
145600                     VSIN-SEVERITY(VS-INSIGHT-COUNT + 1)
145700                 MOVE 'FORM' TO
145800                     VSIN-CATEGORY(VS-INSIGHT-COUNT + 1)
145900                 MOVE 'Struggling Recently' TO
146000                     VSIN-TITLE(VS-INSIGHT-COUNT + 1)
146100                 MOVE 'v' TO VSIN-ICON(VS-INSIGHT-COUNT + 1)
146200                 MOVE WS-WORK-1 TO WS-ED-SDIFF
146300                 STRING 'Negative round differential ('
146400                     DELIMITED BY SIZE
146500                     WS-ED-SDIFF DELIMITED BY SIZE
146600                     '). Apply early pressure to tilt them'
146700                         DELIMITED BY SIZE
146800                     ' further.' DELIMITED BY SIZE
146900                     INTO VSIN-DESCRIPTION(VS-INSIGHT-COUNT + 1)
147000                 ADD 1 TO VS-INSIGHT-COUNT
147100             END-IF
147200         END-IF
147300     END-IF.
147400 4870-EXIT.
147500     EXIT.
147600 EJECT
147700****************************************************************
147800*                    MAP POOL MATRIX                           *
147900****************************************************************
148000 4900-GENERATE-MAP-MATRIX.
148100     MOVE ZERO TO VS-MTX-IX.
148200     PERFORM 4910-MATRIX-ONE-MAP THRU 4910-EXIT
148300         VARYING VS-POOLX FROM 1 BY 1 UNTIL VS-POOLX > 7.
148400     PERFORM 4950-SORT-MATRIX THRU 4959-EXIT.
148500 4999-EXIT.
148600     EXIT.
148620***********************************************************************
148640*    BUILDS ONE ROW OF THE MAP-MATCHUP MATRIX -- OUR WIN RATE         *
148660*    SET AGAINST THE OPPONENT'S WIN RATE FOR THAT MAP                 *
148680***********************************************************************
148700 4910-MATRIX-ONE-MAP.
148800     SET VS-MTX-IX UP BY 1.
148900     MOVE VSPL-MAP-NAME(VS-POOLX) TO VSMX-MAP-NAME(VS-MTX-IX).
149000     MOVE VS-MTX-IX TO VS-MTX-ORDER(VS-MTX-IX).
149100     MOVE VSPL-MAP-NAME(VS-POOLX) TO WS-CASE-WORK.
149200     MOVE ZERO TO VSMX-GAMES(VS-MTX-IX) VSMX-WIN-RATE(VS-MTX-IX)
149300             VSMX-ATK-WR(VS-MTX-IX) VSMX-DEF-WR(VS-MTX-IX)
149400             VSMX-AVG-ROUND-DIFF(VS-MTX-IX).
149500     MOVE ZERO TO WS-EXCL-1.
149600     IF VS-MAP-COUNT > 0
149700         PERFORM 7200-FIND-MAP-CI-BODY THRU 7200-CI-EXIT
149800             VARYING VS-MAPX FROM 1 BY 1
149900             UNTIL VS-MAPX > VS-MAP-COUNT
150000     END-IF.
150050*    NO GAMES ON FILE FOR THIS MAP -- ROW STAYS ZEROED, LEFT FOR
150060*    3020-LOAD-DEFAULT-BODY'S COUNTERPART ON THE OUR-SIDE SCAN
150100     IF WS-EXCL-1 > 0
150200         SET VS-MAPX TO WS-EXCL-1
150300         MOVE VSM-STAT-GAMES(VS-MAPX) TO
150400             VSMX-GAMES(VS-MTX-IX)
150500         MOVE VSM-STAT-WIN-RATE(VS-MAPX) TO
150600             VSMX-WIN-RATE(VS-MTX-IX)
150700         COMPUTE VSMX-AVG-ROUND-DIFF(VS-MTX-IX) ROUNDED =
150800             VSM-STAT-AVG-RNDS-WON(VS-MAPX)
150900                 - VSM-STAT-AVG-RNDS-LOST(VS-MAPX)
151000         COMPUTE WS-WORK-1 =
151100             VSM-STAT-AVG-RNDS-WON(VS-MAPX)
151200                 + VSM-STAT-AVG-RNDS-LOST(VS-MAPX)
151220*    NO SIDE-SPLIT DATA IN THE EXTRACT -- ESTIMATE ATK/DEF WIN
151240*    RATE AS OVERALL WIN RATE NUDGED 10% EITHER WAY, CAPPED AT 1.0
151300         IF WS-WORK-1 > 0
151400             COMPUTE VSMX-ATK-WR(VS-MTX-IX) ROUNDED =
151500                 VSM-STAT-WIN-RATE(VS-MAPX) * 0.9
151600             IF VSMX-ATK-WR(VS-MTX-IX) > 1.0
151700                 MOVE 1.0 TO VSMX-ATK-WR(VS-MTX-IX)
151800             END-IF
151900             COMPUTE VSMX-DEF-WR(VS-MTX-IX) ROUNDED =
152000                 VSM-STAT-WIN-RATE(VS-MAPX) * 1.1
152100             IF VSMX-DEF-WR(VS-MTX-IX) > 1.0
152200                 MOVE 1.0 TO VSMX-DEF-WR(VS-MTX-IX)
152300             END-IF
152400         ELSE
152500             MOVE 0.5 TO VSMX-ATK-WR(VS-MTX-IX)
152600                          VSMX-DEF-WR(VS-MTX-IX)
152700         END-IF
152800     END-IF.
152900 4910-EXIT.
153000     EXIT.
153100****************************************************************
153200*   BUBBLE SORT OF VS-MTX-ORDER BY WIN-RATE DESCENDING          *
153300****************************************************************
153400 4950-SORT-MATRIX.
153500     IF VS-MTX-IX > 1
153600         PERFORM 4960-MATRIX-SORT-BODY THRU 4960-EXIT
153700             VARYING WS-SI FROM 1 BY 1
153800                 UNTIL WS-SI >= VS-MTX-IX
153900             AFTER WS-SJ FROM 1 BY 1
154000                 UNTIL WS-SJ > VS-MTX-IX - WS-SI
154100     END-IF.
154200 4959-EXIT.
154300     EXIT.
154325***********************************************************************
154350*    ONE COMPARE/EXCHANGE STEP OF THE MAP-MATRIX BUBBLE SORT          *
154375***********************************************************************
154400 4960-MATRIX-SORT-BODY.
154500     MOVE VS-MTX-ORDER(WS-SJ)     TO WS-TI.
154600     MOVE VS-MTX-ORDER(WS-SJ + 1) TO WS-TJ.
154700     IF VSMX-WIN-RATE(WS-TI) < VSMX-WIN-RATE(WS-TJ)
154800         MOVE WS-TJ TO VS-MTX-ORDER(WS-SJ)
154900         MOVE WS-TI TO VS-MTX-ORDER(WS-SJ + 1)
155000     END-IF.
155100 4960-EXIT.
155200     EXIT.
155300 EJECT
155400****************************************************************
155500*                 PLAYER BEHAVIOR PROFILES                     *
155600****************************************************************
155700 5000-GENERATE-BEHAVIOR-PROF.
155800     MOVE ZERO TO VS-PFX.
155900     IF VS-PLAYER-COUNT > 0
156000         PERFORM 5010-PROFILE-ONE-PLAYER THRU 5010-EXIT
156100             VARYING VS-PLYX FROM 1 BY 1
156200             UNTIL VS-PLYX > VS-PLAYER-COUNT
156300         PERFORM 5050-SORT-PROFILE THRU 5059-EXIT
156400     END-IF.
156500 5099-EXIT.
156600     EXIT.
156700 EJECT
156720***********************************************************************
156740*    BUILDS THE FULL BEHAVIOR-PROFILE BLOCK FOR ONE OPPOSING          *
156760*    PLAYER -- ROLE CALL, TOP AGENTS, SITE LEAN AND TAGS              *
156780***********************************************************************
156800 5010-PROFILE-ONE-PLAYER.
156900     IF VSA-GAMES(VS-PLYX) > 0
157000         SET VS-PFX UP BY 1
157100         MOVE VS-PFX TO VS-PROF-ORDER(VS-PFX)
157200         PERFORM 5015-ROLE-COUNT-RESET THRU 5015-EXIT
157300         IF VSA-AGENT-COUNT(VS-PLYX) > 0
157400             PERFORM 5016-ROLE-COUNT-ONE-AGENT THRU 5016-EXIT
157500                 VARYING VS-AGTX FROM 1 BY 1
157600                 UNTIL VS-AGTX > VSA-AGENT-COUNT(VS-PLYX)
157700         END-IF
157800         PERFORM 5017-PICK-PRIMARY-SECONDARY THRU 5017-EXIT
157850*    AGGRESSION SCORE -- CLAMPED FIRST-BLOOD RATIO PLUS THE TOP
157860*    TWO AGENTS' PICK SHARE, WEIGHTED 50/35/15 SO THE FIGURES
157870*    SUM TO 100 AT THE CEILING -- THE TRAILING X100 CARRIES
157880*    OVER FROM THE OLD SPREADSHEET VERSION; KEPT AS-IS
157900         MOVE VSA-TOT-DEATHS(VS-PLYX) TO WS-DENOM
158000         IF WS-DENOM < 1
158100             MOVE 1 TO WS-DENOM
158200         END-IF
158300         COMPUTE WS-WORK-1 ROUNDED =
158400             VSA-TOT-KILLS(VS-PLYX) / WS-DENOM
158450         MOVE WS-WORK-1 TO WS-AVG-KD
158500         MOVE WS-TOP-PICKS TO WS-DENOM
158600         IF WS-DENOM < 1
158700             MOVE 1 TO WS-DENOM
158800         END-IF
158900         COMPUTE WS-WORK-2 ROUNDED =
159000             WS-WORK-1 / 1.5
159100         IF WS-WORK-2 > 1.0
159200             MOVE 1.0 TO WS-WORK-2
159300         END-IF
159400         COMPUTE VSPF-AGGRESSION-SCORE(VS-PFX) ROUNDED =
159500             ((WS-WORK-2 * 50) + (WS-EXCL-1 * 35)
159600                 + (WS-EXCL-2 * 15)) * 100
159700         MOVE VSA-GAMES(VS-PLYX) TO WS-DENOM
159800         COMPUTE WS-WORK-1 ROUNDED =
159900             VSA-TOT-ACS(VS-PLYX) / WS-DENOM
160000         COMPUTE WS-WORK-3 ROUNDED = WS-WORK-1 / 300
160100         IF WS-WORK-3 > 1.0
160200             MOVE 1.0 TO WS-WORK-3
160300         END-IF
160400         MOVE VSA-GAMES(VS-PLYX) TO WS-DENOM
160500         IF WS-DENOM > 10
160600             MOVE 10 TO WS-DENOM
160700         END-IF
160800         COMPUTE VSPF-CONSISTENCY-SCORE(VS-PFX) ROUNDED =
160900             (WS-WORK-3 * 50) + ((WS-DENOM / 10) * 50)
161000         IF VSPF-CONSISTENCY-SCORE(VS-PFX) > 100
161100             MOVE 100 TO VSPF-CONSISTENCY-SCORE(VS-PFX)
161200         END-IF
161300         COMPUTE VSPF-IMPACT-RATING(VS-PFX) ROUNDED =
161400             ((WS-WORK-3 * 60) + (WS-WORK-2 * 40)) * 100
161500         MOVE VSA-PLAYER-NAME(VS-PLYX) TO WS-CASE-WORK
161600         PERFORM 5010-FIND-TOP3-AGENTS THRU 5010-T3-EXIT
161700         PERFORM 5010-DETERMINE-TAGS THRU 5010-DT-EXIT
161800         PERFORM 5020-INFER-SITE THRU 5020-EXIT
161900         PERFORM 5030-INFER-PRESENCE THRU 5030-EXIT
162000     END-IF.
162100 5010-EXIT.
162200     EXIT.
162300 EJECT
162400****************************************************************
162500*    PER-PLAYER ROLE COUNT RESET AND ACCUMULATE                *
162600****************************************************************
162700 5015-ROLE-COUNT-RESET.
162800     MOVE ZERO TO WS-PLYR-DUELIST-PICKS WS-PLYR-CONTROLLER-PICKS
162900             WS-PLYR-SENTINEL-PICKS WS-PLYR-INITIATOR-PICKS
163000             WS-PLYR-UNKNOWN-PICKS WS-TOP-PICKS WS-PLYR-LURKER-PICKS
163100             WS-PLYR-OMEN-VIPER-PICKS.
163200 5015-EXIT.
163300     EXIT.
163320***********************************************************************
163340*    TALLIES ONE AGENT-PICK ROW INTO ITS ROLE BUCKET FOR THE          *
163360*    PRIMARY/SECONDARY ROLE CALL FURTHER DOWN THE PARAGRAPH           *
163380***********************************************************************
163400 5016-ROLE-COUNT-ONE-AGENT.
163500     ADD VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO WS-TOP-PICKS.
163600     MOVE VSA-AGENT-NAME(VS-PLYX, VS-AGTX) TO WS-CASE-WORK.
163700     PERFORM 7400-FIND-ROLE-BODY THRU 7400-EXIT
163800         VARYING VS-ROLEX FROM 1 BY 1 UNTIL VS-ROLEX > 25.
163850*    SAME ROLE-FAMILY BUCKETING AS 5015, BUT PICK-WEIGHTED FOR ONE PLAYER'S PROFILE
163900     EVALUATE TRUE
164000         WHEN WS-CASE-WORK-2(1:8) = 'DUELIST '
164100             ADD VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO
164200                 WS-PLYR-DUELIST-PICKS
164300         WHEN WS-CASE-WORK-2(1:10) = 'CONTROLLER'
164400             ADD VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO
164500                 WS-PLYR-CONTROLLER-PICKS
164600         WHEN WS-CASE-WORK-2(1:9) = 'SENTINEL '
164700             ADD VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO
164800                 WS-PLYR-SENTINEL-PICKS
164900         WHEN WS-CASE-WORK-2(1:10) = 'INITIATOR '
165000             ADD VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO
165100                 WS-PLYR-INITIATOR-PICKS
165200         WHEN OTHER
165300             ADD VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO
165400                 WS-PLYR-UNKNOWN-PICKS
165500     END-EVALUATE.
165600     MOVE VSA-AGENT-NAME(VS-PLYX, VS-AGTX) TO WS-CASE-WORK.
165700     IF WS-CASE-WORK(1:4) = 'YORU' OR WS-CASE-WORK(1:4) = 'OMEN'
165800             OR WS-CASE-WORK(1:6) = 'CYPHER'
165900         ADD VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO
166000             WS-PLYR-LURKER-PICKS
166100     END-IF.
166200     IF WS-CASE-WORK(1:4) = 'OMEN' OR WS-CASE-WORK(1:5) = 'VIPER'
166300         ADD VSA-AGENT-PICKS(VS-PLYX, VS-AGTX) TO
166400             WS-PLYR-OMEN-VIPER-PICKS
166500     END-IF.
166600 5016-EXIT.
166700     EXIT.
166800****************************************************************
166900*   PRIMARY/SECONDARY ROLE, DUELIST/INITIATOR RATIO INTO       *
167000*   WS-EXCL-1 / WS-EXCL-2 (SCALED 0-1, REUSED AS RATIO HOLDERS)*
167100****************************************************************
167200 5017-PICK-PRIMARY-SECONDARY.
167300     MOVE SPACES TO VSPF-PRIMARY-ROLE(VS-PFX)
167400                    VSPF-SECONDARY-ROLE(VS-PFX).
167500     MOVE ZERO TO WS-WORK-1 WS-WORK-2 WS-EXCL-1 WS-EXCL-2.
167600     IF WS-PLYR-DUELIST-PICKS >= WS-PLYR-CONTROLLER-PICKS
167700             AND WS-PLYR-DUELIST-PICKS >= WS-PLYR-SENTINEL-PICKS
167800             AND WS-PLYR-DUELIST-PICKS >= WS-PLYR-INITIATOR-PICKS
167900         MOVE 'Duelist' TO VSPF-PRIMARY-ROLE(VS-PFX)
168000     ELSE
168100         IF WS-PLYR-CONTROLLER-PICKS >= WS-PLYR-SENTINEL-PICKS
168200                 AND WS-PLYR-CONTROLLER-PICKS >= WS-PLYR-INITIATOR-PICKS
168300             MOVE 'Controller' TO VSPF-PRIMARY-ROLE(VS-PFX)
168400         ELSE
168500             IF WS-PLYR-SENTINEL-PICKS >= WS-PLYR-INITIATOR-PICKS
168600                 MOVE 'Sentinel' TO VSPF-PRIMARY-ROLE(VS-PFX)
168700             ELSE
168800                 MOVE 'Initiator' TO VSPF-PRIMARY-ROLE(VS-PFX)
168900             END-IF
169000         END-IF
169100     END-IF.
169200     IF WS-TOP-PICKS > 0
169300         COMPUTE WS-EXCL-1 ROUNDED =
169400             (WS-PLYR-DUELIST-PICKS * 100) / WS-TOP-PICKS
169500         COMPUTE WS-EXCL-2 ROUNDED =
169600             (WS-PLYR-INITIATOR-PICKS * 100) / WS-TOP-PICKS
169700     END-IF.
169800*    WS-EXCL-1/2 NOW HOLD DUELIST/INITIATOR RATIO * 100 --
169900*    RESCALE TO 0-1 FOR THE AGGRESSION FORMULA BELOW
170000     COMPUTE WS-EXCL-1 ROUNDED = WS-EXCL-1 / 100.
170100     COMPUTE WS-EXCL-2 ROUNDED = WS-EXCL-2 / 100.
170200 5017-EXIT.
170300     EXIT.
170400 EJECT
170500****************************************************************
170600*    FIND TOP 3 AGENTS BY PICK COUNT FOR THE PROFILE            *
170700****************************************************************
170800 5010-FIND-TOP3-AGENTS.
170900     MOVE SPACES TO VSPF-AGENT-POOL-1(VS-PFX)
171000                    VSPF-AGENT-POOL-2(VS-PFX)
171100                    VSPF-AGENT-POOL-3(VS-PFX).
171200     MOVE ZERO TO WS-EXCL-1 WS-EXCL-2.
171300     PERFORM 4120-PICK-TOP-N-AGENT THRU 4129-EXIT.
171400     IF WS-TOP-IX > 0
171500         MOVE VSA-AGENT-NAME(VS-PLYX, WS-TOP-IX) TO
171600             VSPF-AGENT-POOL-1(VS-PFX)
171700         MOVE WS-TOP-IX TO WS-EXCL-1
171800     END-IF.
171900     PERFORM 4120-PICK-TOP-N-AGENT THRU 4129-EXIT.
172000     IF WS-TOP-IX > 0
172100         MOVE VSA-AGENT-NAME(VS-PLYX, WS-TOP-IX) TO
172200             VSPF-AGENT-POOL-2(VS-PFX)
172300         MOVE WS-TOP-IX TO WS-EXCL-2
172400     END-IF.
172500     PERFORM 4120-PICK-TOP-N-AGENT THRU 4129-EXIT.
172600     IF WS-TOP-IX > 0
172700         MOVE VSA-AGENT-NAME(VS-PLYX, WS-TOP-IX) TO
172800             VSPF-AGENT-POOL-3(VS-PFX)
172900     END-IF.
173000 5010-T3-EXIT.
173100     EXIT.
173200 EJECT
173300****************************************************************
173400*    ORDERED, DEDUPED, MAX-4 PLAYSTYLE TAG LIST                *
173500****************************************************************
173600 5010-DETERMINE-TAGS.
173700     MOVE ZERO TO VSPF-TAG-COUNT(VS-PFX).
173800     MOVE SPACES TO VSPF-TAG(VS-PFX, 1) VSPF-TAG(VS-PFX, 2)
173900             VSPF-TAG(VS-PFX, 3) VSPF-TAG(VS-PFX, 4).
174000     MOVE VSPF-AGENT-POOL-1(VS-PFX) TO WS-CASE-WORK.
174100     MOVE ZERO TO WS-EXCL-1.
174200     IF WS-CASE-WORK NOT = SPACES
174300         PERFORM 7500-FIND-TAGS-BODY THRU 7500-EXIT
174400             VARYING VS-TAGX FROM 1 BY 1 UNTIL VS-TAGX > 25
174500     END-IF.
174600     IF WS-EXCL-1 > 0
174700         SET VS-TAGX TO WS-EXCL-1
174800         ADD 1 TO VSPF-TAG-COUNT(VS-PFX)
174900         MOVE VSTG-TAG(VS-TAGX, 1) TO
175000             VSPF-TAG(VS-PFX, VSPF-TAG-COUNT(VS-PFX))
175100         ADD 1 TO VSPF-TAG-COUNT(VS-PFX)
175200         MOVE VSTG-TAG(VS-TAGX, 2) TO
175300             VSPF-TAG(VS-PFX, VSPF-TAG-COUNT(VS-PFX))
175400     END-IF.
175500     IF WS-AVG-KD > 1.3
175600         ADD 1 TO VSPF-TAG-COUNT(VS-PFX)
175700         MOVE 'High Fragging' TO
175800             VSPF-TAG(VS-PFX, VSPF-TAG-COUNT(VS-PFX))
175900     ELSE
176000         IF WS-AVG-KD < 0.9
176100             ADD 1 TO VSPF-TAG-COUNT(VS-PFX)
176200             MOVE 'Utility Focus' TO
176300                 VSPF-TAG(VS-PFX, VSPF-TAG-COUNT(VS-PFX))
176400         END-IF
176500     END-IF.
176600     IF VSPF-PRIMARY-ROLE(VS-PFX) = 'Duelist'
176700             AND WS-AVG-KD > 1.1
176800             AND VSPF-TAG-COUNT(VS-PFX) < 4
176900         ADD 1 TO VSPF-TAG-COUNT(VS-PFX)
177000         MOVE 'Entry Fragger' TO
177100             VSPF-TAG(VS-PFX, VSPF-TAG-COUNT(VS-PFX))
177200     END-IF.
177300     IF WS-TOP-PICKS > 0 AND VSPF-TAG-COUNT(VS-PFX) < 4
177400         COMPUTE WS-WORK-2 ROUNDED =
177500             WS-PLYR-LURKER-PICKS / WS-TOP-PICKS
177600         IF WS-WORK-2 > 0.30 AND WS-AVG-KD > 1.0
177700             ADD 1 TO VSPF-TAG-COUNT(VS-PFX)
177800             MOVE 'Lurker' TO
177900                 VSPF-TAG(VS-PFX, VSPF-TAG-COUNT(VS-PFX))
178000         END-IF
178100     END-IF.
178200     IF VSPF-TAG-COUNT(VS-PFX) < 4
178300         IF (VSPF-PRIMARY-ROLE(VS-PFX) = 'Sentinel'
178400                 OR VSPF-PRIMARY-ROLE(VS-PFX) = 'Controller')
178500                 AND WS-AVG-KD > 1.1
178600             ADD 1 TO VSPF-TAG-COUNT(VS-PFX)
178700             MOVE 'Clutch Potential' TO
178800                 VSPF-TAG(VS-PFX, VSPF-TAG-COUNT(VS-PFX))
178900         END-IF
179000     END-IF.
179100 5010-DT-EXIT.
179200     EXIT.
179300 EJECT
179400****************************************************************
179500*    PREFERRED SITE FROM SITE-BUCKET SHARE                     *
179600****************************************************************
179700 5020-INFER-SITE.
179800     MOVE ZERO TO WS-DENOM.
179900     COMPUTE WS-DENOM =
180000         WS-SITE-A-PICKS + WS-SITE-B-PICKS
180100             + WS-SITE-MID-PICKS + WS-SITE-FLEX-PICKS.
180200     IF WS-DENOM < 1
180300         MOVE 1 TO WS-DENOM
180400     END-IF.
180500     MOVE 'Flex' TO VSPF-PREFERRED-SITE(VS-PFX).
180600     COMPUTE WS-WORK-1 ROUNDED = WS-SITE-A-PICKS / WS-DENOM.
180700     IF WS-WORK-1 > 0.5
180800         MOVE 'A' TO VSPF-PREFERRED-SITE(VS-PFX)
180900     END-IF.
181000     COMPUTE WS-WORK-1 ROUNDED = WS-SITE-B-PICKS / WS-DENOM.
181100     IF WS-WORK-1 > 0.5
181200         MOVE 'B' TO VSPF-PREFERRED-SITE(VS-PFX)
181300     END-IF.
181400     COMPUTE WS-WORK-1 ROUNDED = WS-SITE-MID-PICKS / WS-DENOM.
181500     IF WS-WORK-1 > 0.5
181600         MOVE 'Mid' TO VSPF-PREFERRED-SITE(VS-PFX)
181700     END-IF.
181800 5020-EXIT.
181900     EXIT.
182000 EJECT
182100****************************************************************
182200*    ROUND PRESENCE RULE CASCADE                                *
182300****************************************************************
182400 5030-INFER-PRESENCE.
182500     MOVE 'Mid' TO VSPF-ROUND-PRESENCE(VS-PFX).
182550*    ROUND-PRESENCE GUESS FALLS BACK TO PICK COUNT WHEN THE ROLE ITSELF IS AMBIGUOUS
182600     EVALUATE TRUE
182700         WHEN VSPF-PRIMARY-ROLE(VS-PFX) = 'Duelist'
182800             MOVE 'Early' TO VSPF-ROUND-PRESENCE(VS-PFX)
182900         WHEN VSPF-PRIMARY-ROLE(VS-PFX) = 'Initiator'
183000             MOVE 'Early-Mid' TO VSPF-ROUND-PRESENCE(VS-PFX)
183100         WHEN VSPF-PRIMARY-ROLE(VS-PFX) = 'Sentinel'
183200             MOVE 'Late' TO VSPF-ROUND-PRESENCE(VS-PFX)
183300         WHEN OTHER
183400             IF WS-TOP-PICKS > 0
183500                 COMPUTE WS-WORK-1 ROUNDED =
183600                     WS-PLYR-OMEN-VIPER-PICKS / WS-TOP-PICKS
183700                 IF WS-WORK-1 > 0.30
183800                     MOVE 'Mid-Late' TO
183900                         VSPF-ROUND-PRESENCE(VS-PFX)
184000                 END-IF
184100             END-IF
184200     END-EVALUATE.
184300 5030-EXIT.
184400     EXIT.
184500 EJECT
184600****************************************************************
184700*   BUBBLE SORT OF VS-PROF-ORDER BY IMPACT RATING DESCENDING    *
184800****************************************************************
184900 5050-SORT-PROFILE.
185000     IF VS-PFX > 1
185100         PERFORM 5060-PROFILE-SORT-BODY THRU 5060-EXIT
185200             VARYING WS-SI FROM 1 BY 1
185300                 UNTIL WS-SI >= VS-PFX
185400             AFTER WS-SJ FROM 1 BY 1
185500                 UNTIL WS-SJ > VS-PFX - WS-SI
185600     END-IF.
185700 5059-EXIT.
185800     EXIT.
185820***********************************************************************
185840*    ONE COMPARE/EXCHANGE STEP OF THE PLAYER-PROFILE BUBBLE           *
185860*    SORT -- ORDERED BY GAMES PLAYED DESCENDING                       *
185880***********************************************************************
185900 5060-PROFILE-SORT-BODY.
186000     MOVE VS-PROF-ORDER(WS-SJ)     TO WS-TI.
186100     MOVE VS-PROF-ORDER(WS-SJ + 1) TO WS-TJ.
186200     IF VSPF-IMPACT-RATING(WS-TI) < VSPF-IMPACT-RATING(WS-TJ)
186300         MOVE WS-TJ TO VS-PROF-ORDER(WS-SJ)
186400         MOVE WS-TI TO VS-PROF-ORDER(WS-SJ + 1)
186500     END-IF.
186600 5060-EXIT.
186700     EXIT.
186800 EJECT
186900****************************************************************
187000*                   TEAM COMPOSITION                           *
187100****************************************************************
187200 5100-GENERATE-TEAM-COMP.
187250*    ROLE-MIX PERCENT IS PICKS-PER-ROLE OVER PICKS-PER-ROSTER-SLOT,
187260*    NOT OVER TOTAL PICKS -- KEEPS THE FOUR FIGURES READABLE
187300     IF VS-PLAYER-COUNT > 0 OR WS-MATCH-COUNT > 0
187400         MOVE WS-TOTAL-PICKS TO WS-DENOM
187500         IF WS-DENOM < 1
187600             MOVE 5 TO WS-DENOM
187700         END-IF
187800         COMPUTE WS-WORK-1 ROUNDED = WS-DENOM / 5
187900         IF WS-WORK-1 < 1
188000             MOVE 1 TO WS-WORK-1
188100         END-IF
188200         COMPUTE VSTC-DIST-DUELIST ROUNDED =
188300             WS-DUELIST-PICKS / WS-WORK-1
188400         COMPUTE VSTC-DIST-CONTROLLER ROUNDED =
188500             WS-CONTROLLER-PICKS / WS-WORK-1
188600         COMPUTE VSTC-DIST-SENTINEL ROUNDED =
188700             WS-SENTINEL-PICKS / WS-WORK-1
188800         COMPUTE VSTC-DIST-INITIATOR ROUNDED =
188900             WS-INITIATOR-PICKS / WS-WORK-1
189000         MOVE SPACES TO VSTC-PRIMARY-COMP(1) VSTC-PRIMARY-COMP(2)
189100                 VSTC-PRIMARY-COMP(3) VSTC-PRIMARY-COMP(4)
189200                 VSTC-PRIMARY-COMP(5)
189300         MOVE 0.60 TO VSTC-COMP-FREQUENCY
189400         MOVE ZERO TO VSTC-FLEX-COUNT VSTC-ONE-TRICK-COUNT
189450*    ONE PASS OVER THE ROSTER PICKS THE PRIMARY 5-AGENT COMP AND
189460*    FLAGS FLEX PLAYERS / ONE-TRICKS FOR THE OPTIONAL REPORT LINES
189500         IF VS-PLAYER-COUNT > 0
189600             PERFORM 5110-COMP-ROSTER-SCAN THRU 5110-EXIT
189700                 VARYING VS-PLYX FROM 1 BY 1
189800                 UNTIL VS-PLYX > VS-PLAYER-COUNT
189900         END-IF
190000         COMPUTE WS-DENOM = WS-TEAM-TOT-FD
190100         IF WS-DENOM < 1
190200             MOVE 1 TO WS-DENOM
190300         END-IF
190400         COMPUTE WS-WORK-1 ROUNDED = WS-TEAM-TOT-FB / WS-DENOM
190450*    1.2/0.8 FIRST-BLOOD RATE ARE THE SAME AGGRESSION CUTOFFS USED BACK IN 4400
190500         EVALUATE TRUE
190600             WHEN WS-WORK-1 > 1.2
190700                 MOVE 'Aggressive' TO VSTC-AGGRESSION-STYLE
190800             WHEN WS-WORK-1 < 0.8
190900                 MOVE 'Passive'    TO VSTC-AGGRESSION-STYLE
191000             WHEN OTHER
191100                 MOVE 'Balanced'   TO VSTC-AGGRESSION-STYLE
191200         END-EVALUATE
191250*    EXECUTE STYLE IS PURELY A DUELIST-VS-UTILITY PICK-COUNT COMPARISON
191300         EVALUATE TRUE
191400             WHEN WS-DUELIST-PICKS >
191500                     (WS-CONTROLLER-PICKS + WS-SENTINEL-PICKS)
191600                 MOVE 'Fast'    TO VSTC-EXECUTE-STYLE
191700             WHEN (WS-SENTINEL-PICKS + WS-CONTROLLER-PICKS) >
191800                     (WS-DUELIST-PICKS * 1.5)
191900                 MOVE 'Slow'    TO VSTC-EXECUTE-STYLE
192000             WHEN OTHER
192100                 MOVE 'Default' TO VSTC-EXECUTE-STYLE
192200         END-EVALUATE
192300     END-IF.
192400 5199-EXIT.
192500     EXIT.
192600 EJECT
192700****************************************************************
192800*    ROSTER SCAN -- PRIMARY COMP TOP 5, FLEX AND ONE-TRICK      *
192900****************************************************************
193000 5110-COMP-ROSTER-SCAN.
193100     IF VS-PFX >= 1
193200         CONTINUE
193300     END-IF.
193400     MOVE ZERO TO WS-EXCL-1.
193500     PERFORM 4120-PICK-TOP-N-AGENT THRU 4129-EXIT.
193600     IF WS-TOP-IX > 0 AND VS-PLYX <= 5
193700         MOVE VSA-AGENT-NAME(VS-PLYX, WS-TOP-IX) TO
193800             VSTC-PRIMARY-COMP(VS-PLYX)
193900     END-IF.
194000     IF VSA-DISTINCT-AGENTS(VS-PLYX) >= 3
194100             AND VSTC-FLEX-COUNT < 5
194200         ADD 1 TO VSTC-FLEX-COUNT
194300         MOVE VSA-PLAYER-NAME(VS-PLYX) TO
194400             VSTC-FLEX-PLAYER(VSTC-FLEX-COUNT)
194500     END-IF.
194600     IF VSA-DISTINCT-AGENTS(VS-PLYX) = 1
194700             AND VSA-GAMES(VS-PLYX) >= 3
194800             AND VSTC-ONE-TRICK-COUNT < 5
194900         ADD 1 TO VSTC-ONE-TRICK-COUNT
195000         MOVE VSA-PLAYER-NAME(VS-PLYX) TO
195100             VSTC-ONE-TRICK-PLAYER(VSTC-ONE-TRICK-COUNT)
195200     END-IF.
195300 5110-EXIT.
195400     EXIT.
195500 EJECT
195600****************************************************************
195700*                   ECONOMY TENDENCY                           *
195800****************************************************************
195900 5200-GENERATE-ECONOMY.
196000     MOVE SPACES TO VSEC-FORCE-BUY-FREQ VSEC-ECO-DISCIPLINE
196100             VSEC-SAVE-EFFECTIVENESS VSEC-POST-PLANT-FOCUS.
196200     COMPUTE WS-DENOM = WS-ROUND-WON-SUM + WS-ROUND-LOST-SUM.
196300     IF WS-MATCH-COUNT > 0 AND WS-DENOM > 0
196400         COMPUTE WS-WORK-1 ROUNDED =
196500             WS-CLOSE-GAME-COUNT / WS-MATCH-COUNT
196550*    FORCE-BUY FREQUENCY -- SHARE OF MATCHES DECIDED BY A NARROW ROUND MARGIN
196600         EVALUATE TRUE
196700             WHEN WS-WORK-1 > 0.5
196800                 MOVE 'Often'     TO VSEC-FORCE-BUY-FREQ
196900             WHEN WS-WORK-1 > 0.3
197000                 MOVE 'Sometimes' TO VSEC-FORCE-BUY-FREQ
197100             WHEN OTHER
197200                 MOVE 'Rarely'    TO VSEC-FORCE-BUY-FREQ
197300         END-EVALUATE
197400         COMPUTE WS-WORK-2 ROUNDED =
197500             WS-WIN-COUNT / WS-MATCH-COUNT
197550*    ECO DISCIPLINE CROSSES WIN RATE AGAINST THE FORCE-BUY FREQUENCY JUST SET
197600         EVALUATE TRUE
197700             WHEN WS-WORK-2 > 0.6 AND WS-WORK-1 < 0.4
197800                 MOVE 'Disciplined' TO VSEC-ECO-DISCIPLINE
197900             WHEN WS-WORK-2 < 0.4
198000                 MOVE 'Chaotic'     TO VSEC-ECO-DISCIPLINE
198100             WHEN OTHER
198200                 MOVE 'Mixed'       TO VSEC-ECO-DISCIPLINE
198300         END-EVALUATE
198400         COMPUTE WS-WORK-3 ROUNDED =
198500             (WS-ROUND-WON-SUM - WS-ROUND-LOST-SUM)
198600                 / WS-MATCH-COUNT
198650*    SAVE EFFECTIVENESS IS THE AVERAGE ROUND-WIN MARGIN ACROSS THE EXTRACT
198700         EVALUATE TRUE
198800             WHEN WS-WORK-3 > 2
198900                 MOVE 'Strong'  TO VSEC-SAVE-EFFECTIVENESS
199000             WHEN WS-WORK-3 < -2
199100                 MOVE 'Weak'    TO VSEC-SAVE-EFFECTIVENESS
199200             WHEN OTHER
199300                 MOVE 'Average' TO VSEC-SAVE-EFFECTIVENESS
199400         END-EVALUATE
199500         MOVE WS-TOTAL-PICKS TO WS-DENOM
199600         IF WS-DENOM < 1
199700             MOVE 1 TO WS-DENOM
199800         END-IF
199900         COMPUTE WS-WORK-1 ROUNDED =
200000             WS-SENTINEL-PICKS / WS-DENOM
200050*    POST-PLANT FOCUS IS SIMPLY SENTINEL SHARE OF THE TOTAL AGENT POOL
200100         EVALUATE TRUE
200200             WHEN WS-WORK-1 > 0.25
200300                 MOVE 'High'   TO VSEC-POST-PLANT-FOCUS
200400             WHEN WS-WORK-1 > 0.15
200500                 MOVE 'Medium' TO VSEC-POST-PLANT-FOCUS
200600             WHEN OTHER
200700                 MOVE 'Low'    TO VSEC-POST-PLANT-FOCUS
200800         END-EVALUATE
200900     END-IF.
201000 5299-EXIT.
201100     EXIT.
201200 EJECT
201300****************************************************************
201400*                        WRITE REPORT                          *
201500****************************************************************
201600 6000-WRITE-REPORT.
201700     PERFORM 6010-WRITE-HEADER THRU 6010-EXIT.
201800     PERFORM 6020-WRITE-SUMMARY THRU 6020-EXIT.
201900     PERFORM 6030-WRITE-PLAYER-STATS THRU 6030-EXIT.
202000     PERFORM 6040-WRITE-MAP-STATS THRU 6040-EXIT.
202100     PERFORM 6050-WRITE-VETO-GUIDE THRU 6050-EXIT.
202200     PERFORM 6060-WRITE-INSIGHTS THRU 6060-EXIT.
202300     PERFORM 6070-WRITE-MATRIX THRU 6070-EXIT.
202400     PERFORM 6080-WRITE-PROFILES THRU 6080-EXIT.
202500     PERFORM 6090-WRITE-TEAM-COMP THRU 6090-EXIT.
202600     PERFORM 6100-WRITE-ECONOMY THRU 6100-EXIT.
202700     PERFORM 6110-WRITE-TRAILER THRU 6110-EXIT.
202800 6099-EXIT.
202900     EXIT.
203000 EJECT
203020***********************************************************************
203040*    PRINTS THE REPORT HEADER -- TEAM NAMES, MATCH COUNT AND          *
203060*    THE DATE RANGE COVERED BY THE EXTRACT BEING SCOUTED              *
203080***********************************************************************
203100 6010-WRITE-HEADER.
203200     MOVE SPACES TO WS-REPORT-LINE-AREA.
203300     STRING 'VETOBRAIN SCOUTING REPORT -- ' DELIMITED BY SIZE
203400         WS-TEAM-NAME DELIMITED BY SPACE
203500         ' (' DELIMITED BY SIZE
203600         WS-TEAM-ID DELIMITED BY SPACE
203700         ')' DELIMITED BY SIZE
203800         INTO WS-REPORT-LINE
203900     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
204000     MOVE SPACES TO WS-REPORT-LINE-AREA.
204100     MOVE WS-MATCH-COUNT TO WS-ED-CNT4.
204200     STRING 'MATCHES ANALYZED: ' DELIMITED BY SIZE
204300         WS-ED-CNT4 DELIMITED BY SIZE
204400         '   DATE RANGE: ' DELIMITED BY SIZE
204500         VSSM-DATE-RANGE DELIMITED BY SPACE
204600         INTO WS-REPORT-LINE
204700     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
204800 6010-EXIT.
204900     EXIT.
205000 EJECT
205020***********************************************************************
205040*    PRINTS THE EXECUTIVE SUMMARY BLOCK -- PRIMARY THREAT,            *
205060*    KEY TAKEAWAY AND OVERALL RECORD FOR THE OPPONENT                 *
205080***********************************************************************
205100 6020-WRITE-SUMMARY.
205200     MOVE SPACES TO WS-REPORT-LINE-AREA.
205300     MOVE 'SUMMARY' TO WS-REPORT-LINE.
205400     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
205500     MOVE SPACES TO WS-REPORT-LINE-AREA.
205600     STRING 'PRIMARY THREAT.... ' DELIMITED BY SIZE
205700         VSSM-THREAT-STRING DELIMITED BY SIZE
205800         ' -- ' DELIMITED BY SIZE
205900         VSSM-THREAT-REASON DELIMITED BY SIZE
206000         INTO WS-REPORT-LINE
206100     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
206200     MOVE SPACES TO WS-REPORT-LINE-AREA.
206300     STRING 'PLAYSTYLE......... ' DELIMITED BY SIZE
206400         VSSM-PLAYSTYLE DELIMITED BY SIZE
206500         INTO WS-REPORT-LINE
206600     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
206700     MOVE SPACES TO WS-REPORT-LINE-AREA.
206800     STRING 'RECENT FORM....... ' DELIMITED BY SIZE
206900         VSSM-RECENT-FORM DELIMITED BY SIZE
207000         INTO WS-REPORT-LINE
207100     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
207200     MOVE SPACES TO WS-REPORT-LINE-AREA.
207300     STRING 'RECOMMENDED BANS.. ' DELIMITED BY SIZE
207400         VSSM-BAN-1 DELIMITED BY SPACE
207500         ', ' DELIMITED BY SIZE
207600         VSSM-BAN-2 DELIMITED BY SPACE
207700         INTO WS-REPORT-LINE
207800     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
207900     MOVE SPACES TO WS-REPORT-LINE-AREA.
208000     MOVE VSSM-KEY-TAKEAWAY TO WS-REPORT-LINE(1:130).
208100     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
208200 6020-EXIT.
208300     EXIT.
208400 EJECT
208420***********************************************************************
208440*    DRIVES THE PLAYER-STATS SECTION OF THE REPORT ONE ROW            *
208460*    AT A TIME IN THE ALREADY-SORTED VS-PSTAT-ORDER SEQUENCE          *
208480***********************************************************************
208500 6030-WRITE-PLAYER-STATS.
208600     MOVE SPACES TO WS-REPORT-LINE-AREA.
208700     MOVE 'PLAYER STATS  NAME             GAMES  ACS  K/D  FBR%  IMPACT  TOP AGENTS'
208800         TO WS-REPORT-LINE.
208900     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
209000     IF VS-PLAYER-COUNT > 0
209100         PERFORM 6035-WRITE-ONE-PLAYER THRU 6035-EXIT
209200             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > VS-PLAYER-COUNT
209300     END-IF.
209400 6030-EXIT.
209500     EXIT.
209525***********************************************************************
209550*    FORMATS AND PRINTS ONE PLAYER'S STAT LINE                        *
209575***********************************************************************
209600 6035-WRITE-ONE-PLAYER.
209700     SET VS-PLYX TO VS-PSTAT-ORDER(WS-SI).
209800     MOVE SPACES TO WS-REPORT-LINE-AREA.
209900     MOVE VSPS-AVG-ACS(VS-PLYX) TO WS-ED-999V9.
210000     MOVE VSPS-AVG-KD(VS-PLYX) TO WS-ED-9V99.
210100     COMPUTE WS-ED-PCT ROUNDED = VSPS-FB-RATE(VS-PLYX) * 100.
210150     STRING VSA-PLAYER-NAME(VS-PLYX) DELIMITED BY SIZE
210160         ' ' DELIMITED BY SIZE
210170         VSA-GAMES(VS-PLYX) DELIMITED BY SIZE
210180         ' ' DELIMITED BY SIZE
210190         WS-ED-999V9 DELIMITED BY SIZE
210192         ' ' DELIMITED BY SIZE
210194         WS-ED-9V99 DELIMITED BY SIZE
210196         ' ' DELIMITED BY SIZE
210198         WS-ED-PCT DELIMITED BY SIZE
210199         '% ' DELIMITED BY SIZE
210200         VSPS-IMPACT-TIER(VS-PLYX) DELIMITED BY SIZE
210700         ' ' DELIMITED BY SIZE
210800         VSPS-TOP-AGENT-1(VS-PLYX) DELIMITED BY SPACE
210900         ' ' DELIMITED BY SIZE
211000         VSPS-TOP-AGENT-2(VS-PLYX) DELIMITED BY SPACE
211100         ' ' DELIMITED BY SIZE
211200         VSPS-TOP-AGENT-3(VS-PLYX) DELIMITED BY SPACE
211300         INTO WS-REPORT-LINE
211400     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
211500 6035-EXIT.
211600     EXIT.
211700 EJECT
211720***********************************************************************
211740*    DRIVES THE PER-MAP WIN/LOSS SECTION ONE ROW AT A TIME            *
211760*    IN THE SORTED MAP-STATS SEQUENCE                                 *
211780***********************************************************************
211800 6040-WRITE-MAP-STATS.
211900     MOVE SPACES TO WS-REPORT-LINE-AREA.
212000     MOVE 'MAP STATS   MAP           GP   W   L  WIN%  AVGRW  AVGRL'
212100         TO WS-REPORT-LINE.
212200     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
212300     IF VS-MAP-COUNT > 0
212400         PERFORM 6045-WRITE-ONE-MAP THRU 6045-EXIT
212500             VARYING VS-MAPX FROM 1 BY 1 UNTIL VS-MAPX > VS-MAP-COUNT
212600     END-IF.
212700 6040-EXIT.
212800     EXIT.
212825***********************************************************************
212850*    FORMATS AND PRINTS ONE MAP'S WIN-RATE LINE                       *
212875***********************************************************************
212900 6045-WRITE-ONE-MAP.
213000     MOVE SPACES TO WS-REPORT-LINE-AREA.
213100     COMPUTE WS-ED-PCT ROUNDED = VSM-STAT-WIN-RATE(VS-MAPX) * 100.
213200     MOVE VSM-STAT-AVG-RNDS-WON(VS-MAPX) TO WS-ED-99V99.
213250     MOVE VSM-STAT-AVG-RNDS-LOST(VS-MAPX) TO WS-ED-99V99-2.
213300     STRING VSM-STAT-MAP-NAME(VS-MAPX) DELIMITED BY SPACE
213400         ' ' DELIMITED BY SIZE
213500         VSM-STAT-GAMES(VS-MAPX) DELIMITED BY SIZE
213600         ' ' DELIMITED BY SIZE
213700         VSM-STAT-WINS(VS-MAPX) DELIMITED BY SIZE
213800         ' ' DELIMITED BY SIZE
213900         VSM-STAT-LOSSES(VS-MAPX) DELIMITED BY SIZE
214000         ' ' DELIMITED BY SIZE
214100         WS-ED-PCT DELIMITED BY SIZE
214200         '% ' DELIMITED BY SIZE
214250         WS-ED-99V99 DELIMITED BY SIZE
214270         ' ' DELIMITED BY SIZE
214280         WS-ED-99V99-2 DELIMITED BY SIZE
214300         INTO WS-REPORT-LINE
214400     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
214500 6045-EXIT.
214600     EXIT.
214700 EJECT
214720***********************************************************************
214740*    DRIVES THE VETO-GUIDE SECTION -- PICK/BAN PRIORITY FOR           *
214760*    EACH MAP IN THE POOL, HIGHEST PRIORITY FIRST                     *
214780***********************************************************************
214800 6050-WRITE-VETO-GUIDE.
214900     MOVE SPACES TO WS-REPORT-LINE-AREA.
215000     MOVE 'VETO GUIDE   MAP          RECOMMENDATION  SCORE  OURWR%  THEIRWR%  REASON'
215100         TO WS-REPORT-LINE.
215200     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
215300     IF VS-VTX > 0
215400         PERFORM 6055-WRITE-ONE-VETO THRU 6055-EXIT
215500             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > VS-VTX
215600     END-IF.
215700 6050-EXIT.
215800     EXIT.
215820***********************************************************************
215840*    FORMATS AND PRINTS ONE VETO-GUIDE LINE, PRIORITY CODE            *
215860*    PLUS THE REASONING TEXT UNDERNEATH IT                            *
215880***********************************************************************
215900 6055-WRITE-ONE-VETO.
216000     SET VS-VTX-IX TO WS-SI.
216100     MOVE SPACES TO WS-REPORT-LINE-AREA.
216200     MOVE VSVT-SCORE(WS-SI) TO WS-ED-SCORE.
216300     COMPUTE WS-ED-PCT ROUNDED = VSVT-OUR-WR(WS-SI) * 100.
216350     COMPUTE WS-ED-PCT-2 ROUNDED = VSVT-THEIR-WR(WS-SI) * 100.
216400     STRING VSVT-MAP-NAME(WS-SI) DELIMITED BY SPACE
216500         ' ' DELIMITED BY SIZE
216600         VSVT-RECOMMENDATION(WS-SI) DELIMITED BY SPACE
216700         ' ' DELIMITED BY SIZE
216800         WS-ED-SCORE DELIMITED BY SIZE
216900         ' ' DELIMITED BY SIZE
216950         WS-ED-PCT DELIMITED BY SIZE
216960         '% ' DELIMITED BY SIZE
216970         WS-ED-PCT-2 DELIMITED BY SIZE
216980         '% ' DELIMITED BY SIZE
217000         VSVT-REASON(WS-SI) DELIMITED BY SIZE
217100         INTO WS-REPORT-LINE
217200     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
217300 6055-EXIT.
217400     EXIT.
217500 EJECT
217520***********************************************************************
217540*    DRIVES THE TACTICAL-INSIGHTS SECTION, ONE NARRATIVE              *
217560*    LINE PER INSIGHT BUILT BACK IN THE 4800 RANGE                    *
217580***********************************************************************
217600 6060-WRITE-INSIGHTS.
217700     MOVE SPACES TO WS-REPORT-LINE-AREA.
217800     MOVE 'TACTICAL INSIGHTS' TO WS-REPORT-LINE.
217900     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
218000     IF VS-INSIGHT-COUNT > 0
218100         PERFORM 6065-WRITE-ONE-INSIGHT THRU 6065-EXIT
218200             VARYING VS-INX FROM 1 BY 1
218300             UNTIL VS-INX > VS-INSIGHT-COUNT
218400     END-IF.
218500 6060-EXIT.
218600     EXIT.
218625***********************************************************************
218650*    FORMATS AND PRINTS ONE TACTICAL-INSIGHT LINE                     *
218675***********************************************************************
218700 6065-WRITE-ONE-INSIGHT.
218800     MOVE SPACES TO WS-REPORT-LINE-AREA.
218900     STRING '[' DELIMITED BY SIZE
219000         VSIN-SEVERITY(VS-INX) DELIMITED BY SPACE
219100         '] ' DELIMITED BY SIZE
219200         VSIN-CATEGORY(VS-INX) DELIMITED BY SPACE
219300         ' ' DELIMITED BY SIZE
219400         VSIN-ICON(VS-INX) DELIMITED BY SIZE
219500         ' ' DELIMITED BY SIZE
219600         VSIN-TITLE(VS-INX) DELIMITED BY SPACE
219700         INTO WS-REPORT-LINE
219800     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
219900     MOVE SPACES TO WS-REPORT-LINE-AREA.
220000     MOVE VSIN-DESCRIPTION(VS-INX) TO WS-REPORT-LINE(3:127).
220100     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
220200 6065-EXIT.
220300     EXIT.
220400 EJECT
220420***********************************************************************
220440*    DRIVES THE MAP-MATCHUP MATRIX SECTION, OUR WIN RATE              *
220460*    SET AGAINST THE OPPONENT'S ON EACH CONTESTED MAP                 *
220480***********************************************************************
220500 6070-WRITE-MATRIX.
220600     MOVE SPACES TO WS-REPORT-LINE-AREA.
220700     MOVE 'MAP MATRIX   MAP           GP  WIN%  ATK%  DEF%  RNDDIFF'
220800         TO WS-REPORT-LINE.
220900     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
221000     IF VS-MTX-IX > 0
221100         PERFORM 6075-WRITE-ONE-MTX THRU 6075-EXIT
221200             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > VS-MTX-IX
221300     END-IF.
221400 6070-EXIT.
221500     EXIT.
221525***********************************************************************
221550*    FORMATS AND PRINTS ONE MAP-MATRIX LINE                           *
221575***********************************************************************
221600 6075-WRITE-ONE-MTX.
221700     SET VS-MTX-IX TO WS-SI.
221800     MOVE SPACES TO WS-REPORT-LINE-AREA.
221900     COMPUTE WS-ED-PCT ROUNDED = VSMX-WIN-RATE(WS-SI) * 100.
221950     COMPUTE WS-ED-PCT-2 ROUNDED = VSMX-ATK-WR(WS-SI) * 100.
221970     COMPUTE WS-ED-PCT-3 ROUNDED = VSMX-DEF-WR(WS-SI) * 100.
222000     MOVE VSMX-AVG-ROUND-DIFF(WS-SI) TO WS-ED-SDIFF.
222100     STRING VSMX-MAP-NAME(WS-SI) DELIMITED BY SPACE
222200         ' ' DELIMITED BY SIZE
222300         VSMX-GAMES(WS-SI) DELIMITED BY SIZE
222400         ' ' DELIMITED BY SIZE
222500         WS-ED-PCT DELIMITED BY SIZE
222600         '% ' DELIMITED BY SIZE
222650         WS-ED-PCT-2 DELIMITED BY SIZE
222660         '% ' DELIMITED BY SIZE
222670         WS-ED-PCT-3 DELIMITED BY SIZE
222680         '% ' DELIMITED BY SIZE
222700         WS-ED-SDIFF DELIMITED BY SIZE
222800         INTO WS-REPORT-LINE
222900     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
223000 6075-EXIT.
223100     EXIT.
223200 EJECT
223220***********************************************************************
223240*    DRIVES THE PLAYER-BEHAVIOR-PROFILE SECTION, ONE BLOCK            *
223260*    PER OPPOSING PLAYER IN GAMES-PLAYED SEQUENCE                     *
223280***********************************************************************
223300 6080-WRITE-PROFILES.
223400     MOVE SPACES TO WS-REPORT-LINE-AREA.
223500     MOVE 'PLAYER BEHAVIOR PROFILES' TO WS-REPORT-LINE.
223600     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
223700     IF VS-PFX > 0
223800         PERFORM 6085-WRITE-ONE-PROFILE THRU 6085-EXIT
223900             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > VS-PFX
224000     END-IF.
224100 6080-EXIT.
224200     EXIT.
224220***********************************************************************
224240*    FORMATS AND PRINTS ONE PLAYER'S BEHAVIOR-PROFILE BLOCK           *
224260*    -- ROLE CALL, TOP AGENTS, SITE LEAN, TAGS AND FORM               *
224280***********************************************************************
224300 6085-WRITE-ONE-PROFILE.
224350*    LINE 1 OF THE BLOCK -- PLAYER NAME AND ROLE CALL
224400     SET VS-PFX TO VS-PROF-ORDER(WS-SI).
224450     SET VS-PLYX TO VS-PROF-ORDER(WS-SI).
224600     MOVE SPACES TO WS-REPORT-LINE-AREA.
224700     STRING VSA-PLAYER-NAME(VS-PLYX) DELIMITED BY SPACE
224800         ' ' DELIMITED BY SIZE
224900         VSPF-PRIMARY-ROLE(VS-PFX) DELIMITED BY SPACE
225000         '/' DELIMITED BY SIZE
225100         VSPF-SECONDARY-ROLE(VS-PFX) DELIMITED BY SPACE
225200         INTO WS-REPORT-LINE
225300     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
225400     MOVE SPACES TO WS-REPORT-LINE-AREA.
225450*    LINE 2 -- THE FOUR SCORED METRICS PLUS SITE/PRESENCE LEAN
225500     MOVE VSPF-AGGRESSION-SCORE(VS-PFX) TO WS-ED-999V9.
225550     MOVE VSPF-CONSISTENCY-SCORE(VS-PFX) TO WS-ED-99V99.
225560     MOVE VSPF-IMPACT-RATING(VS-PFX) TO WS-ED-99V99-2.
225600     STRING '  AGGR ' DELIMITED BY SIZE
225605         WS-ED-999V9 DELIMITED BY SIZE
225610         '  CONSIST ' DELIMITED BY SIZE
225615         WS-ED-99V99 DELIMITED BY SIZE
225620         '  IMPACT ' DELIMITED BY SIZE
225625         WS-ED-99V99-2 DELIMITED BY SIZE
225800         '  SITE ' DELIMITED BY SIZE
225900         VSPF-PREFERRED-SITE(VS-PFX) DELIMITED BY SPACE
226000         '  PRESENCE ' DELIMITED BY SIZE
226100         VSPF-ROUND-PRESENCE(VS-PFX) DELIMITED BY SPACE
226200         INTO WS-REPORT-LINE
226700     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
226750     MOVE SPACES TO WS-REPORT-LINE-AREA.
226755*    LINE 3 -- PLAYSTYLE TAGS SEEDED FROM VSTAGS PLUS AGENT POOL
226760     STRING '  TAGS ' DELIMITED BY SIZE
226770         VSPF-TAG(VS-PFX, 1) DELIMITED BY SPACE
226780         ' ' DELIMITED BY SIZE
226790         VSPF-TAG(VS-PFX, 2) DELIMITED BY SPACE
226795         ' ' DELIMITED BY SIZE
226796         VSPF-TAG(VS-PFX, 3) DELIMITED BY SPACE
226797         ' ' DELIMITED BY SIZE
226798         VSPF-TAG(VS-PFX, 4) DELIMITED BY SPACE
226799         '  AGENT POOL ' DELIMITED BY SIZE
226800         VSPF-AGENT-POOL-1(VS-PFX) DELIMITED BY SPACE
226801         ' ' DELIMITED BY SIZE
226802         VSPF-AGENT-POOL-2(VS-PFX) DELIMITED BY SPACE
226803         ' ' DELIMITED BY SIZE
226804         VSPF-AGENT-POOL-3(VS-PFX) DELIMITED BY SPACE
226805         INTO WS-REPORT-LINE
226806     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
226807 6085-EXIT.
226900     EXIT.
227000 EJECT
227020***********************************************************************
227040*    DRIVES THE TEAM-COMPOSITION SECTION -- ROLE COVERAGE             *
227060*    COUNTS ACROSS THE FULL ROSTER FOR THE MATCH-UP                   *
227080***********************************************************************
227100 6090-WRITE-TEAM-COMP.
227150*    LINE 1 -- MOST-PICKED 5-AGENT COMP AND HOW OFTEN IT RUNS
227200     MOVE SPACES TO WS-REPORT-LINE-AREA.
227210     MOVE VSTC-COMP-FREQUENCY TO WS-ED-9V99.
227300     STRING 'TEAM COMPOSITION  PRIMARY: ' DELIMITED BY SIZE
227400         VSTC-PRIMARY-COMP(1) DELIMITED BY SPACE
227500         ' ' DELIMITED BY SIZE
227600         VSTC-PRIMARY-COMP(2) DELIMITED BY SPACE
227700         ' ' DELIMITED BY SIZE
227800         VSTC-PRIMARY-COMP(3) DELIMITED BY SPACE
227820         ' ' DELIMITED BY SIZE
227830         VSTC-PRIMARY-COMP(4) DELIMITED BY SPACE
227840         ' ' DELIMITED BY SIZE
227850         VSTC-PRIMARY-COMP(5) DELIMITED BY SPACE
227860         '  FREQ ' DELIMITED BY SIZE
227870         WS-ED-9V99 DELIMITED BY SIZE
227900         INTO WS-REPORT-LINE
228000     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
228010     MOVE SPACES TO WS-REPORT-LINE-AREA.
228015*    LINE 2 -- ROLE-MIX PERCENTAGES ACROSS THE FULL ROSTER
228020     MOVE VSTC-DIST-DUELIST TO WS-ED-99V99.
228030     MOVE VSTC-DIST-CONTROLLER TO WS-ED-99V99-2.
228040     MOVE VSTC-DIST-SENTINEL TO WS-ED-99V99-3.
228050     MOVE VSTC-DIST-INITIATOR TO WS-ED-99V99-4.
228060     STRING '  ROLE MIX  DUEL ' DELIMITED BY SIZE
228070         WS-ED-99V99 DELIMITED BY SIZE
228080         '  CTRL ' DELIMITED BY SIZE
228090         WS-ED-99V99-2 DELIMITED BY SIZE
228100         '  SENT ' DELIMITED BY SIZE
228110         WS-ED-99V99-3 DELIMITED BY SIZE
228120         '  INIT ' DELIMITED BY SIZE
228130         WS-ED-99V99-4 DELIMITED BY SIZE
228140         INTO WS-REPORT-LINE
228150     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
228160     MOVE SPACES TO WS-REPORT-LINE-AREA.
228165*    LINE 3 -- AGGRESSION/EXECUTE STYLE LABELS SET BACK IN 5100
228170     STRING '  AGGRESSION ' DELIMITED BY SIZE
228300         VSTC-AGGRESSION-STYLE DELIMITED BY SPACE
228400         '  EXECUTE ' DELIMITED BY SIZE
228500         VSTC-EXECUTE-STYLE DELIMITED BY SPACE
228600         INTO WS-REPORT-LINE
228700     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
228705*    LINE 4 (OPTIONAL) -- PLAYERS FLEXING ACROSS MULTIPLE ROLES
228710     IF VSTC-FLEX-COUNT > 0
228720         MOVE SPACES TO WS-REPORT-LINE-AREA
228730         STRING '  FLEX PLAYERS  ' DELIMITED BY SIZE
228740             VSTC-FLEX-PLAYER(1) DELIMITED BY SPACE
228742             ' ' DELIMITED BY SIZE
228744             VSTC-FLEX-PLAYER(2) DELIMITED BY SPACE
228746             ' ' DELIMITED BY SIZE
228748             VSTC-FLEX-PLAYER(3) DELIMITED BY SPACE
228752             ' ' DELIMITED BY SIZE
228754             VSTC-FLEX-PLAYER(4) DELIMITED BY SPACE
228756             ' ' DELIMITED BY SIZE
228758             VSTC-FLEX-PLAYER(5) DELIMITED BY SPACE
228760             INTO WS-REPORT-LINE
228790         WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA
228800     END-IF.
228805*    LINE 5 (OPTIONAL) -- PLAYERS WHO LEAN ON A SINGLE AGENT
228810     IF VSTC-ONE-TRICK-COUNT > 0
228820         MOVE SPACES TO WS-REPORT-LINE-AREA
228830         STRING '  ONE-TRICKS  ' DELIMITED BY SIZE
228832             VSTC-ONE-TRICK-PLAYER(1) DELIMITED BY SPACE
228834             ' ' DELIMITED BY SIZE
228836             VSTC-ONE-TRICK-PLAYER(2) DELIMITED BY SPACE
228838             ' ' DELIMITED BY SIZE
228842             VSTC-ONE-TRICK-PLAYER(3) DELIMITED BY SPACE
228844             ' ' DELIMITED BY SIZE
228846             VSTC-ONE-TRICK-PLAYER(4) DELIMITED BY SPACE
228848             ' ' DELIMITED BY SIZE
228852             VSTC-ONE-TRICK-PLAYER(5) DELIMITED BY SPACE
228854             INTO WS-REPORT-LINE
228890         WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA
228900     END-IF.
228910 6090-EXIT.
228920     EXIT.
229090 EJECT
229092***********************************************************************
229094*    PRINTS THE ECONOMY-TENDENCY SECTION -- FORCE-BUY AND             *
229096*    ECO-ROUND RATES COMPUTED BACK IN 5200                            *
229098***********************************************************************
229100 6100-WRITE-ECONOMY.
229200     MOVE SPACES TO WS-REPORT-LINE-AREA.
229300     STRING 'ECONOMY  FORCEBUY ' DELIMITED BY SIZE
229400         VSEC-FORCE-BUY-FREQ DELIMITED BY SPACE
229500         '  DISCIPLINE ' DELIMITED BY SIZE
229600         VSEC-ECO-DISCIPLINE DELIMITED BY SPACE
229700         '  SAVEEFF ' DELIMITED BY SIZE
229800         VSEC-SAVE-EFFECTIVENESS DELIMITED BY SPACE
229900         '  POSTPLANT ' DELIMITED BY SIZE
230000         VSEC-POST-PLANT-FOCUS DELIMITED BY SPACE
230100         INTO WS-REPORT-LINE
230200     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
230300 6100-EXIT.
230400     EXIT.
230500 EJECT
230525***********************************************************************
230550*    PRINTS THE REPORT TRAILER LINE AND THE CONTROL TOTALS            *
230575***********************************************************************
230600 6110-WRITE-TRAILER.
230700     MOVE SPACES TO WS-REPORT-LINE-AREA.
230800     MOVE WS-MATCH-COUNT TO WS-ED-CNT4.
230900     MOVE WS-PLAYER-REC-COUNT TO WS-WORK-1.
231000     STRING 'CONTROL TOTALS -- MATCHES READ: ' DELIMITED BY SIZE
231100         WS-ED-CNT4 DELIMITED BY SIZE
231200         '  PLAYER RECS READ: ' DELIMITED BY SIZE
231300         WS-PLAYER-REC-COUNT DELIMITED BY SIZE
231400         '  PLAYERS PROFILED: ' DELIMITED BY SIZE
231500         VS-PLAYER-COUNT DELIMITED BY SIZE
231600         '  INSIGHTS EMITTED: ' DELIMITED BY SIZE
231700         VS-INSIGHT-COUNT DELIMITED BY SIZE
231800         INTO WS-REPORT-LINE
231900     WRITE VS-RPT-FD-REC FROM WS-REPORT-LINE-AREA.
232000 6110-EXIT.
232100     EXIT.
232200 EJECT
232300****************************************************************
232400*          WRITE TEAM-EXTRACT FILE FOR HEAD-TO-HEAD STEP        *
232500****************************************************************
232600 6200-WRITE-TEAM-EXTRACT.
232700     MOVE SPACES TO VS-XTRACT-REC.
232800     MOVE 'H' TO VSXH-REC-TYPE.
232900     MOVE WS-TEAM-NAME TO VSXH-TEAM-NAME.
233000     MOVE WS-TEAM-ID   TO VSXH-TEAM-ID.
233100     MOVE VSSM-THREAT-STRING TO VSXH-PRIMARY-THREAT.
233200     WRITE VS-XTRACT-REC.
233300     IF VS-MAP-COUNT > 0
233400         PERFORM 6210-WRITE-ONE-XTRACT THRU 6210-EXIT
233500             VARYING VS-MAPX FROM 1 BY 1 UNTIL VS-MAPX > VS-MAP-COUNT
233600     END-IF.
233700 6299-EXIT.
233800     EXIT.
233820***********************************************************************
233840*    FORMATS AND WRITES ONE ROW OF THE CARRY-FORWARD TEAM             *
233860*    EXTRACT FILE PICKED UP BY THE HEAD-TO-HEAD STEP                  *
233880***********************************************************************
233900 6210-WRITE-ONE-XTRACT.
234000     MOVE SPACES TO VS-XTRACT-REC.
234100     MOVE 'D' TO VSXD-REC-TYPE.
234200     MOVE VSM-STAT-MAP-NAME(VS-MAPX) TO VSXD-MAP-NAME.
234300     MOVE VSM-STAT-WIN-RATE(VS-MAPX) TO VSXD-WIN-RATE.
234400     WRITE VS-XTRACT-REC.
234500 6210-EXIT.
234600     EXIT.
234700 EJECT
234800****************************************************************
234900*        UTILITY SEARCH PARAGRAPHS -- ONE PER TABLE             *
235000****************************************************************
235100 7000-FIND-PLAYER-BODY.
235200     IF VSA-PLAYER-KEY(VS-PLYX) = WS-PKEY
235300         MOVE 'Y' TO WS-FOUND-SW
235400         SET WS-FOUND-IX TO VS-PLYX
235500     END-IF.
235600 7000-EXIT.
235700     EXIT.
235720***********************************************************************
235740*    TABLE-SEARCH BODY -- COMPARES ONE AGENT-TABLE ENTRY              *
235760*    AGAINST THE SEARCH ARGUMENT PASSED IN BY THE CALLER              *
235780***********************************************************************
235800 7100-FIND-AGENT-BODY.
235900     IF VSA-AGENT-NAME(VS-PLYX, VS-AGTX) = VSP-AGENT-NAME
236000         MOVE 'Y' TO WS-FOUND-SW
236100         SET WS-FOUND-IX TO VS-AGTX
236200     END-IF.
236300 7100-EXIT.
236400     EXIT.
236420***********************************************************************
236440*    TABLE-SEARCH BODY -- COMPARES ONE MAP-TABLE ENTRY                *
236460*    AGAINST THE SEARCH ARGUMENT PASSED IN BY THE CALLER              *
236480***********************************************************************
236500 7200-FIND-MAP-BODY.
236600     IF VSM-STAT-MAP-NAME(VS-MAPX) = WS-CUR-MAP-NAME
236700         MOVE 'Y' TO WS-FOUND-SW
236800         SET WS-FOUND-IX TO VS-MAPX
236900     END-IF.
237000 7200-EXIT.
237100     EXIT.
237200****************************************************************
237300*    CASE-INSENSITIVE MAP-NAME LOOKUP IN VS-MAP-STATS-TAB      *
237400****************************************************************
237500 7200-FIND-MAP-CI-BODY.
237600     MOVE VSM-STAT-MAP-NAME(VS-MAPX) TO WS-CASE-WORK-2.
237700     INSPECT WS-CASE-WORK-2 CONVERTING
237800         'abcdefghijklmnopqrstuvwxyz' TO
237900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
238000     IF WS-CASE-WORK-2 = WS-CASE-WORK
238100         SET WS-EXCL-2 TO VS-MAPX
238200     END-IF.
238300 7200-CI-EXIT.
238400     EXIT.
238500****************************************************************
238600*    CASE-INSENSITIVE MAP-NAME LOOKUP IN VS-OUR-MAP-STATS-TAB  *
238700****************************************************************
238800 7300-FIND-OURMAP-BODY.
238900     MOVE VSOM-MAP-NAME(VS-OMAPX) TO WS-CASE-WORK-2.
239000     INSPECT WS-CASE-WORK-2 CONVERTING
239100         'abcdefghijklmnopqrstuvwxyz' TO
239200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
239300     IF WS-CASE-WORK-2 = WS-CASE-WORK
239400         SET WS-EXCL-1 TO VS-OMAPX
239500     END-IF.
239600 7300-EXIT.
239700     EXIT.
239720***********************************************************************
239740*    TABLE-SEARCH BODY -- COMPARES ONE ROLE-TABLE ENTRY               *
239760*    AGAINST THE SEARCH ARGUMENT PASSED IN BY THE CALLER              *
239780***********************************************************************
239800 7400-FIND-ROLE-BODY.
239900     IF VSRL-AGENT-NAME(VS-ROLEX) = WS-CASE-WORK
240000         MOVE VSRL-ROLE(VS-ROLEX) TO WS-CASE-WORK-2
240100     END-IF.
240200 7400-EXIT.
240300     EXIT.
240320***********************************************************************
240340*    TABLE-SEARCH BODY -- COMPARES ONE TAG-TABLE ENTRY                *
240360*    AGAINST THE SEARCH ARGUMENT PASSED IN BY THE CALLER              *
240380***********************************************************************
240400 7500-FIND-TAGS-BODY.
240500     IF VSTG-AGENT-NAME(VS-TAGX) = WS-CASE-WORK
240600         SET WS-EXCL-1 TO VS-TAGX
240700     END-IF.
240800 7500-EXIT.
240900     EXIT.
240920***********************************************************************
240940*    TABLE-SEARCH BODY -- COMPARES ONE SITE-TABLE ENTRY               *
240960*    AGAINST THE SEARCH ARGUMENT PASSED IN BY THE CALLER              *
240980***********************************************************************
241000 7600-FIND-SITE-BODY.
241100     IF VSST-AGENT-NAME(VS-SITEX) = WS-CASE-WORK
241200         MOVE VSST-SITE(VS-SITEX) TO WS-CASE-WORK-2
241300     END-IF.
241400 7600-EXIT.
241500     EXIT.
241600 EJECT
241700****************************************************************
241800*                        CLOSE FILES                           *
241900****************************************************************
242000 EOJ9000-CLOSE-FILES.
242100     CLOSE VETOMTCH VETOOWNM VETORPT VETOXTR.
242200     DISPLAY 'MATCH RECORDS READ:  ' WS-MATCH-COUNT.
242300     DISPLAY 'PLAYER RECORDS READ: ' WS-PLAYER-REC-COUNT.
242400 EOJ9099-EXIT.
242500     EXIT.

