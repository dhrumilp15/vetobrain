000100********************************************************************
000200*                                                                  *
000300*    VSVETOT  --  VETO RECOMMENDATION TABLE                       *
000400*    ONE ENTRY PER ACTIVE-POOL MAP (SAME INDEX AS VS-POOL-ENTRY),  *
000500*    BUILT BY 4700-GENERATE-VETO-RECS.  VS-VETO-ORDER HOLDS THE    *
000600*    SUBSCRIPTS SORTED BY SCORE DESCENDING FOR THE VETO GUIDE      *
000700*    (REPORT SECTION 5).                                           *
000800*                                                                  *
000900*    HIST..  1987-11-10  RKP  TKT-VB-0120  ORIGINAL TABLE.         *
001000*                                                                  *
001100********************************************************************
001200    01  VS-VETO-AREA.
001300        05  VS-VETO-TAB.
001400            10  VS-VETO OCCURS 7 TIMES INDEXED BY VS-VTX.
001500                15  VSVT-MAP-NAME           PIC X(12).
001600                15  VSVT-SCORE              PIC S9(01)V9(04) COMP-3
001700                                            VALUE ZERO.
001800                15  VSVT-RECOMMENDATION     PIC X(09).
001900                15  VSVT-OUR-WR             PIC 9(01)V9(04).
002000                15  VSVT-THEIR-WR           PIC 9(01)V9(04).
002100                15  VSVT-REASON             PIC X(50).
002200        05  VS-VETO-ORDER-TAB.
002300            10  VS-VETO-ORDER PIC S9(04) COMP OCCURS 7 TIMES.
